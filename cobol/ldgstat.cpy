000100***************************************************************** LDGSTAT 
000200*                                                               * LDGSTAT 
000300*   LDGSTAT.CPY                                                 * LDGSTAT 
000400*                                                                *LDGSTAT 
000500*   PRINT-LINE LAYOUTS FOR STATISTICS-REPORT, AND THE WORKING-  * LDGSTAT 
000600*   STORAGE PERIOD-TOTAL / CATEGORY-BREAKDOWN TABLE SHAPES,     * LDGSTAT 
000700*   SHARED BY STATMTH, STATWK AND STATYR.  EACH PROGRAM MOVES   * LDGSTAT 
000800*   ITS OWN BUCKET LABELS (WEEK-OF-MONTH, DAY-OF-WEEK, MONTH-   * LDGSTAT 
000900*   OF-YEAR) INTO STAT-RPT-BUCKET-LABEL BEFORE WRITING.         * LDGSTAT 
001000*                                                                *LDGSTAT 
001100*   MAINT LOG                                                   * LDGSTAT 
001200*   09/03/04  RKW ORIGINAL LAYOUT, STATISTICS REPORTING PROJECT * LDGSTAT 
001300*   04/21/11  LOK ADDED CATEGORY TOTAL LINE (TICKET CR-3102)    * LDGSTAT 
001400*   08/30/16  PDX WIDENED CAT-NAME FROM 20 TO 30 (SR-5560)      * LDGSTAT 
001500***************************************************************** LDGSTAT 
001600 01  STAT-RPT-HEADER-LINE1.                                       LDGSTAT 
001700     05  FILLER                     PIC X(34) VALUE               LDGSTAT 
001800         "BUDGETBOOK STATISTICS REPORT -- ".                      LDGSTAT 
001900     05  STAT-RPT-TITLE             PIC X(20) VALUE SPACES.       LDGSTAT 
002000     05  FILLER                     PIC X(26) VALUE SPACES.       LDGSTAT 
002100 01  STAT-RPT-HEADER-LINE2.                                       LDGSTAT 
002200     05  FILLER                     PIC X(16) VALUE               LDGSTAT 
002300         "PERIOD COVERED: ".                                      LDGSTAT 
002400     05  STAT-RPT-PERIOD-LABEL      PIC X(20) VALUE SPACES.       LDGSTAT 
002500     05  FILLER                     PIC X(44) VALUE SPACES.       LDGSTAT 
002600 01  STAT-RPT-SUMMARY-LINE.                                       LDGSTAT 
002700     05  FILLER                     PIC X(15) VALUE               LDGSTAT 
002800         "TOTAL INCOME  ".                                        LDGSTAT 
002900     05  STAT-RPT-TOTAL-INCOME      PIC -(11)9.99.                LDGSTAT 
003000     05  FILLER                     PIC X(03) VALUE SPACES.       LDGSTAT 
003100     05  FILLER                     PIC X(15) VALUE               LDGSTAT 
003200         "TOTAL EXPENSE ".                                        LDGSTAT 
003300     05  STAT-RPT-TOTAL-EXPENSE     PIC -(11)9.99.                LDGSTAT 
003400     05  FILLER                     PIC X(03) VALUE SPACES.       LDGSTAT 
003500     05  FILLER                     PIC X(13) VALUE               LDGSTAT 
003600         "NET BALANCE  ".                                         LDGSTAT 
003700     05  STAT-RPT-NET-BALANCE       PIC -(11)9.99.                LDGSTAT 
003800 01  STAT-RPT-SUBPERIOD-HDR.                                      LDGSTAT 
003900     05  STAT-RPT-SUBPERIOD-TITLE   PIC X(20) VALUE SPACES.       LDGSTAT 
004000     05  FILLER                     PIC X(60) VALUE SPACES.       LDGSTAT 
004100 01  STAT-RPT-SUBPERIOD-COLHDR.                                   LDGSTAT 
004200     05  FILLER                     PIC X(12) VALUE               LDGSTAT 
004300         "BUCKET      ".                                          LDGSTAT 
004400     05  FILLER                     PIC X(03) VALUE SPACES.       LDGSTAT 
004500     05  FILLER                     PIC X(12) VALUE               LDGSTAT 
004600         "INCOME      ".                                          LDGSTAT 
004700     05  FILLER                     PIC X(03) VALUE SPACES.       LDGSTAT 
004800     05  FILLER                     PIC X(12) VALUE               LDGSTAT 
004900         "EXPENSE     ".                                          LDGSTAT 
005000     05  FILLER                     PIC X(03) VALUE SPACES.       LDGSTAT 
005100     05  FILLER                     PIC X(12) VALUE               LDGSTAT 
005200         "BALANCE     ".                                          LDGSTAT 
005300     05  FILLER                     PIC X(23) VALUE SPACES.       LDGSTAT 
005400 01  STAT-RPT-SUBPERIOD-LINE.                                     LDGSTAT 
005500     05  STAT-RPT-BUCKET-LABEL      PIC X(12).                    LDGSTAT 
005600     05  FILLER                     PIC X(03) VALUE SPACES.       LDGSTAT 
005700     05  STAT-RPT-BUCKET-INCOME     PIC -(11)9.99.                LDGSTAT 
005800     05  FILLER                     PIC X(03) VALUE SPACES.       LDGSTAT 
005900     05  STAT-RPT-BUCKET-EXPENSE    PIC -(11)9.99.                LDGSTAT 
006000     05  FILLER                     PIC X(03) VALUE SPACES.       LDGSTAT 
006100     05  STAT-RPT-BUCKET-BALANCE    PIC -(11)9.99.                LDGSTAT 
006200 01  STAT-RPT-CATEGORY-HDR.                                       LDGSTAT 
006300     05  STAT-RPT-CAT-HDR-TITLE     PIC X(30) VALUE SPACES.       LDGSTAT 
006400     05  FILLER                     PIC X(50) VALUE SPACES.       LDGSTAT 
006500 01  STAT-RPT-CATEGORY-COLHDR.                                    LDGSTAT 
006600     05  FILLER                     PIC X(11) VALUE               LDGSTAT 
006700         "CATEGORY-ID".                                           LDGSTAT 
006800     05  FILLER                     PIC X(02) VALUE SPACES.       LDGSTAT 
006900     05  FILLER                     PIC X(30) VALUE               LDGSTAT 
007000         "CATEGORY-NAME                ".                         LDGSTAT 
007100     05  FILLER                     PIC X(02) VALUE SPACES.       LDGSTAT 
007200     05  FILLER                     PIC X(12) VALUE               LDGSTAT 
007300         "AMOUNT      ".                                          LDGSTAT 
007400     05  FILLER                     PIC X(02) VALUE SPACES.       LDGSTAT 
007500     05  FILLER                     PIC X(07) VALUE               LDGSTAT 
007600         "PERCENT".                                               LDGSTAT 
007700     05  FILLER                     PIC X(14) VALUE SPACES.       LDGSTAT 
007800 01  STAT-RPT-CATEGORY-LINE.                                      LDGSTAT 
007900     05  STAT-RPT-CAT-ID            PIC ZZZZZZZZ9.                LDGSTAT 
008000     05  FILLER                     PIC X(02) VALUE SPACES.       LDGSTAT 
008100     05  STAT-RPT-CAT-NAME          PIC X(30).                    LDGSTAT 
008200     05  FILLER                     PIC X(02) VALUE SPACES.       LDGSTAT 
008300     05  STAT-RPT-CAT-AMOUNT        PIC -(11)9.99.                LDGSTAT 
008400     05  FILLER                     PIC X(02) VALUE SPACES.       LDGSTAT 
008500     05  STAT-RPT-CAT-PERCENT       PIC ZZ9.99.                   LDGSTAT 
008600     05  FILLER                     PIC X(01) VALUE "%".          LDGSTAT 
008700     05  FILLER                     PIC X(12) VALUE SPACES.       LDGSTAT 
008800 01  STAT-RPT-CATEGORY-TOTAL-LINE.                                LDGSTAT 
008900     05  FILLER                     PIC X(43) VALUE               LDGSTAT 
009000         "  ** CATEGORY TOTAL **                  ".              LDGSTAT 
009100     05  STAT-RPT-CAT-TOTAL-AMOUNT  PIC -(11)9.99.                LDGSTAT 
009200     05  FILLER                     PIC X(22) VALUE SPACES.       LDGSTAT 
009300                                                                  LDGSTAT 
009400***************************************************************** LDGSTAT 
009500*   WORKING-STORAGE PERIOD-TOTAL AND CATEGORY-BREAKDOWN TABLE   * LDGSTAT 
009600*   SHAPES.  STAT-CAT-COUNT MUST BE SET BEFORE STAT-CAT-ENTRY   * LDGSTAT 
009700*   IS ADDRESSED (IT IS THE OCCURS DEPENDING ON OBJECT).        * LDGSTAT 
009800***************************************************************** LDGSTAT 
009900 01  STAT-CAT-COUNT                 PIC 9(04) COMP VALUE 0.       LDGSTAT 
010000 01  STAT-PERIOD-TOTALS.                                          LDGSTAT 
010100     05  STAT-PERIOD-LABEL          PIC X(10).                    LDGSTAT 
010200     05  STAT-TOTAL-INCOME          PIC S9(13)V9(02) COMP-3.      LDGSTAT 
010300     05  STAT-TOTAL-EXPENSE         PIC S9(13)V9(02) COMP-3.      LDGSTAT 
010400     05  STAT-NET-BALANCE           PIC S9(13)V9(02) COMP-3.      LDGSTAT 
010500 01  STAT-CATEGORY-TABLE.                                         LDGSTAT 
010600     05  STAT-CAT-ENTRY OCCURS 1 TO 200 TIMES                     LDGSTAT 
010700             DEPENDING ON STAT-CAT-COUNT                          LDGSTAT 
010800             INDEXED BY STAT-CAT-IDX.                             LDGSTAT 
010900         10  STAT-CAT-ID            PIC 9(09).                    LDGSTAT 
011000         10  STAT-CAT-NAME          PIC X(50).                    LDGSTAT 
011100         10  STAT-CAT-AMOUNT        PIC S9(13)V9(02) COMP-3.      LDGSTAT 
011200         10  STAT-CAT-PERCENT       PIC S9(03)V9(02) COMP-3.      LDGSTAT 
011300 01  STAT-CAT-PCT-WORK.                                           LDGSTAT 
011400     05  STAT-CAT-PCT-INTERMEDIATE PIC S9(01)V9(04) COMP-3.       LDGSTAT 
