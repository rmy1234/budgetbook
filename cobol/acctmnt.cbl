000100***************************************************************** ACCTMNT 
000200* LICENSED MATERIALS - PROPERTY OF THE CREDIT UNION             * ACCTMNT 
000300* ALL RIGHTS RESERVED                                           * ACCTMNT 
000400***************************************************************** ACCTMNT 
000500 IDENTIFICATION DIVISION.                                         ACCTMNT 
000600 PROGRAM-ID.    ACCTMNT.                                          ACCTMNT 
000700 AUTHOR.        D. STOUT.                                         ACCTMNT 
000800 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         ACCTMNT 
000900 DATE-WRITTEN.  04/02/88.                                         ACCTMNT 
001000 DATE-COMPILED.                                                   ACCTMNT 
001100 SECURITY.      NON-CONFIDENTIAL.                                 ACCTMNT 
001200***************************************************************** ACCTMNT 
001300*                                                                *ACCTMNT 
001400*   ACCTMNT -- ACCOUNT MAINTENANCE                               *ACCTMNT 
001500*                                                                *ACCTMNT 
001600*   READS THE ACCT-ACTION-FILE (A DRIVING FILE OF ADD/CHANGE     *ACCTMNT 
001700*   REQUESTS PREPARED BY THE ON-LINE FRONT END) AND APPLIES      *ACCTMNT 
001800*   EACH REQUEST AGAINST ACCOUNT-FILE.  THIS IS AN ABEND-        *ACCTMNT 
001900*   TOLERANT VERSION OF THE ORIGINAL SAM3 CUSTOMER-MASTER        *ACCTMNT 
002000*   MAINTENANCE PROGRAM: INVALID-KEY AND FILE-STATUS CONDITIONS  *ACCTMNT 
002100*   ARE TRAPPED AND REPORTED RATHER THAN LEFT TO ABEND THE RUN.  *ACCTMNT 
002200*                                                                *ACCTMNT 
002300*   A CHANGE REQUEST IS A *PARTIAL* UPDATE -- ONLY THE FIELDS    *ACCTMNT 
002400*   FLAGGED SUPPLIED ON THE ACTION RECORD REPLACE THE FIELD      *ACCTMNT 
002500*   ALREADY ON THE MASTER, INCLUDING THE BALANCE.  A SUPPLIED    *ACCTMNT 
002600*   BALANCE THAT WOULD DRAW THE ACCOUNT BELOW ZERO IS AN         *ACCTMNT 
002700*   INSUFFICIENT-FUNDS CONDITION AND IS REJECTED.  A NEW         *ACCTMNT 
002800*   ACCOUNT ALWAYS STARTS AT A ZERO BALANCE REGARDLESS OF WHAT   *ACCTMNT 
002900*   WAS SUPPLIED ON THE ACTION RECORD FOR THE BALANCE FIELD.     *ACCTMNT 
003000*                                                                *ACCTMNT 
003100*   MAINT LOG                                                    *ACCTMNT 
003200*   04/02/88  DS   ORIGINAL PROGRAM (SAM3ABND, ABEND-TOLERANT    *ACCTMNT 
003300*                  CUSTOMER MASTER MAINTENANCE)                  *ACCTMNT 
003400*   07/09/93  JS   RE-WRITTEN FOR ACCOUNT LEDGER MASTER          *ACCTMNT 
003500*   02/11/94  JS   PARTIAL-UPDATE (FIELD-LEVEL) LOGIC ADDED      *ACCTMNT 
003600*   09/03/04  RKW  ACCOUNT-FILE CONVERTED TO RELATIVE, RRN       *ACCTMNT 
003700*                  MAPPED FROM LDG-ACCOUNT-ID (CR-2244)          *ACCTMNT 
003800*   05/18/99  MTR  ABEND-ANALYSIS DUMP DISPLAY ADDED PER SR-4471 *ACCTMNT 
003900*   09/14/07  LOK  NEW-ACCOUNT BALANCE FORCED TO ZERO REGARDLESS *ACCTMNT 
004000*                  OF ACTION RECORD CONTENT (CR-2901)            *ACCTMNT 
004100*   03/21/16  PNG  UPDATE REQUEST NOW CARRIES A BALANCE FIELD OF *ACCTMNT 
004200*                  ITS OWN -- WHEN SUPPLIED IT REPLACES THE      *ACCTMNT 
004300*                  MASTER BALANCE OUTRIGHT.  A SUPPLIED BALANCE  *ACCTMNT 
004400*                  THAT WOULD LEAVE THE ACCOUNT SHORT -- I.E. A  *ACCTMNT 
004500*                  DECREASE LARGER THAN THE BALANCE ON FILE --   *ACCTMNT 
004600*                  IS REJECTED AND THE MASTER IS LEFT UNCHANGED  *ACCTMNT 
004700*                  (SR-5108)                                    * ACCTMNT 
004800***************************************************************** ACCTMNT 
004900                                                                  ACCTMNT 
005000 ENVIRONMENT DIVISION.                                            ACCTMNT 
005100 CONFIGURATION SECTION.                                           ACCTMNT 
005200 SOURCE-COMPUTER.  IBM-390.                                       ACCTMNT 
005300 OBJECT-COMPUTER.  IBM-390.                                       ACCTMNT 
005400 SPECIAL-NAMES.                                                   ACCTMNT 
005500     C01 IS TOP-OF-FORM                                           ACCTMNT 
005600     CLASS ACCT-ACTION IS "A" THRU "C"                            ACCTMNT 
005700     UPSI-0 ON STATUS IS RERUN-REQUESTED                          ACCTMNT 
005800            OFF STATUS IS NORMAL-RUN.                             ACCTMNT 
005900                                                                  ACCTMNT 
006000 INPUT-OUTPUT SECTION.                                            ACCTMNT 
006100 FILE-CONTROL.                                                    ACCTMNT 
006200     SELECT ACCT-ACTION-FILE ASSIGN TO ACTACCT                    ACCTMNT 
006300         ORGANIZATION IS SEQUENTIAL                               ACCTMNT 
006400         FILE STATUS IS WS-ACTN-STATUS.                           ACCTMNT 
006500                                                                  ACCTMNT 
006600     SELECT ACCOUNT-FILE ASSIGN TO ACCTFILE                       ACCTMNT 
006700         ORGANIZATION IS RELATIVE                                 ACCTMNT 
006800         ACCESS MODE IS DYNAMIC                                   ACCTMNT 
006900         RELATIVE KEY IS WS-ACCT-RRN                              ACCTMNT 
007000         FILE STATUS IS WS-ACCT-STATUS.                           ACCTMNT 
007100                                                                  ACCTMNT 
007200     SELECT ACCT-CTL-FILE ASSIGN TO ACCTCTL                       ACCTMNT 
007300         ORGANIZATION IS SEQUENTIAL                               ACCTMNT 
007400         FILE STATUS IS WS-CTL-STATUS.                            ACCTMNT 
007500                                                                  ACCTMNT 
007600     SELECT MAINT-RPT ASSIGN TO ACCTRPT                           ACCTMNT 
007700         ORGANIZATION IS SEQUENTIAL                               ACCTMNT 
007800         FILE STATUS IS WS-RPT-STATUS.                            ACCTMNT 
007900                                                                  ACCTMNT 
008000 DATA DIVISION.                                                   ACCTMNT 
008100 FILE SECTION.                                                    ACCTMNT 
008200                                                                  ACCTMNT 
008300 FD  ACCT-ACTION-FILE                                             ACCTMNT 
008400     RECORDING MODE IS F.                                         ACCTMNT 
008500 01  ACCT-ACTION-REC.                                             ACCTMNT 
008600     05  ACCT-ACTION-CODE           PIC X(01).                    ACCTMNT 
008700         88  ACCT-ACTION-IS-CREATE  VALUE "A".                    ACCTMNT 
008800         88  ACCT-ACTION-IS-UPDATE  VALUE "B".                    ACCTMNT 
008900     05  ACCT-ACTION-ACCOUNT-ID     PIC 9(09).                    ACCTMNT 
009000     05  ACCT-ACTION-USER-ID        PIC 9(09).                    ACCTMNT 
009100     05  ACCT-ACTION-BANK-NAME      PIC X(100).                   ACCTMNT 
009200     05  ACCT-ACTION-BANK-SW        PIC X(01).                    ACCTMNT 
009300         88  ACCT-ACTION-BANK-SUPPLIED VALUE "Y".                 ACCTMNT 
009400     05  ACCT-ACTION-ALIAS          PIC X(100).                   ACCTMNT 
009500     05  ACCT-ACTION-ALIAS-SW       PIC X(01).                    ACCTMNT 
009600         88  ACCT-ACTION-ALIAS-SUPPLIED VALUE "Y".                ACCTMNT 
009700     05  ACCT-ACTION-BALANCE        PIC S9(13)V9(02) COMP-3.      ACCTMNT 
009800     05  ACCT-ACTION-BALANCE-SW     PIC X(01).                    ACCTMNT 
009900         88  ACCT-ACTION-BALANCE-SUPPLIED VALUE "Y".              ACCTMNT 
010000     05  FILLER                     PIC X(06).                    ACCTMNT 
010100                                                                  ACCTMNT 
010200 FD  ACCOUNT-FILE.                                                ACCTMNT 
010300 COPY LDGACCT.                                                    ACCTMNT 
010400                                                                  ACCTMNT 
010500 FD  ACCT-CTL-FILE                                                ACCTMNT 
010600     RECORDING MODE IS F.                                         ACCTMNT 
010700 01  ACCT-CTL-REC.                                                ACCTMNT 
010800     05  ACCT-NEXT-ACCOUNT-ID       PIC 9(09).                    ACCTMNT 
010900     05  FILLER                     PIC X(21).                    ACCTMNT 
011000 01  ACCT-CTL-REC-DUMP REDEFINES ACCT-CTL-REC.                    ACCTMNT 
011100     05  ACCT-CTL-REC-BYTES         PIC X(30).                    ACCTMNT 
011200                                                                  ACCTMNT 
011300 FD  MAINT-RPT                                                    ACCTMNT 
011400     RECORDING MODE IS F.                                         ACCTMNT 
011500 01  MAINT-RPT-RECORD               PIC X(132).                   ACCTMNT 
011600                                                                  ACCTMNT 
011700***************************************************************** ACCTMNT 
011800 WORKING-STORAGE SECTION.                                         ACCTMNT 
011900***************************************************************** ACCTMNT 
012000 01  SYSTEM-DATE-AND-TIME.                                        ACCTMNT 
012100     05  CURRENT-DATE.                                            ACCTMNT 
012200         10  CURRENT-YEAR           PIC 9(02).                    ACCTMNT 
012300         10  CURRENT-MONTH          PIC 9(02).                    ACCTMNT 
012400         10  CURRENT-DAY            PIC 9(02).                    ACCTMNT 
012500     05  CURRENT-TIME.                                            ACCTMNT 
012600         10  CURRENT-HOUR           PIC 9(02).                    ACCTMNT 
012700         10  CURRENT-MINUTE         PIC 9(02).                    ACCTMNT 
012800         10  CURRENT-SECOND         PIC 9(02).                    ACCTMNT 
012900         10  CURRENT-HNDSEC         PIC 9(02).                    ACCTMNT 
013000     05  FILLER                     PIC X(08).                    ACCTMNT 
013100                                                                  ACCTMNT 
013200 01  WS-FILE-STATUSES.                                            ACCTMNT 
013300     05  WS-ACTN-STATUS             PIC X(02) VALUE SPACES.       ACCTMNT 
013400     05  WS-ACCT-STATUS             PIC X(02) VALUE SPACES.       ACCTMNT 
013500         88  ACCOUNT-FOUND          VALUE "00".                   ACCTMNT 
013600         88  ACCOUNT-NOT-FOUND      VALUE "23".                   ACCTMNT 
013700     05  WS-CTL-STATUS              PIC X(02) VALUE SPACES.       ACCTMNT 
013800     05  WS-RPT-STATUS              PIC X(02) VALUE SPACES.       ACCTMNT 
013900     05  FILLER                     PIC X(10).                    ACCTMNT 
014000                                                                  ACCTMNT 
014100 01  WS-SWITCHES.                                                 ACCTMNT 
014200     05  WS-ACTN-EOF                PIC X(01) VALUE "N".          ACCTMNT 
014300         88  ACTION-FILE-EOF        VALUE "Y".                    ACCTMNT 
014400     05  FILLER                     PIC X(08).                    ACCTMNT 
014500                                                                  ACCTMNT 
014600 01  WS-RRN-FIELDS.                                               ACCTMNT 
014700     05  WS-ACCT-RRN                PIC 9(09) COMP.               ACCTMNT 
014800     05  WS-ACCT-RRN-EDIT REDEFINES WS-ACCT-RRN PIC 9(09).        ACCTMNT 
014900                                                                  ACCTMNT 
015000 01  WS-REJECT-MSG                  PIC X(60) VALUE SPACES.       ACCTMNT 
015100                                                                  ACCTMNT 
015200 01  REPORT-TOTALS.                                               ACCTMNT 
015300     05  NUM-ACTN-RECS              PIC S9(09) COMP-3 VALUE +0.   ACCTMNT 
015400     05  NUM-ACTN-ERRORS            PIC S9(09) COMP-3 VALUE +0.   ACCTMNT 
015500     05  NUM-CREATE-PROCESSED       PIC S9(09) COMP-3 VALUE +0.   ACCTMNT 
015600     05  NUM-UPDATE-PROCESSED       PIC S9(09) COMP-3 VALUE +0.   ACCTMNT 
015700     05  FILLER                     PIC X(08).                    ACCTMNT 
015800                                                                  ACCTMNT 
015900 01  RPT-HEADER1.                                                 ACCTMNT 
016000     05  FILLER                     PIC X(40) VALUE               ACCTMNT 
016100         "ACCOUNT MAINTENANCE RUN REPORT    DATE: ".              ACCTMNT 
016200     05  RPT-MM                     PIC 99.                       ACCTMNT 
016300     05  FILLER                     PIC X(01) VALUE "/".          ACCTMNT 
016400     05  RPT-DD                     PIC 99.                       ACCTMNT 
016500     05  FILLER                     PIC X(01) VALUE "/".          ACCTMNT 
016600     05  RPT-YY                     PIC 99.                       ACCTMNT 
016700     05  FILLER                     PIC X(46) VALUE SPACES.       ACCTMNT 
016800 01  RPT-DETAIL1.                                                 ACCTMNT 
016900     05  RPT-ACTN                   PIC X(01) VALUE SPACES.       ACCTMNT 
017000     05  FILLER                     PIC X(02) VALUE SPACES.       ACCTMNT 
017100     05  RPT-ACCT-ID                PIC 9(09) VALUE ZERO.         ACCTMNT 
017200     05  FILLER                     PIC X(02) VALUE SPACES.       ACCTMNT 
017300     05  RPT-REASON                 PIC X(60) VALUE SPACES.       ACCTMNT 
017400     05  FILLER                     PIC X(58) VALUE SPACES.       ACCTMNT 
017500 01  RPT-STATS-LINE.                                              ACCTMNT 
017600     05  FILLER                     PIC X(20) VALUE               ACCTMNT 
017700         "RECORDS READ ......".                                   ACCTMNT 
017800     05  RPT-RECS-READ              PIC ZZZ,ZZ9.                  ACCTMNT 
017900     05  FILLER                     PIC X(105) VALUE SPACES.      ACCTMNT 
018000                                                                  ACCTMNT 
018100***************************************************************** ACCTMNT 
018200 PROCEDURE DIVISION.                                              ACCTMNT 
018300***************************************************************** ACCTMNT 
018400                                                                  ACCTMNT 
018500 000-MAIN.                                                        ACCTMNT 
018600     ACCEPT CURRENT-DATE FROM DATE.                               ACCTMNT 
018700     ACCEPT CURRENT-TIME FROM TIME.                               ACCTMNT 
018800     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        ACCTMNT 
018900     PERFORM 800-INIT-REPORT THRU 800-EXIT.                       ACCTMNT 
019000                                                                  ACCTMNT 
019100     PERFORM 720-READ-ACTION THRU 720-EXIT.                       ACCTMNT 
019200     PERFORM 100-PROCESS-MAINT-RECORD THRU 100-EXIT               ACCTMNT 
019300             UNTIL ACTION-FILE-EOF.                               ACCTMNT 
019400                                                                  ACCTMNT 
019500     PERFORM 850-REPORT-STATS THRU 850-EXIT.                      ACCTMNT 
019600     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       ACCTMNT 
019700     GOBACK.                                                      ACCTMNT 
019800                                                                  ACCTMNT 
019900 100-PROCESS-MAINT-RECORD.                                        ACCTMNT 
020000     ADD 1 TO NUM-ACTN-RECS.                                      ACCTMNT 
020100     EVALUATE TRUE                                                ACCTMNT 
020200         WHEN ACCT-ACTION-IS-CREATE                               ACCTMNT 
020300             PERFORM 200-PROCESS-CREATE-ACCOUNT THRU 200-EXIT     ACCTMNT 
020400         WHEN ACCT-ACTION-IS-UPDATE                               ACCTMNT 
020500             PERFORM 300-PROCESS-UPDATE-ACCOUNT THRU 300-EXIT     ACCTMNT 
020600         WHEN OTHER                                               ACCTMNT 
020700             MOVE "INVALID ACTION CODE ON ACCT-ACTION-FILE" TO    ACCTMNT 
020800                  WS-REJECT-MSG                                   ACCTMNT 
020900             PERFORM 460-REJECT-REQUEST THRU 460-EXIT             ACCTMNT 
021000     END-EVALUATE.                                                ACCTMNT 
021100     PERFORM 720-READ-ACTION THRU 720-EXIT.                       ACCTMNT 
021200 100-EXIT.                                                        ACCTMNT 
021300     EXIT.                                                        ACCTMNT 
021400                                                                  ACCTMNT 
021500 200-PROCESS-CREATE-ACCOUNT.                                      ACCTMNT 
021600     ADD 1 TO ACCT-NEXT-ACCOUNT-ID.                               ACCTMNT 
021700     MOVE ACCT-NEXT-ACCOUNT-ID  TO WS-ACCT-RRN.                   ACCTMNT 
021800     MOVE ACCT-NEXT-ACCOUNT-ID  TO LDG-ACCOUNT-ID.                ACCTMNT 
021900     MOVE ACCT-ACTION-USER-ID   TO LDG-ACCOUNT-USER-ID.           ACCTMNT 
022000     MOVE ACCT-ACTION-BANK-NAME TO LDG-ACCOUNT-BANK-NAME.         ACCTMNT 
022100     MOVE ACCT-ACTION-ALIAS     TO LDG-ACCOUNT-ALIAS.             ACCTMNT 
022200*--- A NEW ACCOUNT ALWAYS OPENS AT A ZERO BALANCE -- SEE CR-2901. ACCTMNT 
022300     MOVE ZERO                  TO LDG-ACCOUNT-BALANCE.           ACCTMNT 
022400     WRITE LDG-ACCOUNT-REC                                        ACCTMNT 
022500         INVALID KEY                                              ACCTMNT 
022600             MOVE "ACCOUNT-FILE WRITE FAILED ON CREATE" TO        ACCTMNT 
022700                  WS-REJECT-MSG                                   ACCTMNT 
022800             PERFORM 460-REJECT-REQUEST THRU 460-EXIT             ACCTMNT 
022900             GO TO 200-EXIT                                       ACCTMNT 
023000     END-WRITE.                                                   ACCTMNT 
023100     ADD 1 TO NUM-CREATE-PROCESSED.                               ACCTMNT 
023200     MOVE "A"                   TO RPT-ACTN.                      ACCTMNT 
023300     MOVE ACCT-NEXT-ACCOUNT-ID  TO RPT-ACCT-ID.                   ACCTMNT 
023400     MOVE "ACCOUNT CREATED"     TO RPT-REASON.                    ACCTMNT 
023500     WRITE MAINT-RPT-RECORD FROM RPT-DETAIL1.                     ACCTMNT 
023600 200-EXIT.                                                        ACCTMNT 
023700     EXIT.                                                        ACCTMNT 
023800                                                                  ACCTMNT 
023900 300-PROCESS-UPDATE-ACCOUNT.                                      ACCTMNT 
024000     MOVE ACCT-ACTION-ACCOUNT-ID TO WS-ACCT-RRN.                  ACCTMNT 
024100     READ ACCOUNT-FILE                                            ACCTMNT 
024200         INVALID KEY MOVE "23" TO WS-ACCT-STATUS                  ACCTMNT 
024300     END-READ.                                                    ACCTMNT 
024400     IF NOT ACCOUNT-FOUND                                         ACCTMNT 
024500         MOVE "ACCOUNT NOT ON FILE FOR UPDATE REQUEST" TO         ACCTMNT 
024600              WS-REJECT-MSG                                       ACCTMNT 
024700         PERFORM 460-REJECT-REQUEST THRU 460-EXIT                 ACCTMNT 
024800         GO TO 300-EXIT                                           ACCTMNT 
024900     END-IF.                                                      ACCTMNT 
025000                                                                  ACCTMNT 
025100*--- PARTIAL UPDATE -- ONLY FIELDS FLAGGED SUPPLIED ON THE        ACCTMNT 
025200*--- ACTION RECORD REPLACE THE MASTER; FIELDS OMITTED FROM THE    ACCTMNT 
025300*--- REQUEST ARE LEFT UNTOUCHED (SR-5108).                        ACCTMNT 
025400     IF ACCT-ACTION-BANK-SUPPLIED                                 ACCTMNT 
025500         MOVE ACCT-ACTION-BANK-NAME TO LDG-ACCOUNT-BANK-NAME      ACCTMNT 
025600     END-IF.                                                      ACCTMNT 
025700     IF ACCT-ACTION-ALIAS-SUPPLIED                                ACCTMNT 
025800         MOVE ACCT-ACTION-ALIAS    TO LDG-ACCOUNT-ALIAS           ACCTMNT 
025900     END-IF.                                                      ACCTMNT 
026000                                                                  ACCTMNT 
026100*--- A SUPPLIED BALANCE REPLACES THE MASTER BALANCE OUTRIGHT,     ACCTMNT 
026200*--- BUT A REPLACEMENT THAT AMOUNTS TO DRAWING THE ACCOUNT        ACCTMNT 
026300*--- DOWN BY MORE THAN IT HOLDS -- A NEGATIVE RESULT -- IS AN     ACCTMNT 
026400*--- INSUFFICIENT-FUNDS CONDITION AND IS REJECTED, LEAVING THE    ACCTMNT 
026500*--- BALANCE ON FILE UNCHANGED.                                   ACCTMNT 
026600     IF ACCT-ACTION-BALANCE-SUPPLIED                              ACCTMNT 
026700         IF ACCT-ACTION-BALANCE < ZERO                            ACCTMNT 
026800             MOVE "INSUFFICIENT FUNDS FOR BALANCE UPDATE" TO      ACCTMNT 
026900                  WS-REJECT-MSG                                   ACCTMNT 
027000             PERFORM 460-REJECT-REQUEST THRU 460-EXIT             ACCTMNT 
027100             GO TO 300-EXIT                                       ACCTMNT 
027200         ELSE                                                     ACCTMNT 
027300             MOVE ACCT-ACTION-BALANCE TO LDG-ACCOUNT-BALANCE      ACCTMNT 
027400         END-IF                                                   ACCTMNT 
027500     END-IF.                                                      ACCTMNT 
027600                                                                  ACCTMNT 
027700     IF RERUN-REQUESTED                                           ACCTMNT 
027800         DISPLAY "ACCT " WS-ACCT-RRN " BAL-DUMP="                 ACCTMNT 
027900                 LDG-ACCOUNT-BALANCE-DUMP                         ACCTMNT 
028000     END-IF.                                                      ACCTMNT 
028100                                                                  ACCTMNT 
028200     REWRITE LDG-ACCOUNT-REC                                      ACCTMNT 
028300         INVALID KEY                                              ACCTMNT 
028400             MOVE "ACCOUNT-FILE REWRITE FAILED ON UPDATE" TO      ACCTMNT 
028500                  WS-REJECT-MSG                                   ACCTMNT 
028600             PERFORM 460-REJECT-REQUEST THRU 460-EXIT             ACCTMNT 
028700             GO TO 300-EXIT                                       ACCTMNT 
028800     END-REWRITE.                                                 ACCTMNT 
028900     ADD 1 TO NUM-UPDATE-PROCESSED.                               ACCTMNT 
029000     MOVE "B"                    TO RPT-ACTN.                     ACCTMNT 
029100     MOVE ACCT-ACTION-ACCOUNT-ID TO RPT-ACCT-ID.                  ACCTMNT 
029200     MOVE "ACCOUNT UPDATED"      TO RPT-REASON.                   ACCTMNT 
029300     WRITE MAINT-RPT-RECORD FROM RPT-DETAIL1.                     ACCTMNT 
029400 300-EXIT.                                                        ACCTMNT 
029500     EXIT.                                                        ACCTMNT 
029600                                                                  ACCTMNT 
029700 460-REJECT-REQUEST.                                              ACCTMNT 
029800     ADD 1 TO NUM-ACTN-ERRORS.                                    ACCTMNT 
029900     MOVE ACCT-ACTION-CODE      TO RPT-ACTN.                      ACCTMNT 
030000     MOVE ACCT-ACTION-ACCOUNT-ID TO RPT-ACCT-ID.                  ACCTMNT 
030100     MOVE WS-REJECT-MSG         TO RPT-REASON.                    ACCTMNT 
030200     WRITE MAINT-RPT-RECORD FROM RPT-DETAIL1.                     ACCTMNT 
030300     DISPLAY "ACCTMNT REJECT - " WS-REJECT-MSG.                   ACCTMNT 
030400 460-EXIT.                                                        ACCTMNT 
030500     EXIT.                                                        ACCTMNT 
030600                                                                  ACCTMNT 
030700 700-OPEN-FILES.                                                  ACCTMNT 
030800     OPEN INPUT  ACCT-ACTION-FILE.                                ACCTMNT 
030900     OPEN I-O    ACCOUNT-FILE.                                    ACCTMNT 
031000     OPEN I-O    ACCT-CTL-FILE.                                   ACCTMNT 
031100     OPEN OUTPUT MAINT-RPT.                                       ACCTMNT 
031200     IF WS-ACTN-STATUS NOT = "00"                                 ACCTMNT 
031300         DISPLAY "ERROR OPENING ACCT-ACTION-FILE. RC:"            ACCTMNT 
031400                 WS-ACTN-STATUS                                   ACCTMNT 
031500         MOVE 16 TO RETURN-CODE                                   ACCTMNT 
031600         MOVE "Y" TO WS-ACTN-EOF                                  ACCTMNT 
031700     END-IF.                                                      ACCTMNT 
031800     IF WS-ACCT-STATUS NOT = "00"                                 ACCTMNT 
031900         DISPLAY "ERROR OPENING ACCOUNT-FILE. RC:" WS-ACCT-STATUS ACCTMNT 
032000         MOVE 16 TO RETURN-CODE                                   ACCTMNT 
032100         MOVE "Y" TO WS-ACTN-EOF                                  ACCTMNT 
032200     END-IF.                                                      ACCTMNT 
032300     READ ACCT-CTL-FILE                                           ACCTMNT 
032400         AT END MOVE ZERO TO ACCT-NEXT-ACCOUNT-ID                 ACCTMNT 
032500     END-READ.                                                    ACCTMNT 
032600     IF RERUN-REQUESTED                                           ACCTMNT 
032700         DISPLAY "ACCTMNT CTL-REC DUMP=" ACCT-CTL-REC-BYTES       ACCTMNT 
032800     END-IF.                                                      ACCTMNT 
032900 700-EXIT.                                                        ACCTMNT 
033000     EXIT.                                                        ACCTMNT 
033100                                                                  ACCTMNT 
033200 720-READ-ACTION.                                                 ACCTMNT 
033300     READ ACCT-ACTION-FILE                                        ACCTMNT 
033400         AT END MOVE "Y" TO WS-ACTN-EOF                           ACCTMNT 
033500     END-READ.                                                    ACCTMNT 
033600 720-EXIT.                                                        ACCTMNT 
033700     EXIT.                                                        ACCTMNT 
033800                                                                  ACCTMNT 
033900 790-CLOSE-FILES.                                                 ACCTMNT 
034000     REWRITE ACCT-CTL-REC                                         ACCTMNT 
034100         INVALID KEY                                              ACCTMNT 
034200             WRITE ACCT-CTL-REC                                   ACCTMNT 
034300     END-REWRITE.                                                 ACCTMNT 
034400     CLOSE ACCT-ACTION-FILE, ACCOUNT-FILE, ACCT-CTL-FILE,         ACCTMNT 
034500           MAINT-RPT.                                             ACCTMNT 
034600 790-EXIT.                                                        ACCTMNT 
034700     EXIT.                                                        ACCTMNT 
034800                                                                  ACCTMNT 
034900 800-INIT-REPORT.                                                 ACCTMNT 
035000     MOVE CURRENT-YEAR  TO RPT-YY.                                ACCTMNT 
035100     MOVE CURRENT-MONTH TO RPT-MM.                                ACCTMNT 
035200     MOVE CURRENT-DAY   TO RPT-DD.                                ACCTMNT 
035300     WRITE MAINT-RPT-RECORD FROM RPT-HEADER1.                     ACCTMNT 
035400 800-EXIT.                                                        ACCTMNT 
035500     EXIT.                                                        ACCTMNT 
035600                                                                  ACCTMNT 
035700 850-REPORT-STATS.                                                ACCTMNT 
035800     MOVE NUM-ACTN-RECS TO RPT-RECS-READ.                         ACCTMNT 
035900     WRITE MAINT-RPT-RECORD FROM RPT-STATS-LINE.                  ACCTMNT 
036000 850-EXIT.                                                        ACCTMNT 
036100     EXIT.                                                        ACCTMNT 
