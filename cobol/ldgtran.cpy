000100***************************************************************** LDGTRAN 
000200*                                                               * LDGTRAN 
000300*   LDGTRAN.CPY                                                 * LDGTRAN 
000400*                                                                *LDGTRAN 
000500*   LEDGER TRANSACTION DETAIL RECORD.  ONE OCCURRENCE OF THIS   * LDGTRAN 
000600*   RECORD EXISTS FOR EVERY INCOME OR EXPENSE ENTRY POSTED BY   * LDGTRAN 
000700*   A USER AGAINST ONE OF THEIR ACCOUNTS.  CARRIED ON           * LDGTRAN 
000800*   TRANSACTION-FILE, ORGANIZATION RELATIVE, RRN MAPPED FROM    * LDGTRAN 
000900*   LDG-TRANSACTION-ID (SEE LDGPOST/CATMAINT/STATMTH/STATWK/    * LDGTRAN 
001000*   STATYR PROGRAM COMMENTS FOR THE RRN-MAPPING CONVENTION).    * LDGTRAN 
001100*                                                                *LDGTRAN 
001200*   MAINT LOG                                                   * LDGTRAN 
001300*   03/22/88  DS  ORIGINAL LAYOUT (SAM1 TRANREC COPYBOOK)       * LDGTRAN 
001400*   07/09/93  JS  ADDED CATEGORY-ID FOR LEDGER RE-WRITE PROJ    * LDGTRAN 
001500*   11/14/98  MTR CCYY EXPANSION OF TXN-DATE FOR YEAR 2000      * LDGTRAN 
001600*   02/02/07  LOK ADDED TXN-TIME REDEFINES FOR SAME-DAY SORT    * LDGTRAN 
001700***************************************************************** LDGTRAN 
001800 01  LDG-TRANSACTION-REC.                                         LDGTRAN 
001900     05  LDG-TRANSACTION-KEY.                                     LDGTRAN 
002000         10  LDG-TRANSACTION-ID     PIC 9(09).                    LDGTRAN 
002100     05  LDG-TXN-ACCOUNT-ID         PIC 9(09).                    LDGTRAN 
002200     05  LDG-TXN-CATEGORY-ID        PIC 9(09).                    LDGTRAN 
002300     05  LDG-TXN-TYPE               PIC X(07).                    LDGTRAN 
002400         88  LDG-TXN-IS-INCOME      VALUE "INCOME ".              LDGTRAN 
002500         88  LDG-TXN-IS-EXPENSE     VALUE "EXPENSE".              LDGTRAN 
002600     05  LDG-TXN-AMOUNT             PIC S9(13)V9(02) COMP-3.      LDGTRAN 
002700     05  LDG-TXN-MEMO               PIC X(200).                   LDGTRAN 
002800*--- TXN-DATE CARRIED CCYYMMDD; REDEFINED FOR PERIOD-RANGE        LDGTRAN 
002900*--- ARITHMETIC IN THE STATISTICS PROGRAMS.                       LDGTRAN 
003000     05  LDG-TXN-DATE               PIC 9(08).                    LDGTRAN 
003100     05  LDG-TXN-DATE-R REDEFINES LDG-TXN-DATE.                   LDGTRAN 
003200         10  LDG-TXN-DATE-CCYY      PIC 9(04).                    LDGTRAN 
003300         10  LDG-TXN-DATE-MM        PIC 9(02).                    LDGTRAN 
003400         10  LDG-TXN-DATE-DD        PIC 9(02).                    LDGTRAN 
003500*--- TXN-TIME CARRIED HHMMSS, USED ONLY TO BREAK TIES WHEN TWO    LDGTRAN 
003600*--- POSTINGS LAND ON THE SAME ACCOUNT ON THE SAME DAY.           LDGTRAN 
003700     05  LDG-TXN-TIME               PIC 9(06).                    LDGTRAN 
003800     05  LDG-TXN-TIME-R REDEFINES LDG-TXN-TIME.                   LDGTRAN 
003900         10  LDG-TXN-TIME-HH        PIC 9(02).                    LDGTRAN 
004000         10  LDG-TXN-TIME-MM        PIC 9(02).                    LDGTRAN 
004100         10  LDG-TXN-TIME-SS        PIC 9(02).                    LDGTRAN 
004200     05  FILLER                     PIC X(10).                    LDGTRAN 
