000100***************************************************************** CATMAINT
000200* LICENSED MATERIALS - PROPERTY OF THE CREDIT UNION             * CATMAINT
000300* ALL RIGHTS RESERVED                                           * CATMAINT
000400***************************************************************** CATMAINT
000500 IDENTIFICATION DIVISION.                                         CATMAINT
000600 PROGRAM-ID.    CATMAINT.                                         CATMAINT
000700 AUTHOR.        R. HALE.                                          CATMAINT
000800 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         CATMAINT
000900 DATE-WRITTEN.  06/11/90.                                         CATMAINT
001000 DATE-COMPILED.                                                   CATMAINT
001100 SECURITY.      NON-CONFIDENTIAL.                                 CATMAINT
001200***************************************************************** CATMAINT
001300*                                                                *CATMAINT
001400*   CATMAINT -- CATEGORY MAINTENANCE                             *CATMAINT
001500*                                                                *CATMAINT
001600*   READS THE CAT-ACTION-FILE (A DRIVING FILE OF CREATE/UPDATE/  *CATMAINT
001700*   DELETE REQUESTS PREPARED BY THE ON-LINE FRONT END) AND       *CATMAINT
001800*   APPLIES EACH REQUEST AGAINST CATEGORY-FILE.  A DELETE        *CATMAINT
001900*   REQUEST IS REJECTED WHEN ONE OR MORE POSTED TRANSACTIONS ON  *CATMAINT
002000*   AN ACCOUNT OWNED BY THE SAME USER STILL REFERENCE THE        *CATMAINT
002100*   CATEGORY -- CATEGORY-FILE HAS NO KNOWLEDGE OF WHICH          *CATMAINT
002200*   TRANSACTIONS POINT AT IT, SO THE GUARD IS A FULL SCAN OF     *CATMAINT
002300*   TRANSACTION-FILE JOINED THROUGH ACCOUNT-FILE BACK TO THE     *CATMAINT
002400*   OWNING USER-ID.                                              *CATMAINT
002500*                                                                *CATMAINT
002600*   THIS PROGRAM IS PATTERNED AFTER THE ORIGINAL TEST2 REPORT    *CATMAINT
002700*   PROGRAM'S TWO-RECORD-TYPE READ LOOP, ADAPTED HERE TO A       *CATMAINT
002800*   DRIVING-TRANSACTION MAINTENANCE SHAPE.                       *CATMAINT
002900*                                                                *CATMAINT
003000*   MAINT LOG                                                    *CATMAINT
003100*   06/11/90  RH   ORIGINAL PROGRAM (TEST2, TWO-RECORD REPORT)   *CATMAINT
003200*   07/09/93  JS   RE-WRITTEN AS CATEGORY MAINTENANCE FOR THE    *CATMAINT
003300*                  LEDGER RE-WRITE PROJECT                      * CATMAINT
003400*   03/02/95  JS   REFERENTIAL-INTEGRITY GUARD ADDED ON DELETE   *CATMAINT
003500*   09/03/04  RKW  CATEGORY-FILE AND TRANSACTION-FILE CONVERTED  *CATMAINT
003600*                  TO RELATIVE ORGANIZATION (CR-2244)            *CATMAINT
003700*   09/03/04  RKW  ACCOUNT-FILE OPENED FOR THE OWNER-ID JOIN     *CATMAINT
003800*                  REQUIRED BY THE DELETE GUARD (CR-2245)        *CATMAINT
003900***************************************************************** CATMAINT
004000                                                                  CATMAINT
004100 ENVIRONMENT DIVISION.                                            CATMAINT
004200 CONFIGURATION SECTION.                                           CATMAINT
004300 SOURCE-COMPUTER.  IBM-390.                                       CATMAINT
004400 OBJECT-COMPUTER.  IBM-390.                                       CATMAINT
004500 SPECIAL-NAMES.                                                   CATMAINT
004600     C01 IS TOP-OF-FORM                                           CATMAINT
004700     CLASS CAT-ACTION IS "C" THRU "D"                             CATMAINT
004800     UPSI-0 ON STATUS IS RERUN-REQUESTED                          CATMAINT
004900            OFF STATUS IS NORMAL-RUN.                             CATMAINT
005000                                                                  CATMAINT
005100 INPUT-OUTPUT SECTION.                                            CATMAINT
005200 FILE-CONTROL.                                                    CATMAINT
005300     SELECT CAT-ACTION-FILE ASSIGN TO ACTCAT                      CATMAINT
005400         ORGANIZATION IS SEQUENTIAL                               CATMAINT
005500         FILE STATUS IS WS-ACTN-STATUS.                           CATMAINT
005600                                                                  CATMAINT
005700     SELECT CATEGORY-FILE ASSIGN TO CATFILE                       CATMAINT
005800         ORGANIZATION IS RELATIVE                                 CATMAINT
005900         ACCESS MODE IS DYNAMIC                                   CATMAINT
006000         RELATIVE KEY IS WS-CAT-RRN                               CATMAINT
006100         FILE STATUS IS WS-CAT-STATUS.                            CATMAINT
006200                                                                  CATMAINT
006300     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE                   CATMAINT
006400         ORGANIZATION IS RELATIVE                                 CATMAINT
006500         ACCESS MODE IS SEQUENTIAL                                CATMAINT
006600         FILE STATUS IS WS-TRAN-STATUS.                           CATMAINT
006700                                                                  CATMAINT
006800     SELECT ACCOUNT-FILE ASSIGN TO ACCTFILE                       CATMAINT
006900         ORGANIZATION IS RELATIVE                                 CATMAINT
007000         ACCESS MODE IS DYNAMIC                                   CATMAINT
007100         RELATIVE KEY IS WS-ACCT-RRN                              CATMAINT
007200         FILE STATUS IS WS-ACCT-STATUS.                           CATMAINT
007300                                                                  CATMAINT
007400     SELECT CAT-CTL-FILE ASSIGN TO CATCTL                         CATMAINT
007500         ORGANIZATION IS SEQUENTIAL                               CATMAINT
007600         FILE STATUS IS WS-CTL-STATUS.                            CATMAINT
007700                                                                  CATMAINT
007800     SELECT MAINT-RPT ASSIGN TO CATRPT                            CATMAINT
007900         ORGANIZATION IS SEQUENTIAL                               CATMAINT
008000         FILE STATUS IS WS-RPT-STATUS.                            CATMAINT
008100                                                                  CATMAINT
008200 DATA DIVISION.                                                   CATMAINT
008300 FILE SECTION.                                                    CATMAINT
008400                                                                  CATMAINT
008500 FD  CAT-ACTION-FILE                                              CATMAINT
008600     RECORDING MODE IS F.                                         CATMAINT
008700 01  CAT-ACTION-REC.                                              CATMAINT
008800     05  CAT-ACTION-CODE            PIC X(01).                    CATMAINT
008900         88  CAT-ACTION-IS-CREATE   VALUE "C".                    CATMAINT
009000         88  CAT-ACTION-IS-UPDATE   VALUE "U".                    CATMAINT
009100         88  CAT-ACTION-IS-DELETE   VALUE "D".                    CATMAINT
009200     05  CAT-ACTION-CAT-ID          PIC 9(09).                    CATMAINT
009300     05  CAT-ACTION-USER-ID         PIC 9(09).                    CATMAINT
009400     05  CAT-ACTION-NAME            PIC X(50).                    CATMAINT
009500     05  CAT-ACTION-TYPE            PIC X(07).                    CATMAINT
009600     05  CAT-ACTION-ICON            PIC X(50).                    CATMAINT
009700     05  FILLER                     PIC X(15).                    CATMAINT
009800                                                                  CATMAINT
009900 FD  CATEGORY-FILE.                                               CATMAINT
010000 COPY LDGCAT.                                                     CATMAINT
010100                                                                  CATMAINT
010200 FD  TRANSACTION-FILE.                                            CATMAINT
010300 COPY LDGTRAN.                                                    CATMAINT
010400                                                                  CATMAINT
010500 FD  ACCOUNT-FILE.                                                CATMAINT
010600 COPY LDGACCT.                                                    CATMAINT
010700                                                                  CATMAINT
010800 FD  CAT-CTL-FILE                                                 CATMAINT
010900     RECORDING MODE IS F.                                         CATMAINT
011000 01  CAT-CTL-REC.                                                 CATMAINT
011100     05  CAT-NEXT-CAT-ID            PIC 9(09).                    CATMAINT
011200     05  FILLER                     PIC X(21).                    CATMAINT
011300                                                                  CATMAINT
011400 FD  MAINT-RPT                                                    CATMAINT
011500     RECORDING MODE IS F.                                         CATMAINT
011600 01  MAINT-RPT-RECORD               PIC X(132).                   CATMAINT
011700                                                                  CATMAINT
011800***************************************************************** CATMAINT
011900 WORKING-STORAGE SECTION.                                         CATMAINT
012000***************************************************************** CATMAINT
012100 01  SYSTEM-DATE-AND-TIME.                                        CATMAINT
012200     05  CURRENT-DATE.                                            CATMAINT
012300         10  CURRENT-YEAR           PIC 9(02).                    CATMAINT
012400         10  CURRENT-MONTH          PIC 9(02).                    CATMAINT
012500         10  CURRENT-DAY            PIC 9(02).                    CATMAINT
012600     05  FILLER                     PIC X(10).                    CATMAINT
012700                                                                  CATMAINT
012800 01  WS-FILE-STATUSES.                                            CATMAINT
012900     05  WS-ACTN-STATUS             PIC X(02) VALUE SPACES.       CATMAINT
013000     05  WS-CAT-STATUS              PIC X(02) VALUE SPACES.       CATMAINT
013100         88  CATEGORY-FOUND         VALUE "00".                   CATMAINT
013200         88  CATEGORY-NOT-FOUND     VALUE "23".                   CATMAINT
013300     05  WS-TRAN-STATUS             PIC X(02) VALUE SPACES.       CATMAINT
013400         88  TRANSACTION-FILE-EOF   VALUE "10".                   CATMAINT
013500     05  WS-ACCT-STATUS             PIC X(02) VALUE SPACES.       CATMAINT
013600         88  ACCOUNT-FOUND          VALUE "00".                   CATMAINT
013700     05  WS-CTL-STATUS              PIC X(02) VALUE SPACES.       CATMAINT
013800     05  WS-RPT-STATUS              PIC X(02) VALUE SPACES.       CATMAINT
013900     05  FILLER                     PIC X(08).                    CATMAINT
014000                                                                  CATMAINT
014100 01  WS-SWITCHES.                                                 CATMAINT
014200     05  WS-ACTN-EOF                PIC X(01) VALUE "N".          CATMAINT
014300         88  ACTION-FILE-EOF        VALUE "Y".                    CATMAINT
014400     05  WS-IN-USE-SW               PIC X(01) VALUE "N".          CATMAINT
014500         88  CATEGORY-IN-USE        VALUE "Y".                    CATMAINT
014600     05  FILLER                     PIC X(08).                    CATMAINT
014700                                                                  CATMAINT
014800 01  WS-RRN-FIELDS.                                               CATMAINT
014900     05  WS-CAT-RRN                 PIC 9(09) COMP.               CATMAINT
015000     05  WS-ACCT-RRN                PIC 9(09) COMP.               CATMAINT
015100     05  WS-CAT-RRN-EDIT REDEFINES WS-CAT-RRN PIC 9(09).          CATMAINT
015200                                                                  CATMAINT
015300 01  WS-REJECT-MSG                  PIC X(60) VALUE SPACES.       CATMAINT
015400                                                                  CATMAINT
015500 01  REPORT-TOTALS.                                               CATMAINT
015600     05  NUM-ACTN-RECS              PIC S9(09) COMP-3 VALUE +0.   CATMAINT
015700     05  NUM-ACTN-ERRORS            PIC S9(09) COMP-3 VALUE +0.   CATMAINT
015800     05  NUM-CREATE-PROCESSED       PIC S9(09) COMP-3 VALUE +0.   CATMAINT
015900     05  NUM-UPDATE-PROCESSED       PIC S9(09) COMP-3 VALUE +0.   CATMAINT
016000     05  NUM-DELETE-PROCESSED       PIC S9(09) COMP-3 VALUE +0.   CATMAINT
016100     05  FILLER                     PIC X(08).                    CATMAINT
016200                                                                  CATMAINT
016300 01  RPT-HEADER1.                                                 CATMAINT
016400     05  FILLER                     PIC X(41) VALUE               CATMAINT
016500         "CATEGORY MAINTENANCE RUN REPORT   DATE: ".              CATMAINT
016600     05  RPT-MM                     PIC 99.                       CATMAINT
016700     05  FILLER                     PIC X(01) VALUE "/".          CATMAINT
016800     05  RPT-DD                     PIC 99.                       CATMAINT
016900     05  FILLER                     PIC X(01) VALUE "/".          CATMAINT
017000     05  RPT-YY                     PIC 99.                       CATMAINT
017100     05  FILLER                     PIC X(45) VALUE SPACES.       CATMAINT
017200 01  RPT-DETAIL1.                                                 CATMAINT
017300     05  RPT-ACTN                   PIC X(01) VALUE SPACES.       CATMAINT
017400     05  FILLER                     PIC X(02) VALUE SPACES.       CATMAINT
017500     05  RPT-CAT-ID                 PIC 9(09) VALUE ZERO.         CATMAINT
017600     05  FILLER                     PIC X(02) VALUE SPACES.       CATMAINT
017700     05  RPT-REASON                 PIC X(60) VALUE SPACES.       CATMAINT
017800     05  FILLER                     PIC X(58) VALUE SPACES.       CATMAINT
017900 01  RPT-STATS-LINE.                                              CATMAINT
018000     05  FILLER                     PIC X(20) VALUE               CATMAINT
018100         "RECORDS READ ......".                                   CATMAINT
018200     05  RPT-RECS-READ              PIC ZZZ,ZZ9.                  CATMAINT
018300     05  FILLER                     PIC X(105) VALUE SPACES.      CATMAINT
018400                                                                  CATMAINT
018500***************************************************************** CATMAINT
018600 PROCEDURE DIVISION.                                              CATMAINT
018700***************************************************************** CATMAINT
018800                                                                  CATMAINT
018900 000-MAIN.                                                        CATMAINT
019000     ACCEPT CURRENT-DATE FROM DATE.                               CATMAINT
019100     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        CATMAINT
019200     PERFORM 800-INIT-REPORT THRU 800-EXIT.                       CATMAINT
019300                                                                  CATMAINT
019400     PERFORM 720-READ-ACTION THRU 720-EXIT.                       CATMAINT
019500     PERFORM 100-PROCESS-CAT-RECORD THRU 100-EXIT                 CATMAINT
019600             UNTIL ACTION-FILE-EOF.                               CATMAINT
019700                                                                  CATMAINT
019800     PERFORM 850-REPORT-STATS THRU 850-EXIT.                      CATMAINT
019900     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       CATMAINT
020000     GOBACK.                                                      CATMAINT
020100                                                                  CATMAINT
020200 100-PROCESS-CAT-RECORD.                                          CATMAINT
020300     ADD 1 TO NUM-ACTN-RECS.                                      CATMAINT
020400     EVALUATE TRUE                                                CATMAINT
020500         WHEN CAT-ACTION-IS-CREATE                                CATMAINT
020600             PERFORM 200-PROCESS-CREATE-CAT THRU 200-EXIT         CATMAINT
020700         WHEN CAT-ACTION-IS-UPDATE                                CATMAINT
020800             PERFORM 300-PROCESS-UPDATE-CAT THRU 300-EXIT         CATMAINT
020900         WHEN CAT-ACTION-IS-DELETE                                CATMAINT
021000             PERFORM 400-PROCESS-DELETE-CATEGORY THRU 400-EXIT    CATMAINT
021100         WHEN OTHER                                               CATMAINT
021200             MOVE "INVALID ACTION CODE ON CAT-ACTION-FILE" TO     CATMAINT
021300                  WS-REJECT-MSG                                   CATMAINT
021400             PERFORM 460-REJECT-REQUEST THRU 460-EXIT             CATMAINT
021500     END-EVALUATE.                                                CATMAINT
021600     PERFORM 720-READ-ACTION THRU 720-EXIT.                       CATMAINT
021700 100-EXIT.                                                        CATMAINT
021800     EXIT.                                                        CATMAINT
021900                                                                  CATMAINT
022000 200-PROCESS-CREATE-CAT.                                          CATMAINT
022100     ADD 1 TO CAT-NEXT-CAT-ID.                                    CATMAINT
022200     MOVE CAT-NEXT-CAT-ID     TO WS-CAT-RRN.                      CATMAINT
022300     MOVE CAT-NEXT-CAT-ID     TO LDG-CATEGORY-ID.                 CATMAINT
022400     MOVE CAT-ACTION-USER-ID  TO LDG-CATEGORY-USER-ID.            CATMAINT
022500     MOVE CAT-ACTION-NAME     TO LDG-CATEGORY-NAME.               CATMAINT
022600     MOVE CAT-ACTION-TYPE     TO LDG-CATEGORY-TYPE.               CATMAINT
022700     MOVE CAT-ACTION-ICON     TO LDG-CATEGORY-ICON.               CATMAINT
022800     WRITE LDG-CATEGORY-REC                                       CATMAINT
022900         INVALID KEY                                              CATMAINT
023000             MOVE "CATEGORY-FILE WRITE FAILED ON CREATE" TO       CATMAINT
023100                  WS-REJECT-MSG                                   CATMAINT
023200             PERFORM 460-REJECT-REQUEST THRU 460-EXIT             CATMAINT
023300             GO TO 200-EXIT                                       CATMAINT
023400     END-WRITE.                                                   CATMAINT
023500     ADD 1 TO NUM-CREATE-PROCESSED.                               CATMAINT
023600     MOVE "C"              TO RPT-ACTN.                           CATMAINT
023700     MOVE CAT-NEXT-CAT-ID  TO RPT-CAT-ID.                         CATMAINT
023800     MOVE "CATEGORY CREATED" TO RPT-REASON.                       CATMAINT
023900     WRITE MAINT-RPT-RECORD FROM RPT-DETAIL1.                     CATMAINT
024000 200-EXIT.                                                        CATMAINT
024100     EXIT.                                                        CATMAINT
024200                                                                  CATMAINT
024300 300-PROCESS-UPDATE-CAT.                                          CATMAINT
024400     MOVE CAT-ACTION-CAT-ID TO WS-CAT-RRN.                        CATMAINT
024500     READ CATEGORY-FILE                                           CATMAINT
024600         INVALID KEY MOVE "23" TO WS-CAT-STATUS                   CATMAINT
024700     END-READ.                                                    CATMAINT
024800     IF NOT CATEGORY-FOUND                                        CATMAINT
024900         MOVE "CATEGORY NOT ON FILE FOR UPDATE REQUEST" TO        CATMAINT
025000              WS-REJECT-MSG                                       CATMAINT
025100         PERFORM 460-REJECT-REQUEST THRU 460-EXIT                 CATMAINT
025200         GO TO 300-EXIT                                           CATMAINT
025300     END-IF.                                                      CATMAINT
025400     MOVE CAT-ACTION-NAME TO LDG-CATEGORY-NAME.                   CATMAINT
025500     MOVE CAT-ACTION-ICON TO LDG-CATEGORY-ICON.                   CATMAINT
025600     REWRITE LDG-CATEGORY-REC                                     CATMAINT
025700         INVALID KEY                                              CATMAINT
025800             MOVE "CATEGORY-FILE REWRITE FAILED ON UPDATE" TO     CATMAINT
025900                  WS-REJECT-MSG                                   CATMAINT
026000             PERFORM 460-REJECT-REQUEST THRU 460-EXIT             CATMAINT
026100             GO TO 300-EXIT                                       CATMAINT
026200     END-REWRITE.                                                 CATMAINT
026300     ADD 1 TO NUM-UPDATE-PROCESSED.                               CATMAINT
026400     MOVE "U"                TO RPT-ACTN.                         CATMAINT
026500     MOVE CAT-ACTION-CAT-ID  TO RPT-CAT-ID.                       CATMAINT
026600     MOVE "CATEGORY UPDATED" TO RPT-REASON.                       CATMAINT
026700     WRITE MAINT-RPT-RECORD FROM RPT-DETAIL1.                     CATMAINT
026800 300-EXIT.                                                        CATMAINT
026900     EXIT.                                                        CATMAINT
027000                                                                  CATMAINT
027100 400-PROCESS-DELETE-CATEGORY.                                     CATMAINT
027200     MOVE CAT-ACTION-CAT-ID TO WS-CAT-RRN.                        CATMAINT
027300     READ CATEGORY-FILE                                           CATMAINT
027400         INVALID KEY MOVE "23" TO WS-CAT-STATUS                   CATMAINT
027500     END-READ.                                                    CATMAINT
027600     IF NOT CATEGORY-FOUND                                        CATMAINT
027700         MOVE "CATEGORY NOT ON FILE FOR DELETE REQUEST" TO        CATMAINT
027800              WS-REJECT-MSG                                       CATMAINT
027900         PERFORM 460-REJECT-REQUEST THRU 460-EXIT                 CATMAINT
028000         GO TO 400-EXIT                                           CATMAINT
028100     END-IF.                                                      CATMAINT
028200                                                                  CATMAINT
028300     PERFORM 450-SCAN-TRANSACTIONS-FOR-CAT THRU 450-EXIT.         CATMAINT
028400     IF CATEGORY-IN-USE                                           CATMAINT
028500         MOVE "CATEGORY IS REFERENCED BY A POSTED TRANSACTION"    CATMAINT
028600              TO WS-REJECT-MSG                                    CATMAINT
028700         PERFORM 460-REJECT-REQUEST THRU 460-EXIT                 CATMAINT
028800         GO TO 400-EXIT                                           CATMAINT
028900     END-IF.                                                      CATMAINT
029000                                                                  CATMAINT
029100     DELETE CATEGORY-FILE                                         CATMAINT
029200         INVALID KEY                                              CATMAINT
029300             MOVE "CATEGORY-FILE DELETE FAILED" TO WS-REJECT-MSG  CATMAINT
029400             PERFORM 460-REJECT-REQUEST THRU 460-EXIT             CATMAINT
029500             GO TO 400-EXIT                                       CATMAINT
029600     END-DELETE.                                                  CATMAINT
029700     ADD 1 TO NUM-DELETE-PROCESSED.                               CATMAINT
029800     MOVE "D"                TO RPT-ACTN.                         CATMAINT
029900     MOVE CAT-ACTION-CAT-ID  TO RPT-CAT-ID.                       CATMAINT
030000     MOVE "CATEGORY DELETED" TO RPT-REASON.                       CATMAINT
030100     WRITE MAINT-RPT-RECORD FROM RPT-DETAIL1.                     CATMAINT
030200 400-EXIT.                                                        CATMAINT
030300     EXIT.                                                        CATMAINT
030400                                                                  CATMAINT
030500 450-SCAN-TRANSACTIONS-FOR-CAT.                                   CATMAINT
030600*--- A CATEGORY MAY BE DELETED ONLY WHEN NO TRANSACTION OWNED     CATMAINT
030700*--- BY THE SAME USER (VIA THE ACCOUNT ON THE TRANSACTION)        CATMAINT
030800*--- STILL REFERENCES IT.  THE SCAN IS A FULL PASS OF             CATMAINT
030900*--- TRANSACTION-FILE SINCE THERE IS NO INDEX BY CATEGORY-ID.     CATMAINT
031000     MOVE "N" TO WS-IN-USE-SW.                                    CATMAINT
031100     MOVE "N" TO WS-TRAN-STATUS.                                  CATMAINT
031200     MOVE SPACES TO WS-TRAN-STATUS.                               CATMAINT
031300     OPEN INPUT TRANSACTION-FILE.                                 CATMAINT
031400     PERFORM 452-READ-NEXT-TRANSACTION THRU 452-EXIT.             CATMAINT
031500     PERFORM 454-CHECK-ONE-TRANSACTION THRU 454-EXIT              CATMAINT
031600             UNTIL TRANSACTION-FILE-EOF OR CATEGORY-IN-USE.       CATMAINT
031700     CLOSE TRANSACTION-FILE.                                      CATMAINT
031800 450-EXIT.                                                        CATMAINT
031900     EXIT.                                                        CATMAINT
032000                                                                  CATMAINT
032100 452-READ-NEXT-TRANSACTION.                                       CATMAINT
032200     READ TRANSACTION-FILE NEXT RECORD                            CATMAINT
032300         AT END MOVE "10" TO WS-TRAN-STATUS                       CATMAINT
032400     END-READ.                                                    CATMAINT
032500 452-EXIT.                                                        CATMAINT
032600     EXIT.                                                        CATMAINT
032700                                                                  CATMAINT
032800 454-CHECK-ONE-TRANSACTION.                                       CATMAINT
032900     IF LDG-TXN-CATEGORY-ID = CAT-ACTION-CAT-ID                   CATMAINT
033000         MOVE LDG-TXN-ACCOUNT-ID TO WS-ACCT-RRN                   CATMAINT
033100         READ ACCOUNT-FILE                                        CATMAINT
033200             INVALID KEY CONTINUE                                 CATMAINT
033300         END-READ                                                 CATMAINT
033400         IF ACCOUNT-FOUND AND                                     CATMAINT
033500                 LDG-ACCOUNT-USER-ID = CAT-ACTION-USER-ID         CATMAINT
033600             MOVE "Y" TO WS-IN-USE-SW                             CATMAINT
033700         END-IF                                                   CATMAINT
033800     END-IF.                                                      CATMAINT
033900     PERFORM 452-READ-NEXT-TRANSACTION THRU 452-EXIT.             CATMAINT
034000 454-EXIT.                                                        CATMAINT
034100     EXIT.                                                        CATMAINT
034200                                                                  CATMAINT
034300 460-REJECT-REQUEST.                                              CATMAINT
034400     ADD 1 TO NUM-ACTN-ERRORS.                                    CATMAINT
034500     MOVE CAT-ACTION-CODE   TO RPT-ACTN.                          CATMAINT
034600     MOVE CAT-ACTION-CAT-ID TO RPT-CAT-ID.                        CATMAINT
034700     MOVE WS-REJECT-MSG     TO RPT-REASON.                        CATMAINT
034800     WRITE MAINT-RPT-RECORD FROM RPT-DETAIL1.                     CATMAINT
034900     DISPLAY "CATMAINT REJECT - " WS-REJECT-MSG.                  CATMAINT
035000 460-EXIT.                                                        CATMAINT
035100     EXIT.                                                        CATMAINT
035200                                                                  CATMAINT
035300 700-OPEN-FILES.                                                  CATMAINT
035400     OPEN INPUT  CAT-ACTION-FILE.                                 CATMAINT
035500     OPEN I-O    CATEGORY-FILE.                                   CATMAINT
035600     OPEN I-O    ACCOUNT-FILE.                                    CATMAINT
035700     OPEN I-O    CAT-CTL-FILE.                                    CATMAINT
035800     OPEN OUTPUT MAINT-RPT.                                       CATMAINT
035900     IF WS-ACTN-STATUS NOT = "00"                                 CATMAINT
036000         DISPLAY "ERROR OPENING CAT-ACTION-FILE. RC:"             CATMAINT
036100                 WS-ACTN-STATUS                                   CATMAINT
036200         MOVE 16 TO RETURN-CODE                                   CATMAINT
036300         MOVE "Y" TO WS-ACTN-EOF                                  CATMAINT
036400     END-IF.                                                      CATMAINT
036500     IF WS-CAT-STATUS NOT = "00"                                  CATMAINT
036600         DISPLAY "ERROR OPENING CATEGORY-FILE. RC:" WS-CAT-STATUS CATMAINT
036700         MOVE 16 TO RETURN-CODE                                   CATMAINT
036800         MOVE "Y" TO WS-ACTN-EOF                                  CATMAINT
036900     END-IF.                                                      CATMAINT
037000     READ CAT-CTL-FILE                                            CATMAINT
037100         AT END MOVE ZERO TO CAT-NEXT-CAT-ID                      CATMAINT
037200     END-READ.                                                    CATMAINT
037300 700-EXIT.                                                        CATMAINT
037400     EXIT.                                                        CATMAINT
037500                                                                  CATMAINT
037600 720-READ-ACTION.                                                 CATMAINT
037700     READ CAT-ACTION-FILE                                         CATMAINT
037800         AT END MOVE "Y" TO WS-ACTN-EOF                           CATMAINT
037900     END-READ.                                                    CATMAINT
038000 720-EXIT.                                                        CATMAINT
038100     EXIT.                                                        CATMAINT
038200                                                                  CATMAINT
038300 790-CLOSE-FILES.                                                 CATMAINT
038400     REWRITE CAT-CTL-REC                                          CATMAINT
038500         INVALID KEY                                              CATMAINT
038600             WRITE CAT-CTL-REC                                    CATMAINT
038700     END-REWRITE.                                                 CATMAINT
038800     CLOSE CAT-ACTION-FILE, CATEGORY-FILE, ACCOUNT-FILE,          CATMAINT
038900           CAT-CTL-FILE, MAINT-RPT.                               CATMAINT
039000 790-EXIT.                                                        CATMAINT
039100     EXIT.                                                        CATMAINT
039200                                                                  CATMAINT
039300 800-INIT-REPORT.                                                 CATMAINT
039400     MOVE CURRENT-YEAR  TO RPT-YY.                                CATMAINT
039500     MOVE CURRENT-MONTH TO RPT-MM.                                CATMAINT
039600     MOVE CURRENT-DAY   TO RPT-DD.                                CATMAINT
039700     WRITE MAINT-RPT-RECORD FROM RPT-HEADER1.                     CATMAINT
039800 800-EXIT.                                                        CATMAINT
039900     EXIT.                                                        CATMAINT
040000                                                                  CATMAINT
040100 850-REPORT-STATS.                                                CATMAINT
040200     MOVE NUM-ACTN-RECS TO RPT-RECS-READ.                         CATMAINT
040300     WRITE MAINT-RPT-RECORD FROM RPT-STATS-LINE.                  CATMAINT
040400 850-EXIT.                                                        CATMAINT
040500     EXIT.                                                        CATMAINT
