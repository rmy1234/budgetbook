000100***************************************************************** LDGCAT  
000200*                                                               * LDGCAT  
000300*   LDGCAT.CPY                                                  * LDGCAT  
000400*                                                                *LDGCAT  
000500*   LEDGER CATEGORY MASTER RECORD.  ONE OCCURRENCE PER INCOME   * LDGCAT  
000600*   OR EXPENSE CATEGORY A USER HAS SET UP.  CARRIED ON          * LDGCAT  
000700*   CATEGORY-FILE, ORGANIZATION RELATIVE, RRN MAPPED FROM       * LDGCAT  
000800*   LDG-CATEGORY-ID.                                            * LDGCAT  
000900*                                                                *LDGCAT  
001000*   MAINT LOG                                                   * LDGCAT  
001100*   07/09/93  JS  ORIGINAL LAYOUT, LEDGER RE-WRITE PROJECT      * LDGCAT  
001200*   11/14/98  MTR CCYY-READY, NO DATE FIELDS ON THIS RECORD     * LDGCAT  
001300*   09/03/04  RKW ADDED CATEGORY-TYPE 88-LEVELS FOR STATISTICS  * LDGCAT  
001400*                 CONTROL-BREAK LOGIC (TICKET CR-2290)          * LDGCAT  
001500***************************************************************** LDGCAT  
001600 01  LDG-CATEGORY-REC.                                            LDGCAT  
001700     05  LDG-CATEGORY-KEY.                                        LDGCAT  
001800         10  LDG-CATEGORY-ID        PIC 9(09).                    LDGCAT  
001900     05  LDG-CATEGORY-USER-ID       PIC 9(09).                    LDGCAT  
002000     05  LDG-CATEGORY-NAME          PIC X(50).                    LDGCAT  
002100     05  LDG-CATEGORY-TYPE          PIC X(07).                    LDGCAT  
002200         88  LDG-CATEGORY-IS-INCOME  VALUE "INCOME ".             LDGCAT  
002300         88  LDG-CATEGORY-IS-EXPENSE VALUE "EXPENSE".             LDGCAT  
002400     05  LDG-CATEGORY-ICON          PIC X(50).                    LDGCAT  
002500     05  FILLER                     PIC X(09).                    LDGCAT  
