000100***************************************************************** LDGPOST 
000200* LICENSED MATERIALS - PROPERTY OF THE CREDIT UNION             * LDGPOST 
000300* ALL RIGHTS RESERVED                                           * LDGPOST 
000400***************************************************************** LDGPOST 
000500 IDENTIFICATION DIVISION.                                         LDGPOST 
000600 PROGRAM-ID.    LDGPOST.                                          LDGPOST 
000700 AUTHOR.        D. STOUT.                                         LDGPOST 
000800 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         LDGPOST 
000900 DATE-WRITTEN.  03/14/88.                                         LDGPOST 
001000 DATE-COMPILED.                                                   LDGPOST 
001100 SECURITY.      NON-CONFIDENTIAL.                                 LDGPOST 
001200***************************************************************** LDGPOST 
001300*                                                                *LDGPOST 
001400*   LDGPOST -- LEDGER POSTING ENGINE                             *LDGPOST 
001500*                                                                *LDGPOST 
001600*   READS THE ACTION-FILE (A DRIVING FILE OF POST/UPDATE/DELETE  *LDGPOST 
001700*   REQUESTS KEYED BY TRANSACTION-ID, PREPARED BY THE ON-LINE    *LDGPOST 
001800*   FRONT END) AND APPLIES EACH REQUEST AGAINST ACCOUNT-FILE     *LDGPOST 
001900*   AND TRANSACTION-FILE.  BOTH MASTERS ARE ORGANIZATION         *LDGPOST 
002000*   RELATIVE SO THAT A SINGLE REQUEST CAN BE APPLIED WITH A      *LDGPOST 
002100*   DIRECT READ/REWRITE RATHER THAN A FULL OLD-MASTER/NEW-       *LDGPOST 
002200*   MASTER PASS -- THE RELATIVE RECORD NUMBER IS SIMPLY THE      *LDGPOST 
002300*   SURROGATE KEY (ACCOUNT-ID, TRANSACTION-ID) SINCE THOSE KEYS  *LDGPOST 
002400*   ARE ASSIGNED SEQUENTIALLY BY THE APPLICATION.                *LDGPOST 
002500*                                                                *LDGPOST 
002600*   A NEW TRANSACTION-ID FOR A CREATE REQUEST IS TAKEN FROM      *LDGPOST 
002700*   TXN-CTL-FILE, A ONE-RECORD "HIGH WATER MARK" FILE HOLDING    *LDGPOST 
002800*   THE LAST-ASSIGNED TRANSACTION-ID.  THE COUNTER IS            *LDGPOST 
002900*   INCREMENTED AND RE-WRITTEN BACK BEFORE THE PROGRAM ENDS.     *LDGPOST 
003000*                                                                *LDGPOST 
003100*   THIS PROGRAM DOES NOT ACCUMULATE STATISTICS ACROSS THE RUN   *LDGPOST 
003200*   OTHER THAN THE RUNNING ACCOUNT BALANCE ITSELF AND THE        *LDGPOST 
003300*   TRANSACTION-COUNT REGISTER PRINTED AT END OF JOB.            *LDGPOST 
003400*                                                                *LDGPOST 
003500*   MAINT LOG                                                    *LDGPOST 
003600*   03/14/88  DS   ORIGINAL PROGRAM (SAM1, CUSTOMER FILE UPDATE) *LDGPOST 
003700*   07/09/93  JS   RE-WRITTEN AS LEDGER POSTING FOR ACCOUNT/     *LDGPOST 
003800*                  TRANSACTION MASTERS (LEDGER RE-WRITE PROJECT) *LDGPOST 
003900*   02/11/94  JS   ADDED INSUFFICIENT-FUNDS REJECT ON EXPENSE    *LDGPOST 
004000*   06/30/95  DS   REVERSAL LOGIC ADDED FOR UPDATE/DELETE REQ    *LDGPOST 
004100*   11/18/98  MTR  Y2K -- TXN-DATE EXPANDED TO CCYYMMDD (SEE     *LDGPOST 
004200*                  LDGTRAN COPYBOOK); NO OTHER CHANGE REQUIRED   *LDGPOST 
004300*   05/18/99  MTR  ABEND-ANALYSIS DUMP DISPLAY OF PACKED         *LDGPOST 
004400*                  BALANCE ADDED PER SR-4471                    * LDGPOST 
004500*   09/03/04  RKW  ACCOUNT/TRANSACTION FILES CONVERTED FROM      *LDGPOST 
004600*                  SEQUENTIAL OLD/NEW MASTER TO RELATIVE, RRN    *LDGPOST 
004700*                  MAPPED FROM THE SURROGATE KEY (CR-2244)       *LDGPOST 
004800*   04/21/11  LOK  RESTORE-ON-REJECT LOGIC ADDED SO A FAILED     *LDGPOST 
004900*                  UPDATE LEAVES THE BALANCE UNCHANGED (CR-3101) *LDGPOST 
005000*   08/30/16  PDX  MEMO FIELD WIDENED TO X(200) PER SR-5561      *LDGPOST 
005100***************************************************************** LDGPOST 
005200                                                                  LDGPOST 
005300 ENVIRONMENT DIVISION.                                            LDGPOST 
005400 CONFIGURATION SECTION.                                           LDGPOST 
005500 SOURCE-COMPUTER.  IBM-390.                                       LDGPOST 
005600 OBJECT-COMPUTER.  IBM-390.                                       LDGPOST 
005700 SPECIAL-NAMES.                                                   LDGPOST 
005800     C01 IS TOP-OF-FORM                                           LDGPOST 
005900     CLASS POSTING-ACTION IS "C" THRU "D"                         LDGPOST 
006000     UPSI-0 ON STATUS IS RERUN-REQUESTED                          LDGPOST 
006100            OFF STATUS IS NORMAL-RUN.                             LDGPOST 
006200                                                                  LDGPOST 
006300 INPUT-OUTPUT SECTION.                                            LDGPOST 
006400 FILE-CONTROL.                                                    LDGPOST 
006500*--- DRIVING FILE OF POSTING REQUESTS, ONE PER TRANSACTION.       LDGPOST 
006600     SELECT ACTION-FILE ASSIGN TO ACTNFILE                        LDGPOST 
006700         ORGANIZATION IS SEQUENTIAL                               LDGPOST 
006800         FILE STATUS IS WS-ACTN-STATUS.                           LDGPOST 
006900                                                                  LDGPOST 
007000*--- LEDGER TRANSACTION MASTER.  RRN = LDG-TRANSACTION-ID FOR     LDGPOST 
007100*--- AN EXISTING TRANSACTION; FOR A CREATE, RRN IS THE NEWLY      LDGPOST 
007200*--- ASSIGNED ID FROM TXN-CTL-FILE.                               LDGPOST 
007300     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE                   LDGPOST 
007400         ORGANIZATION IS RELATIVE                                 LDGPOST 
007500         ACCESS MODE IS DYNAMIC                                   LDGPOST 
007600         RELATIVE KEY IS WS-TXN-RRN                               LDGPOST 
007700         FILE STATUS IS WS-TRAN-STATUS.                           LDGPOST 
007800                                                                  LDGPOST 
007900*--- LEDGER ACCOUNT MASTER.  RRN = LDG-ACCOUNT-ID.                LDGPOST 
008000     SELECT ACCOUNT-FILE ASSIGN TO ACCTFILE                       LDGPOST 
008100         ORGANIZATION IS RELATIVE                                 LDGPOST 
008200         ACCESS MODE IS DYNAMIC                                   LDGPOST 
008300         RELATIVE KEY IS WS-ACCT-RRN                              LDGPOST 
008400         FILE STATUS IS WS-ACCT-STATUS.                           LDGPOST 
008500                                                                  LDGPOST 
008600*--- HIGH-WATER-MARK CONTROL FILE, ONE RECORD, LAST-ASSIGNED      LDGPOST 
008700*--- TRANSACTION-ID.                                              LDGPOST 
008800     SELECT TXN-CTL-FILE ASSIGN TO TXNCTL                         LDGPOST 
008900         ORGANIZATION IS SEQUENTIAL                               LDGPOST 
009000         FILE STATUS IS WS-CTL-STATUS.                            LDGPOST 
009100                                                                  LDGPOST 
009200     SELECT POSTING-RPT ASSIGN TO LDGRPT                          LDGPOST 
009300         ORGANIZATION IS SEQUENTIAL                               LDGPOST 
009400         FILE STATUS IS WS-RPT-STATUS.                            LDGPOST 
009500                                                                  LDGPOST 
009600 DATA DIVISION.                                                   LDGPOST 
009700 FILE SECTION.                                                    LDGPOST 
009800                                                                  LDGPOST 
009900 FD  ACTION-FILE                                                  LDGPOST 
010000     RECORDING MODE IS F.                                         LDGPOST 
010100 01  LDG-ACTION-REC.                                              LDGPOST 
010200     05  LDG-ACTION-CODE            PIC X(01).                    LDGPOST 
010300         88  ACTION-IS-CREATE       VALUE "C".                    LDGPOST 
010400         88  ACTION-IS-UPDATE       VALUE "U".                    LDGPOST 
010500         88  ACTION-IS-DELETE       VALUE "D".                    LDGPOST 
010600     05  LDG-ACTION-TXN-ID          PIC 9(09).                    LDGPOST 
010700     05  LDG-ACTION-ACCOUNT-ID      PIC 9(09).                    LDGPOST 
010800     05  LDG-ACTION-CATEGORY-ID     PIC 9(09).                    LDGPOST 
010900     05  LDG-ACTION-TYPE            PIC X(07).                    LDGPOST 
011000     05  LDG-ACTION-AMOUNT          PIC S9(13)V9(02) COMP-3.      LDGPOST 
011100     05  LDG-ACTION-MEMO            PIC X(200).                   LDGPOST 
011200     05  LDG-ACTION-DATE            PIC 9(08).                    LDGPOST 
011300     05  LDG-ACTION-TIME            PIC 9(06).                    LDGPOST 
011400     05  FILLER                     PIC X(10).                    LDGPOST 
011500                                                                  LDGPOST 
011600 FD  TRANSACTION-FILE.                                            LDGPOST 
011700 COPY LDGTRAN.                                                    LDGPOST 
011800                                                                  LDGPOST 
011900 FD  ACCOUNT-FILE.                                                LDGPOST 
012000 COPY LDGACCT.                                                    LDGPOST 
012100                                                                  LDGPOST 
012200 FD  TXN-CTL-FILE                                                 LDGPOST 
012300     RECORDING MODE IS F.                                         LDGPOST 
012400 01  LDG-TXN-CTL-REC.                                             LDGPOST 
012500     05  LDG-NEXT-TXN-ID            PIC 9(09).                    LDGPOST 
012600     05  FILLER                     PIC X(21).                    LDGPOST 
012700                                                                  LDGPOST 
012800 FD  POSTING-RPT                                                  LDGPOST 
012900     RECORDING MODE IS F.                                         LDGPOST 
013000 01  POSTING-RPT-RECORD             PIC X(132).                   LDGPOST 
013100                                                                  LDGPOST 
013200***************************************************************** LDGPOST 
013300 WORKING-STORAGE SECTION.                                         LDGPOST 
013400***************************************************************** LDGPOST 
013500 01  SYSTEM-DATE-AND-TIME.                                        LDGPOST 
013600     05  CURRENT-DATE.                                            LDGPOST 
013700         10  CURRENT-YEAR           PIC 9(02).                    LDGPOST 
013800         10  CURRENT-MONTH          PIC 9(02).                    LDGPOST 
013900         10  CURRENT-DAY            PIC 9(02).                    LDGPOST 
014000     05  CURRENT-TIME.                                            LDGPOST 
014100         10  CURRENT-HOUR           PIC 9(02).                    LDGPOST 
014200         10  CURRENT-MINUTE         PIC 9(02).                    LDGPOST 
014300         10  CURRENT-SECOND         PIC 9(02).                    LDGPOST 
014400         10  CURRENT-HNDSEC         PIC 9(02).                    LDGPOST 
014500     05  FILLER                     PIC X(08).                    LDGPOST 
014600                                                                  LDGPOST 
014700 01  WS-FILE-STATUSES.                                            LDGPOST 
014800     05  WS-ACTN-STATUS             PIC X(02) VALUE SPACES.       LDGPOST 
014900     05  WS-TRAN-STATUS             PIC X(02) VALUE SPACES.       LDGPOST 
015000         88  TRANSACTION-FOUND      VALUE "00".                   LDGPOST 
015100         88  TRANSACTION-NOT-FOUND  VALUE "23".                   LDGPOST 
015200     05  WS-ACCT-STATUS             PIC X(02) VALUE SPACES.       LDGPOST 
015300         88  ACCOUNT-FOUND          VALUE "00".                   LDGPOST 
015400         88  ACCOUNT-NOT-FOUND      VALUE "23".                   LDGPOST 
015500     05  WS-CTL-STATUS              PIC X(02) VALUE SPACES.       LDGPOST 
015600     05  WS-RPT-STATUS              PIC X(02) VALUE SPACES.       LDGPOST 
015700     05  FILLER                     PIC X(10).                    LDGPOST 
015800                                                                  LDGPOST 
015900 01  WS-SWITCHES.                                                 LDGPOST 
016000     05  WS-ACTN-EOF                PIC X(01) VALUE "N".          LDGPOST 
016100         88  ACTION-FILE-EOF        VALUE "Y".                    LDGPOST 
016200     05  WS-REJECT-SW               PIC X(01) VALUE "N".          LDGPOST 
016300         88  REQUEST-REJECTED       VALUE "Y".                    LDGPOST 
016400     05  FILLER                     PIC X(08).                    LDGPOST 
016500                                                                  LDGPOST 
016600 01  WS-RRN-FIELDS.                                               LDGPOST 
016700     05  WS-TXN-RRN                 PIC 9(09) COMP.               LDGPOST 
016800     05  WS-ACCT-RRN                PIC 9(09) COMP.               LDGPOST 
016900*--- REDEFINES OF THE PACKED RRN AS A DISPLAY-FORM KEY FOR        LDGPOST 
017000*--- ERROR MESSAGES (RRN VALUES ARE NOT PACKED ON DISK, BUT       LDGPOST 
017100*--- THIS SHOP HAS ALWAYS EDITED KEYS THROUGH A DISPLAY VIEW      LDGPOST 
017200*--- BEFORE MOVING THEM TO A REPORT LINE).                        LDGPOST 
017300     05  WS-TXN-RRN-EDIT REDEFINES WS-TXN-RRN PIC 9(09).          LDGPOST 
017400     05  WS-ACCT-RRN-EDIT REDEFINES WS-ACCT-RRN PIC 9(09).        LDGPOST 
017500                                                                  LDGPOST 
017600 01  WS-APPLY-FIELDS.                                             LDGPOST 
017700     05  WS-APPLY-TYPE              PIC X(07).                    LDGPOST 
017800     05  WS-APPLY-AMOUNT            PIC S9(13)V9(02) COMP-3.      LDGPOST 
017900     05  FILLER                     PIC X(09).                    LDGPOST 
018000                                                                  LDGPOST 
018100 01  WS-SAVED-TRANSACTION.                                        LDGPOST 
018200     05  WS-SAVED-TXN-TYPE          PIC X(07).                    LDGPOST 
018300     05  WS-SAVED-TXN-AMOUNT        PIC S9(13)V9(02) COMP-3.      LDGPOST 
018400     05  FILLER                     PIC X(09).                    LDGPOST 
018500                                                                  LDGPOST 
018600 01  WS-REJECT-MSG                  PIC X(60) VALUE SPACES.       LDGPOST 
018700                                                                  LDGPOST 
018800 01  REPORT-TOTALS.                                               LDGPOST 
018900     05  NUM-TRAN-RECS              PIC S9(09) COMP-3 VALUE +0.   LDGPOST 
019000     05  NUM-TRAN-ERRORS            PIC S9(09) COMP-3 VALUE +0.   LDGPOST 
019100     05  NUM-ADD-REQUESTS           PIC S9(09) COMP-3 VALUE +0.   LDGPOST 
019200     05  NUM-ADD-PROCESSED          PIC S9(09) COMP-3 VALUE +0.   LDGPOST 
019300     05  NUM-UPDATE-REQUESTS        PIC S9(09) COMP-3 VALUE +0.   LDGPOST 
019400     05  NUM-UPDATE-PROCESSED       PIC S9(09) COMP-3 VALUE +0.   LDGPOST 
019500     05  NUM-DELETE-REQUESTS        PIC S9(09) COMP-3 VALUE +0.   LDGPOST 
019600     05  NUM-DELETE-PROCESSED       PIC S9(09) COMP-3 VALUE +0.   LDGPOST 
019700     05  FILLER                     PIC X(08).                    LDGPOST 
019800                                                                  LDGPOST 
019900*        *******************                                      LDGPOST 
020000*            report lines                                         LDGPOST 
020100*        *******************                                      LDGPOST 
020200 01  RPT-HEADER1.                                                 LDGPOST 
020300     05  FILLER                     PIC X(40) VALUE               LDGPOST 
020400         "LEDGER POSTING RUN REPORT         DATE: ".              LDGPOST 
020500     05  RPT-MM                     PIC 99.                       LDGPOST 
020600     05  FILLER                     PIC X(01) VALUE "/".          LDGPOST 
020700     05  RPT-DD                     PIC 99.                       LDGPOST 
020800     05  FILLER                     PIC X(01) VALUE "/".          LDGPOST 
020900     05  RPT-YY                     PIC 99.                       LDGPOST 
021000     05  FILLER                     PIC X(20) VALUE               LDGPOST 
021100         " (mm/dd/yy)   TIME: ".                                  LDGPOST 
021200     05  RPT-HH                     PIC 99.                       LDGPOST 
021300     05  FILLER                     PIC X(01) VALUE ":".          LDGPOST 
021400     05  RPT-MIN                    PIC 99.                       LDGPOST 
021500     05  FILLER                     PIC X(01) VALUE ":".          LDGPOST 
021600     05  RPT-SS                     PIC 99.                       LDGPOST 
021700     05  FILLER                     PIC X(55) VALUE SPACES.       LDGPOST 
021800 01  RPT-TRAN-DETAIL1.                                            LDGPOST 
021900     05  RPT-TRAN-MSG1              PIC X(31) VALUE               LDGPOST 
022000         "       Request rejected:      ".                        LDGPOST 
022100     05  RPT-TRAN-ACTN               PIC X(01) VALUE SPACES.      LDGPOST 
022200     05  FILLER                      PIC X(02) VALUE SPACES.      LDGPOST 
022300     05  RPT-TRAN-ID                 PIC 9(09) VALUE ZERO.        LDGPOST 
022400     05  FILLER                      PIC X(02) VALUE SPACES.      LDGPOST 
022500     05  RPT-TRAN-REASON             PIC X(60) VALUE SPACES.      LDGPOST 
022600     05  FILLER                      PIC X(27) VALUE SPACES.      LDGPOST 
022700 01  RPT-STATS-HDR1.                                              LDGPOST 
022800     05  FILLER PIC X(26) VALUE "Transaction Totals:       ".     LDGPOST 
022900     05  FILLER PIC X(106) VALUE SPACES.                          LDGPOST 
023000 01  RPT-STATS-HDR2.                                              LDGPOST 
023100     05  FILLER PIC X(26) VALUE "Action        Number of".        LDGPOST 
023200     05  FILLER PIC X(28) VALUE "        Number        Number".   LDGPOST 
023300     05  FILLER PIC X(78) VALUE SPACES.                           LDGPOST 
023400 01  RPT-STATS-HDR3.                                              LDGPOST 
023500     05  FILLER PIC X(26) VALUE "Code          Requests".         LDGPOST 
023600     05  FILLER PIC X(28) VALUE "     Processed      In Error".   LDGPOST 
023700     05  FILLER PIC X(78) VALUE SPACES.                           LDGPOST 
023800 01  RPT-STATS-HDR4.                                              LDGPOST 
023900     05  FILLER PIC X(26) VALUE "-----------   ------------".     LDGPOST 
024000     05  FILLER PIC X(28) VALUE "   -----------   -----------".   LDGPOST 
024100     05  FILLER PIC X(78) VALUE SPACES.                           LDGPOST 
024200 01  RPT-STATS-DETAIL.                                            LDGPOST 
024300     05  RPT-ACTN            PIC X(10).                           LDGPOST 
024400     05  FILLER              PIC X(04) VALUE SPACES.              LDGPOST 
024500     05  RPT-NUM-REQ         PIC ZZZ,ZZZ,ZZ9.                     LDGPOST 
024600     05  FILLER              PIC X(03) VALUE SPACES.              LDGPOST 
024700     05  RPT-NUM-PROC        PIC ZZZ,ZZZ,ZZ9.                     LDGPOST 
024800     05  FILLER              PIC X(03) VALUE SPACES.              LDGPOST 
024900     05  RPT-NUM-ERR         PIC ZZZ,ZZZ,ZZ9.                     LDGPOST 
025000     05  FILLER              PIC X(79) VALUE SPACES.              LDGPOST 
025100                                                                  LDGPOST 
025200***************************************************************** LDGPOST 
025300 PROCEDURE DIVISION.                                              LDGPOST 
025400***************************************************************** LDGPOST 
025500                                                                  LDGPOST 
025600 000-MAIN.                                                        LDGPOST 
025700     ACCEPT CURRENT-DATE FROM DATE.                               LDGPOST 
025800     ACCEPT CURRENT-TIME FROM TIME.                               LDGPOST 
025900     DISPLAY "LDGPOST STARTED DATE = " CURRENT-MONTH "/"          LDGPOST 
026000             CURRENT-DAY "/" CURRENT-YEAR "  (mm/dd/yy)".         LDGPOST 
026100     DISPLAY "               TIME = " CURRENT-HOUR ":"            LDGPOST 
026200             CURRENT-MINUTE ":" CURRENT-SECOND.                   LDGPOST 
026300                                                                  LDGPOST 
026400     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        LDGPOST 
026500     PERFORM 800-INIT-REPORT THRU 800-EXIT.                       LDGPOST 
026600                                                                  LDGPOST 
026700     PERFORM 720-READ-ACTION THRU 720-EXIT.                       LDGPOST 
026800     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT               LDGPOST 
026900             UNTIL ACTION-FILE-EOF.                               LDGPOST 
027000                                                                  LDGPOST 
027100     PERFORM 850-REPORT-TRAN-STATS THRU 850-EXIT.                 LDGPOST 
027200     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       LDGPOST 
027300                                                                  LDGPOST 
027400     GOBACK.                                                      LDGPOST 
027500                                                                  LDGPOST 
027600 100-PROCESS-TRANSACTIONS.                                        LDGPOST 
027700     ADD 1 TO NUM-TRAN-RECS.                                      LDGPOST 
027800     MOVE "N" TO WS-REJECT-SW.                                    LDGPOST 
027900     EVALUATE TRUE                                                LDGPOST 
028000         WHEN ACTION-IS-CREATE                                    LDGPOST 
028100             ADD 1 TO NUM-ADD-REQUESTS                            LDGPOST 
028200             PERFORM 200-PROCESS-CREATE THRU 200-EXIT             LDGPOST 
028300         WHEN ACTION-IS-UPDATE                                    LDGPOST 
028400             ADD 1 TO NUM-UPDATE-REQUESTS                         LDGPOST 
028500             PERFORM 300-PROCESS-UPDATE THRU 300-EXIT             LDGPOST 
028600         WHEN ACTION-IS-DELETE                                    LDGPOST 
028700             ADD 1 TO NUM-DELETE-REQUESTS                         LDGPOST 
028800             PERFORM 400-PROCESS-DELETE THRU 400-EXIT             LDGPOST 
028900         WHEN OTHER                                               LDGPOST 
029000             MOVE "INVALID ACTION CODE ON ACTION-FILE" TO         LDGPOST 
029100                  WS-REJECT-MSG                                   LDGPOST 
029200             PERFORM 460-REJECT-REQUEST THRU 460-EXIT             LDGPOST 
029300     END-EVALUATE.                                                LDGPOST 
029400     PERFORM 720-READ-ACTION THRU 720-EXIT.                       LDGPOST 
029500 100-EXIT.                                                        LDGPOST 
029600     EXIT.                                                        LDGPOST 
029700                                                                  LDGPOST 
029800 200-PROCESS-CREATE.                                              LDGPOST 
029900     MOVE LDG-ACTION-ACCOUNT-ID TO WS-ACCT-RRN.                   LDGPOST 
030000     PERFORM 600-LOOKUP-ACCOUNT THRU 600-EXIT.                    LDGPOST 
030100     IF NOT ACCOUNT-FOUND                                         LDGPOST 
030200         MOVE "ACCOUNT NOT ON FILE FOR CREATE REQUEST" TO         LDGPOST 
030300              WS-REJECT-MSG                                       LDGPOST 
030400         PERFORM 460-REJECT-REQUEST THRU 460-EXIT                 LDGPOST 
030500         GO TO 200-EXIT                                           LDGPOST 
030600     END-IF.                                                      LDGPOST 
030700                                                                  LDGPOST 
030800     MOVE LDG-ACTION-TYPE   TO WS-APPLY-TYPE.                     LDGPOST 
030900     MOVE LDG-ACTION-AMOUNT TO WS-APPLY-AMOUNT.                   LDGPOST 
031000     PERFORM 250-APPLY-BALANCE-CHANGE THRU 250-EXIT.              LDGPOST 
031100     IF REQUEST-REJECTED                                          LDGPOST 
031200         MOVE "INSUFFICIENT FUNDS FOR EXPENSE" TO WS-REJECT-MSG   LDGPOST 
031300         PERFORM 460-REJECT-REQUEST THRU 460-EXIT                 LDGPOST 
031400         GO TO 200-EXIT                                           LDGPOST 
031500     END-IF.                                                      LDGPOST 
031600                                                                  LDGPOST 
031700     PERFORM 610-REWRITE-ACCOUNT THRU 610-EXIT.                   LDGPOST 
031800     PERFORM 210-ASSIGN-NEW-TXN-ID THRU 210-EXIT.                 LDGPOST 
031900     PERFORM 260-BUILD-NEW-TRANSACTION THRU 260-EXIT.             LDGPOST 
032000     PERFORM 630-WRITE-TRANSACTION THRU 630-EXIT.                 LDGPOST 
032100     ADD 1 TO NUM-ADD-PROCESSED.                                  LDGPOST 
032200 200-EXIT.                                                        LDGPOST 
032300     EXIT.                                                        LDGPOST 
032400                                                                  LDGPOST 
032500 210-ASSIGN-NEW-TXN-ID.                                           LDGPOST 
032600     ADD 1 TO LDG-NEXT-TXN-ID.                                    LDGPOST 
032700     MOVE LDG-NEXT-TXN-ID TO WS-TXN-RRN.                          LDGPOST 
032800 210-EXIT.                                                        LDGPOST 
032900     EXIT.                                                        LDGPOST 
033000                                                                  LDGPOST 
033100 250-APPLY-BALANCE-CHANGE.                                        LDGPOST 
033200*--- INCOME ADDS TO THE BALANCE; EXPENSE SUBTRACTS AND IS         LDGPOST 
033300*--- REJECTED WHEN THE AMOUNT EXCEEDS THE CURRENT BALANCE.        LDGPOST 
033400*--- AMOUNT IS ALWAYS CARRIED POSITIVE; THE SIGN OF THE EFFECT    LDGPOST 
033500*--- COMES FROM WS-APPLY-TYPE ALONE.                              LDGPOST 
033600     IF WS-APPLY-TYPE = "INCOME "                                 LDGPOST 
033700         COMPUTE LDG-ACCOUNT-BALANCE ROUNDED =                    LDGPOST 
033800                 LDG-ACCOUNT-BALANCE + WS-APPLY-AMOUNT            LDGPOST 
033900     ELSE                                                         LDGPOST 
034000         IF WS-APPLY-AMOUNT > LDG-ACCOUNT-BALANCE                 LDGPOST 
034100             MOVE "Y" TO WS-REJECT-SW                             LDGPOST 
034200         ELSE                                                     LDGPOST 
034300             COMPUTE LDG-ACCOUNT-BALANCE ROUNDED =                LDGPOST 
034400                     LDG-ACCOUNT-BALANCE - WS-APPLY-AMOUNT        LDGPOST 
034500         END-IF                                                   LDGPOST 
034600     END-IF.                                                      LDGPOST 
034700 250-EXIT.                                                        LDGPOST 
034800     EXIT.                                                        LDGPOST 
034900                                                                  LDGPOST 
035000 260-BUILD-NEW-TRANSACTION.                                       LDGPOST 
035100     MOVE WS-TXN-RRN                TO LDG-TRANSACTION-ID.        LDGPOST 
035200     MOVE LDG-ACTION-ACCOUNT-ID      TO LDG-TXN-ACCOUNT-ID.       LDGPOST 
035300     MOVE LDG-ACTION-CATEGORY-ID     TO LDG-TXN-CATEGORY-ID.      LDGPOST 
035400     MOVE LDG-ACTION-TYPE            TO LDG-TXN-TYPE.             LDGPOST 
035500     MOVE LDG-ACTION-AMOUNT          TO LDG-TXN-AMOUNT.           LDGPOST 
035600     MOVE LDG-ACTION-MEMO            TO LDG-TXN-MEMO.             LDGPOST 
035700     MOVE LDG-ACTION-DATE            TO LDG-TXN-DATE.             LDGPOST 
035800     MOVE LDG-ACTION-TIME            TO LDG-TXN-TIME.             LDGPOST 
035900 260-EXIT.                                                        LDGPOST 
036000     EXIT.                                                        LDGPOST 
036100                                                                  LDGPOST 
036200 300-PROCESS-UPDATE.                                              LDGPOST 
036300     MOVE LDG-ACTION-TXN-ID TO WS-TXN-RRN.                        LDGPOST 
036400     PERFORM 620-LOOKUP-TRANSACTION THRU 620-EXIT.                LDGPOST 
036500     IF NOT TRANSACTION-FOUND                                     LDGPOST 
036600         MOVE "TRANSACTION NOT ON FILE FOR UPDATE REQUEST" TO     LDGPOST 
036700              WS-REJECT-MSG                                       LDGPOST 
036800         PERFORM 460-REJECT-REQUEST THRU 460-EXIT                 LDGPOST 
036900         GO TO 300-EXIT                                           LDGPOST 
037000     END-IF.                                                      LDGPOST 
037100     MOVE LDG-TXN-TYPE   TO WS-SAVED-TXN-TYPE.                    LDGPOST 
037200     MOVE LDG-TXN-AMOUNT TO WS-SAVED-TXN-AMOUNT.                  LDGPOST 
037300                                                                  LDGPOST 
037400     MOVE LDG-TXN-ACCOUNT-ID TO WS-ACCT-RRN.                      LDGPOST 
037500     PERFORM 600-LOOKUP-ACCOUNT THRU 600-EXIT.                    LDGPOST 
037600     IF NOT ACCOUNT-FOUND                                         LDGPOST 
037700         MOVE "ACCOUNT NOT ON FILE FOR UPDATE REQUEST" TO         LDGPOST 
037800              WS-REJECT-MSG                                       LDGPOST 
037900         PERFORM 460-REJECT-REQUEST THRU 460-EXIT                 LDGPOST 
038000         GO TO 300-EXIT                                           LDGPOST 
038100     END-IF.                                                      LDGPOST 
038200                                                                  LDGPOST 
038300     PERFORM 320-REVERSE-OLD-POSTING THRU 320-EXIT.               LDGPOST 
038400                                                                  LDGPOST 
038500     MOVE LDG-ACTION-TYPE   TO WS-APPLY-TYPE.                     LDGPOST 
038600     MOVE LDG-ACTION-AMOUNT TO WS-APPLY-AMOUNT.                   LDGPOST 
038700     PERFORM 250-APPLY-BALANCE-CHANGE THRU 250-EXIT.              LDGPOST 
038800     IF REQUEST-REJECTED                                          LDGPOST 
038900         PERFORM 330-RESTORE-OLD-POSTING THRU 330-EXIT            LDGPOST 
039000         MOVE "INSUFFICIENT FUNDS FOR EXPENSE" TO WS-REJECT-MSG   LDGPOST 
039100         PERFORM 460-REJECT-REQUEST THRU 460-EXIT                 LDGPOST 
039200         GO TO 300-EXIT                                           LDGPOST 
039300     END-IF.                                                      LDGPOST 
039400                                                                  LDGPOST 
039500     PERFORM 610-REWRITE-ACCOUNT THRU 610-EXIT.                   LDGPOST 
039600     MOVE LDG-ACTION-CATEGORY-ID     TO LDG-TXN-CATEGORY-ID.      LDGPOST 
039700     MOVE LDG-ACTION-TYPE            TO LDG-TXN-TYPE.             LDGPOST 
039800     MOVE LDG-ACTION-AMOUNT          TO LDG-TXN-AMOUNT.           LDGPOST 
039900     MOVE LDG-ACTION-MEMO            TO LDG-TXN-MEMO.             LDGPOST 
040000     MOVE LDG-ACTION-DATE            TO LDG-TXN-DATE.             LDGPOST 
040100     MOVE LDG-ACTION-TIME            TO LDG-TXN-TIME.             LDGPOST 
040200     PERFORM 640-REWRITE-TRANSACTION THRU 640-EXIT.               LDGPOST 
040300     ADD 1 TO NUM-UPDATE-PROCESSED.                               LDGPOST 
040400 300-EXIT.                                                        LDGPOST 
040500     EXIT.                                                        LDGPOST 
040600                                                                  LDGPOST 
040700 320-REVERSE-OLD-POSTING.                                         LDGPOST 
040800*--- REVERSAL IS THE ALGEBRAIC INVERSE OF THE ORIGINAL POST --    LDGPOST 
040900*--- NO INSUFFICIENT-FUNDS CHECK APPLIES TO A REVERSAL.           LDGPOST 
041000     IF LDG-TXN-IS-INCOME                                         LDGPOST 
041100         COMPUTE LDG-ACCOUNT-BALANCE ROUNDED =                    LDGPOST 
041200                 LDG-ACCOUNT-BALANCE - LDG-TXN-AMOUNT             LDGPOST 
041300     ELSE                                                         LDGPOST 
041400         COMPUTE LDG-ACCOUNT-BALANCE ROUNDED =                    LDGPOST 
041500                 LDG-ACCOUNT-BALANCE + LDG-TXN-AMOUNT             LDGPOST 
041600     END-IF.                                                      LDGPOST 
041700 320-EXIT.                                                        LDGPOST 
041800     EXIT.                                                        LDGPOST 
041900                                                                  LDGPOST 
042000 330-RESTORE-OLD-POSTING.                                         LDGPOST 
042100*--- A REJECTED RE-APPLY LEAVES THE BALANCE UNCHANGED FROM THE    LDGPOST 
042200*--- CALLER'S POINT OF VIEW -- RE-APPLY THE ORIGINAL POSTING      LDGPOST 
042300*--- THAT 320-REVERSE-OLD-POSTING BACKED OUT.                     LDGPOST 
042400     IF WS-SAVED-TXN-TYPE = "INCOME "                             LDGPOST 
042500         COMPUTE LDG-ACCOUNT-BALANCE ROUNDED =                    LDGPOST 
042600                 LDG-ACCOUNT-BALANCE + WS-SAVED-TXN-AMOUNT        LDGPOST 
042700     ELSE                                                         LDGPOST 
042800         COMPUTE LDG-ACCOUNT-BALANCE ROUNDED =                    LDGPOST 
042900                 LDG-ACCOUNT-BALANCE - WS-SAVED-TXN-AMOUNT        LDGPOST 
043000     END-IF.                                                      LDGPOST 
043100 330-EXIT.                                                        LDGPOST 
043200     EXIT.                                                        LDGPOST 
043300                                                                  LDGPOST 
043400 400-PROCESS-DELETE.                                              LDGPOST 
043500     MOVE LDG-ACTION-TXN-ID TO WS-TXN-RRN.                        LDGPOST 
043600     PERFORM 620-LOOKUP-TRANSACTION THRU 620-EXIT.                LDGPOST 
043700     IF NOT TRANSACTION-FOUND                                     LDGPOST 
043800         MOVE "TRANSACTION NOT ON FILE FOR DELETE REQUEST" TO     LDGPOST 
043900              WS-REJECT-MSG                                       LDGPOST 
044000         PERFORM 460-REJECT-REQUEST THRU 460-EXIT                 LDGPOST 
044100         GO TO 400-EXIT                                           LDGPOST 
044200     END-IF.                                                      LDGPOST 
044300                                                                  LDGPOST 
044400     MOVE LDG-TXN-ACCOUNT-ID TO WS-ACCT-RRN.                      LDGPOST 
044500     PERFORM 600-LOOKUP-ACCOUNT THRU 600-EXIT.                    LDGPOST 
044600     IF NOT ACCOUNT-FOUND                                         LDGPOST 
044700         MOVE "ACCOUNT NOT ON FILE FOR DELETE REQUEST" TO         LDGPOST 
044800              WS-REJECT-MSG                                       LDGPOST 
044900         PERFORM 460-REJECT-REQUEST THRU 460-EXIT                 LDGPOST 
045000         GO TO 400-EXIT                                           LDGPOST 
045100     END-IF.                                                      LDGPOST 
045200                                                                  LDGPOST 
045300     PERFORM 320-REVERSE-OLD-POSTING THRU 320-EXIT.               LDGPOST 
045400     PERFORM 610-REWRITE-ACCOUNT THRU 610-EXIT.                   LDGPOST 
045500     PERFORM 650-DELETE-TRANSACTION THRU 650-EXIT.                LDGPOST 
045600     ADD 1 TO NUM-DELETE-PROCESSED.                               LDGPOST 
045700 400-EXIT.                                                        LDGPOST 
045800     EXIT.                                                        LDGPOST 
045900                                                                  LDGPOST 
046000 460-REJECT-REQUEST.                                              LDGPOST 
046100     ADD 1 TO NUM-TRAN-ERRORS.                                    LDGPOST 
046200     MOVE LDG-ACTION-CODE   TO RPT-TRAN-ACTN.                     LDGPOST 
046300     MOVE LDG-ACTION-TXN-ID TO RPT-TRAN-ID.                       LDGPOST 
046400     MOVE WS-REJECT-MSG     TO RPT-TRAN-REASON.                   LDGPOST 
046500     WRITE POSTING-RPT-RECORD FROM RPT-TRAN-DETAIL1.              LDGPOST 
046600     DISPLAY "LDGPOST REJECT - " WS-REJECT-MSG.                   LDGPOST 
046700 460-EXIT.                                                        LDGPOST 
046800     EXIT.                                                        LDGPOST 
046900                                                                  LDGPOST 
047000 600-LOOKUP-ACCOUNT.                                              LDGPOST 
047100     READ ACCOUNT-FILE                                            LDGPOST 
047200         INVALID KEY MOVE "23" TO WS-ACCT-STATUS                  LDGPOST 
047300     END-READ.                                                    LDGPOST 
047400*--- DISPLAY THE PACKED BALANCE BYTE-DUMP ONLY WHEN AN OPERATOR   LDGPOST 
047500*--- HAS SET UPSI-0 ON FOR A RE-RUN UNDER DIAGNOSTIC MODE.        LDGPOST 
047600     IF RERUN-REQUESTED AND ACCOUNT-FOUND                         LDGPOST 
047700         DISPLAY "ACCT " WS-ACCT-RRN " BAL-DUMP="                 LDGPOST 
047800                 LDG-ACCOUNT-BALANCE-DUMP                         LDGPOST 
047900     END-IF.                                                      LDGPOST 
048000 600-EXIT.                                                        LDGPOST 
048100     EXIT.                                                        LDGPOST 
048200                                                                  LDGPOST 
048300 610-REWRITE-ACCOUNT.                                             LDGPOST 
048400     REWRITE LDG-ACCOUNT-REC                                      LDGPOST 
048500         INVALID KEY                                              LDGPOST 
048600             DISPLAY "LDGPOST - REWRITE ACCOUNT FAILED, RRN="     LDGPOST 
048700                     WS-ACCT-RRN                                  LDGPOST 
048800     END-REWRITE.                                                 LDGPOST 
048900 610-EXIT.                                                        LDGPOST 
049000     EXIT.                                                        LDGPOST 
049100                                                                  LDGPOST 
049200 620-LOOKUP-TRANSACTION.                                          LDGPOST 
049300     READ TRANSACTION-FILE                                        LDGPOST 
049400         INVALID KEY MOVE "23" TO WS-TRAN-STATUS                  LDGPOST 
049500     END-READ.                                                    LDGPOST 
049600 620-EXIT.                                                        LDGPOST 
049700     EXIT.                                                        LDGPOST 
049800                                                                  LDGPOST 
049900 630-WRITE-TRANSACTION.                                           LDGPOST 
050000     WRITE LDG-TRANSACTION-REC                                    LDGPOST 
050100         INVALID KEY                                              LDGPOST 
050200             DISPLAY "LDGPOST - WRITE TRANSACTION FAILED, RRN="   LDGPOST 
050300                     WS-TXN-RRN                                   LDGPOST 
050400     END-WRITE.                                                   LDGPOST 
050500 630-EXIT.                                                        LDGPOST 
050600     EXIT.                                                        LDGPOST 
050700                                                                  LDGPOST 
050800 640-REWRITE-TRANSACTION.                                         LDGPOST 
050900     REWRITE LDG-TRANSACTION-REC                                  LDGPOST 
051000         INVALID KEY                                              LDGPOST 
051100             DISPLAY "LDGPOST - REWRITE TRANSACTION FAILED, RRN=" LDGPOST 
051200                     WS-TXN-RRN                                   LDGPOST 
051300     END-REWRITE.                                                 LDGPOST 
051400 640-EXIT.                                                        LDGPOST 
051500     EXIT.                                                        LDGPOST 
051600                                                                  LDGPOST 
051700 650-DELETE-TRANSACTION.                                          LDGPOST 
051800     DELETE TRANSACTION-FILE                                      LDGPOST 
051900         INVALID KEY                                              LDGPOST 
052000             DISPLAY "LDGPOST - DELETE TRANSACTION FAILED, RRN="  LDGPOST 
052100                     WS-TXN-RRN                                   LDGPOST 
052200     END-DELETE.                                                  LDGPOST 
052300 650-EXIT.                                                        LDGPOST 
052400     EXIT.                                                        LDGPOST 
052500                                                                  LDGPOST 
052600 700-OPEN-FILES.                                                  LDGPOST 
052700     OPEN INPUT  ACTION-FILE.                                     LDGPOST 
052800     OPEN I-O    TRANSACTION-FILE.                                LDGPOST 
052900     OPEN I-O    ACCOUNT-FILE.                                    LDGPOST 
053000     OPEN I-O    TXN-CTL-FILE.                                    LDGPOST 
053100     OPEN OUTPUT POSTING-RPT.                                     LDGPOST 
053200     IF WS-ACTN-STATUS NOT = "00"                                 LDGPOST 
053300         DISPLAY "ERROR OPENING ACTION-FILE. RC:" WS-ACTN-STATUS  LDGPOST 
053400         MOVE 16 TO RETURN-CODE                                   LDGPOST 
053500         MOVE "Y" TO WS-ACTN-EOF                                  LDGPOST 
053600     END-IF.                                                      LDGPOST 
053700     IF WS-TRAN-STATUS NOT = "00"                                 LDGPOST 
053800         DISPLAY "ERROR OPENING TRANSACTION-FILE. RC:"            LDGPOST 
053900                 WS-TRAN-STATUS                                   LDGPOST 
054000         MOVE 16 TO RETURN-CODE                                   LDGPOST 
054100         MOVE "Y" TO WS-ACTN-EOF                                  LDGPOST 
054200     END-IF.                                                      LDGPOST 
054300     IF WS-ACCT-STATUS NOT = "00"                                 LDGPOST 
054400         DISPLAY "ERROR OPENING ACCOUNT-FILE. RC:" WS-ACCT-STATUS LDGPOST 
054500         MOVE 16 TO RETURN-CODE                                   LDGPOST 
054600         MOVE "Y" TO WS-ACTN-EOF                                  LDGPOST 
054700     END-IF.                                                      LDGPOST 
054800     READ TXN-CTL-FILE                                            LDGPOST 
054900         AT END MOVE ZERO TO LDG-NEXT-TXN-ID                      LDGPOST 
055000     END-READ.                                                    LDGPOST 
055100 700-EXIT.                                                        LDGPOST 
055200     EXIT.                                                        LDGPOST 
055300                                                                  LDGPOST 
055400 720-READ-ACTION.                                                 LDGPOST 
055500     READ ACTION-FILE                                             LDGPOST 
055600         AT END MOVE "Y" TO WS-ACTN-EOF                           LDGPOST 
055700     END-READ.                                                    LDGPOST 
055800 720-EXIT.                                                        LDGPOST 
055900     EXIT.                                                        LDGPOST 
056000                                                                  LDGPOST 
056100 790-CLOSE-FILES.                                                 LDGPOST 
056200     REWRITE LDG-TXN-CTL-REC                                      LDGPOST 
056300         INVALID KEY                                              LDGPOST 
056400             WRITE LDG-TXN-CTL-REC                                LDGPOST 
056500     END-REWRITE.                                                 LDGPOST 
056600     CLOSE ACTION-FILE, TRANSACTION-FILE, ACCOUNT-FILE,           LDGPOST 
056700           TXN-CTL-FILE, POSTING-RPT.                             LDGPOST 
056800 790-EXIT.                                                        LDGPOST 
056900     EXIT.                                                        LDGPOST 
057000                                                                  LDGPOST 
057100 800-INIT-REPORT.                                                 LDGPOST 
057200     MOVE CURRENT-YEAR   TO RPT-YY.                               LDGPOST 
057300     MOVE CURRENT-MONTH  TO RPT-MM.                               LDGPOST 
057400     MOVE CURRENT-DAY    TO RPT-DD.                               LDGPOST 
057500     MOVE CURRENT-HOUR   TO RPT-HH.                               LDGPOST 
057600     MOVE CURRENT-MINUTE TO RPT-MIN.                              LDGPOST 
057700     MOVE CURRENT-SECOND TO RPT-SS.                               LDGPOST 
057800     WRITE POSTING-RPT-RECORD FROM RPT-HEADER1.                   LDGPOST 
057900 800-EXIT.                                                        LDGPOST 
058000     EXIT.                                                        LDGPOST 
058100                                                                  LDGPOST 
058200 850-REPORT-TRAN-STATS.                                           LDGPOST 
058300     WRITE POSTING-RPT-RECORD FROM RPT-STATS-HDR1.                LDGPOST 
058400     WRITE POSTING-RPT-RECORD FROM RPT-STATS-HDR2.                LDGPOST 
058500     WRITE POSTING-RPT-RECORD FROM RPT-STATS-HDR3.                LDGPOST 
058600     WRITE POSTING-RPT-RECORD FROM RPT-STATS-HDR4.                LDGPOST 
058700                                                                  LDGPOST 
058800     MOVE "CREATE    " TO RPT-ACTN.                               LDGPOST 
058900     MOVE NUM-ADD-REQUESTS  TO RPT-NUM-REQ.                       LDGPOST 
059000     MOVE NUM-ADD-PROCESSED TO RPT-NUM-PROC.                      LDGPOST 
059100     COMPUTE RPT-NUM-ERR = NUM-ADD-REQUESTS - NUM-ADD-PROCESSED.  LDGPOST 
059200     WRITE POSTING-RPT-RECORD FROM RPT-STATS-DETAIL.              LDGPOST 
059300                                                                  LDGPOST 
059400     MOVE "UPDATE    " TO RPT-ACTN.                               LDGPOST 
059500     MOVE NUM-UPDATE-REQUESTS  TO RPT-NUM-REQ.                    LDGPOST 
059600     MOVE NUM-UPDATE-PROCESSED TO RPT-NUM-PROC.                   LDGPOST 
059700     COMPUTE RPT-NUM-ERR =                                        LDGPOST 
059800             NUM-UPDATE-REQUESTS - NUM-UPDATE-PROCESSED.          LDGPOST 
059900     WRITE POSTING-RPT-RECORD FROM RPT-STATS-DETAIL.              LDGPOST 
060000                                                                  LDGPOST 
060100     MOVE "DELETE    " TO RPT-ACTN.                               LDGPOST 
060200     MOVE NUM-DELETE-REQUESTS  TO RPT-NUM-REQ.                    LDGPOST 
060300     MOVE NUM-DELETE-PROCESSED TO RPT-NUM-PROC.                   LDGPOST 
060400     COMPUTE RPT-NUM-ERR =                                        LDGPOST 
060500             NUM-DELETE-REQUESTS - NUM-DELETE-PROCESSED.          LDGPOST 
060600     WRITE POSTING-RPT-RECORD FROM RPT-STATS-DETAIL.              LDGPOST 
060700 850-EXIT.                                                        LDGPOST 
060800     EXIT.                                                        LDGPOST 
