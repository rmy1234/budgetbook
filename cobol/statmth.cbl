000100***************************************************************** STATMTH 
000200* LICENSED MATERIALS - PROPERTY OF THE CREDIT UNION             * STATMTH 
000300* ALL RIGHTS RESERVED                                           * STATMTH 
000400***************************************************************** STATMTH 
000500 IDENTIFICATION DIVISION.                                         STATMTH 
000600 PROGRAM-ID.    STATMTH.                                          STATMTH 
000700 AUTHOR.        K. VOSS.                                          STATMTH 
000800 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         STATMTH 
000900 DATE-WRITTEN.  01/09/91.                                         STATMTH 
001000 DATE-COMPILED.                                                   STATMTH 
001100 SECURITY.      NON-CONFIDENTIAL.                                 STATMTH 
001200***************************************************************** STATMTH 
001300*                                                                *STATMTH 
001400*   STATMTH -- MONTHLY STATISTICS REPORT                        * STATMTH 
001500*                                                                *STATMTH 
001600*   ACCEPTS A REQUESTED USER-ID AND CALENDAR MONTH/YEAR ON THE   *STATMTH 
001700*   PARM CARD, SCANS TRANSACTION-FILE FOR EVERY POSTING TO ANY   *STATMTH 
001800*   ACCOUNT OWNED BY THAT USER IN THE REQUESTED MONTH (EACH      *STATMTH 
001900*   TRANSACTION'S ACCOUNT IS LOOKED UP ON ACCOUNT-FILE TO        *STATMTH 
002000*   CONFIRM OWNERSHIP), AND PRODUCES:                            *STATMTH 
002100*      - A TOTAL INCOME / TOTAL EXPENSE / NET BALANCE SUMMARY    *STATMTH 
002200*      - A WEEK-OF-MONTH CONTROL BREAK (UP TO 5 WEEKS, EACH      *STATMTH 
002300*        WEEK ALWAYS PRINTED EVEN WHEN IT HAD NO ACTIVITY)       *STATMTH 
002400*      - AN EXPENSE-CATEGORY BREAKDOWN, DESCENDING BY AMOUNT     *STATMTH 
002500*      - AN INCOME-CATEGORY BREAKDOWN, DESCENDING BY AMOUNT      *STATMTH 
002600*                                                                *STATMTH 
002700*   THIS PROGRAM'S ARITHMETIC AND HEADER-PARAGRAPH SHAPE ARE     *STATMTH 
002800*   CARRIED OVER FROM THE ORIGINAL CALCCOST COST-EXTENSION       *STATMTH 
002900*   PROGRAM; THE DB2 CURSOR / GROUP-BY IDIOM OF CURSRAV5 WAS     *STATMTH 
003000*   THE MODEL FOR THE CATEGORY-BREAKDOWN ACCUMULATION LOOP,      *STATMTH 
003100*   REWRITTEN HERE AS A SEQUENTIAL SCAN SINCE TRANSACTION-FILE   *STATMTH 
003200*   HAS NO DATABASE ENGINE UNDER IT ON THIS SHOP'S PLATFORM.     *STATMTH 
003300*                                                                *STATMTH 
003400*   MAINT LOG                                                    *STATMTH 
003500*   01/09/91  KV   ORIGINAL PROGRAM (CALCCOST, EXTENDED-COST     *STATMTH 
003600*                  CALCULATION)                                 * STATMTH 
003700*   07/09/93  JS   RE-WRITTEN AS MONTHLY STATISTICS FOR THE      *STATMTH 
003800*                  LEDGER RE-WRITE PROJECT                      * STATMTH 
003900*   02/11/94  JS   WEEK-OF-MONTH CONTROL BREAK ADDED             *STATMTH 
004000*   03/02/95  JS   CATEGORY BREAKDOWN AND PERCENT-OF-TOTAL ADDED *STATMTH 
004100*   11/18/98  MTR  Y2K -- YEAR PARM EXPANDED TO CCYY, RANGE       STATMTH 
004200*                  VALIDATED 1900-2100 (SEE 050-VALIDATE-PARM)   *STATMTH 
004300*   09/03/04  RKW  TRANSACTION-FILE CONVERTED TO RELATIVE,       *STATMTH 
004400*                  SCANNED SEQUENTIAL FOR THIS REPORT (CR-2244)  *STATMTH 
004500*   04/21/11  LOK  CATEGORY TOTAL LINE ADDED PER CR-3102         *STATMTH 
004600*   06/02/14  PDX  STABLE INSERTION SORT OF CATEGORY TABLE       *STATMTH 
004700*                  ADAPTED FROM ADSORT SUBROUTINE (SR-5108)      *STATMTH 
004800*   03/21/16  PNG  PARM CARD NOW KEYS ON USER-ID, NOT A SINGLE   *STATMTH 
004900*                  ACCOUNT-ID -- TOTALS ARE ACCUMULATED ACROSS   *STATMTH 
005000*                  EVERY ACCOUNT THE USER OWNS.  EACH            *STATMTH 
005100*                  TRANSACTION'S OWNING ACCOUNT IS LOOKED UP ON  *STATMTH 
005200*                  ACCOUNT-FILE TO CONFIRM USER-ID (SR-5108)     *STATMTH 
005300*   09/14/16  PNG  RESTORED THE CR-3102 CATEGORY TOTAL LINE --   *STATMTH 
005400*                  300-CATEGORY-CONTROL-BREAK WAS WRITING THE    *STATMTH 
005500*                  DETAIL LINES BUT NEVER THE TOTAL LINE AFTER   *STATMTH 
005600*                  EITHER PASS.  ALSO CAPPED THE WEEK-OF-MONTH   *STATMTH 
005700*                  BREAKOUT AT THE MONTH'S ACTUAL WEEK COUNT --  *STATMTH 
005800*                  A 28-DAY FEBRUARY HAS NO WEEK 5 (SR-5601)     *STATMTH 
005900***************************************************************** STATMTH 
006000                                                                  STATMTH 
006100 ENVIRONMENT DIVISION.                                            STATMTH 
006200 CONFIGURATION SECTION.                                           STATMTH 
006300 SOURCE-COMPUTER.  IBM-390.                                       STATMTH 
006400 OBJECT-COMPUTER.  IBM-390.                                       STATMTH 
006500 SPECIAL-NAMES.                                                   STATMTH 
006600     C01 IS TOP-OF-FORM                                           STATMTH 
006700     UPSI-0 ON STATUS IS RERUN-REQUESTED                          STATMTH 
006800            OFF STATUS IS NORMAL-RUN.                             STATMTH 
006900                                                                  STATMTH 
007000 INPUT-OUTPUT SECTION.                                            STATMTH 
007100 FILE-CONTROL.                                                    STATMTH 
007200     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE                   STATMTH 
007300         ORGANIZATION IS RELATIVE                                 STATMTH 
007400         ACCESS MODE IS SEQUENTIAL                                STATMTH 
007500         FILE STATUS IS WS-TRAN-STATUS.                           STATMTH 
007600                                                                  STATMTH 
007700     SELECT CATEGORY-FILE ASSIGN TO CATFILE                       STATMTH 
007800         ORGANIZATION IS RELATIVE                                 STATMTH 
007900         ACCESS MODE IS DYNAMIC                                   STATMTH 
008000         RELATIVE KEY IS WS-CAT-RRN                               STATMTH 
008100         FILE STATUS IS WS-CAT-STATUS.                            STATMTH 
008200                                                                  STATMTH 
008300     SELECT ACCOUNT-FILE ASSIGN TO ACCTFILE                       STATMTH 
008400         ORGANIZATION IS RELATIVE                                 STATMTH 
008500         ACCESS MODE IS DYNAMIC                                   STATMTH 
008600         RELATIVE KEY IS WS-ACCT-RRN                              STATMTH 
008700         FILE STATUS IS WS-ACCT-STATUS.                           STATMTH 
008800                                                                  STATMTH 
008900     SELECT PARM-FILE ASSIGN TO STATPARM                          STATMTH 
009000         ORGANIZATION IS SEQUENTIAL                               STATMTH 
009100         FILE STATUS IS WS-PARM-STATUS.                           STATMTH 
009200                                                                  STATMTH 
009300     SELECT STAT-RPT ASSIGN TO STATRPT                            STATMTH 
009400         ORGANIZATION IS SEQUENTIAL                               STATMTH 
009500         FILE STATUS IS WS-RPT-STATUS.                            STATMTH 
009600                                                                  STATMTH 
009700 DATA DIVISION.                                                   STATMTH 
009800 FILE SECTION.                                                    STATMTH 
009900                                                                  STATMTH 
010000 FD  TRANSACTION-FILE.                                            STATMTH 
010100 COPY LDGTRAN.                                                    STATMTH 
010200                                                                  STATMTH 
010300 FD  CATEGORY-FILE.                                               STATMTH 
010400 COPY LDGCAT.                                                     STATMTH 
010500                                                                  STATMTH 
010600 FD  ACCOUNT-FILE.                                                STATMTH 
010700 COPY LDGACCT.                                                    STATMTH 
010800                                                                  STATMTH 
010900 FD  PARM-FILE                                                    STATMTH 
011000     RECORDING MODE IS F.                                         STATMTH 
011100 01  STAT-PARM-REC.                                               STATMTH 
011200     05  PARM-USER-ID               PIC 9(09).                    STATMTH 
011300     05  PARM-MONTH                 PIC 9(02).                    STATMTH 
011400     05  PARM-YEAR                  PIC 9(04).                    STATMTH 
011500     05  FILLER                     PIC X(65).                    STATMTH 
011600                                                                  STATMTH 
011700 FD  STAT-RPT                                                     STATMTH 
011800     RECORDING MODE IS F.                                         STATMTH 
011900 01  STAT-RPT-RECORD                PIC X(100).                   STATMTH 
012000                                                                  STATMTH 
012100***************************************************************** STATMTH 
012200 WORKING-STORAGE SECTION.                                         STATMTH 
012300***************************************************************** STATMTH 
012400 COPY LDGSTAT.                                                    STATMTH 
012500                                                                  STATMTH 
012600 01  WS-FILE-STATUSES.                                            STATMTH 
012700     05  WS-TRAN-STATUS             PIC X(02) VALUE SPACES.       STATMTH 
012800         88  TRANSACTION-FILE-EOF   VALUE "10".                   STATMTH 
012900     05  WS-CAT-STATUS              PIC X(02) VALUE SPACES.       STATMTH 
013000         88  CATEGORY-FOUND         VALUE "00".                   STATMTH 
013100     05  WS-ACCT-STATUS             PIC X(02) VALUE SPACES.       STATMTH 
013200         88  ACCOUNT-FOUND          VALUE "00".                   STATMTH 
013300     05  WS-PARM-STATUS             PIC X(02) VALUE SPACES.       STATMTH 
013400     05  WS-RPT-STATUS              PIC X(02) VALUE SPACES.       STATMTH 
013500     05  FILLER                     PIC X(10).                    STATMTH 
013600                                                                  STATMTH 
013700 01  WS-SWITCHES.                                                 STATMTH 
013800     05  WS-PARM-VALID-SW           PIC X(01) VALUE "Y".          STATMTH 
013900         88  PARM-IS-VALID          VALUE "Y".                    STATMTH 
014000     05  WS-OWNER-SW                PIC X(01) VALUE "N".          STATMTH 
014100         88  OWNER-MATCH            VALUE "Y".                    STATMTH 
014200     05  FILLER                     PIC X(08).                    STATMTH 
014300                                                                  STATMTH 
014400 01  WS-RRN-FIELDS.                                               STATMTH 
014500     05  WS-CAT-RRN                 PIC 9(09) COMP.               STATMTH 
014600     05  WS-CAT-RRN-EDIT REDEFINES WS-CAT-RRN PIC 9(09).          STATMTH 
014700     05  WS-ACCT-RRN                PIC 9(09) COMP.               STATMTH 
014800     05  WS-ACCT-RRN-EDIT REDEFINES WS-ACCT-RRN PIC 9(09).        STATMTH 
014900                                                                  STATMTH 
015000 01  WS-RANGE-FIELDS.                                             STATMTH 
015100     05  WS-LOW-CCYYMMDD            PIC 9(08).                    STATMTH 
015200     05  WS-HIGH-CCYYMMDD           PIC 9(08).                    STATMTH 
015300     05  WS-DAYS-IN-MONTH           PIC 9(02) COMP.               STATMTH 
015400     05  WS-WEEK-OF-MONTH           PIC 9(01) COMP.               STATMTH 
015500     05  WS-ACTUAL-WEEK-COUNT       PIC 9(01) COMP.               STATMTH 
015600     05  WS-LEAP-QUOTIENT           PIC 9(04) COMP.               STATMTH 
015700     05  WS-LEAP-REMAINDER          PIC 9(04) COMP.               STATMTH 
015800                                                                  STATMTH 
015900 01  WS-WEEK-TOTALS.                                              STATMTH 
016000     05  WS-WEEK-ENTRY OCCURS 5 TIMES INDEXED BY WS-WEEK-IDX.     STATMTH 
016100         10  WS-WEEK-INCOME         PIC S9(13)V9(02) COMP-3.      STATMTH 
016200         10  WS-WEEK-EXPENSE        PIC S9(13)V9(02) COMP-3.      STATMTH 
016300                                                                  STATMTH 
016400 01  WS-WORK-FIELDS.                                              STATMTH 
016500     05  WS-CAT-SUB                 PIC 9(04) COMP.               STATMTH 
016600     05  WS-SEARCH-SUB              PIC 9(04) COMP.               STATMTH 
016700     05  WS-INS-SUB                 PIC 9(04) COMP.               STATMTH 
016800     05  WS-FOUND-SW                PIC X(01).                    STATMTH 
016900         88  CAT-ENTRY-FOUND        VALUE "Y".                    STATMTH 
017000     05  WS-HOLD-CAT-ENTRY.                                       STATMTH 
017100         10  WS-HOLD-CAT-ID         PIC 9(09).                    STATMTH 
017200         10  WS-HOLD-CAT-NAME       PIC X(50).                    STATMTH 
017300         10  WS-HOLD-CAT-AMOUNT     PIC S9(13)V9(02) COMP-3.      STATMTH 
017400         10  WS-HOLD-CAT-PERCENT    PIC S9(03)V9(02) COMP-3.      STATMTH 
017500                                                                  STATMTH 
017600 01  SYSTEM-DATE-AND-TIME.                                        STATMTH 
017700     05  CURRENT-DATE.                                            STATMTH 
017800         10  CURRENT-YEAR           PIC 9(02).                    STATMTH 
017900         10  CURRENT-MONTH          PIC 9(02).                    STATMTH 
018000         10  CURRENT-DAY            PIC 9(02).                    STATMTH 
018100     05  FILLER                     PIC X(10).                    STATMTH 
018200                                                                  STATMTH 
018300***************************************************************** STATMTH 
018400 PROCEDURE DIVISION.                                              STATMTH 
018500***************************************************************** STATMTH 
018600                                                                  STATMTH 
018700 000-MAIN.                                                        STATMTH 
018800     ACCEPT CURRENT-DATE FROM DATE.                               STATMTH 
018900     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        STATMTH 
019000     PERFORM 050-VALIDATE-PERIOD-PARM THRU 050-EXIT.              STATMTH 
019100                                                                  STATMTH 
019200     IF PARM-IS-VALID                                             STATMTH 
019300         PERFORM 800-INIT-REPORT THRU 800-EXIT                    STATMTH 
019400         PERFORM 100-READ-TRANSACTIONS-IN-RANGE THRU 100-EXIT     STATMTH 
019500         PERFORM 810-PRINT-SUMMARY THRU 810-EXIT                  STATMTH 
019600         PERFORM 400-WEEK-OF-MONTH-CONTROL-BREAK THRU 400-EXIT    STATMTH 
019700         PERFORM 420-SORT-CAT-TABLE THRU 420-EXIT                 STATMTH 
019800         PERFORM 300-CATEGORY-CONTROL-BREAK THRU 300-EXIT         STATMTH 
019900     END-IF.                                                      STATMTH 
020000                                                                  STATMTH 
020100     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       STATMTH 
020200     GOBACK.                                                      STATMTH 
020300                                                                  STATMTH 
020400 050-VALIDATE-PERIOD-PARM.                                        STATMTH 
020500*--- MONTH MUST BE 1-12 AND YEAR MUST BE 1900-2100; A PARM        STATMTH 
020600*--- OUTSIDE THAT RANGE IS REJECTED WITH NO COMPUTATION DONE.     STATMTH 
020700     MOVE "Y" TO WS-PARM-VALID-SW.                                STATMTH 
020800     IF PARM-MONTH < 1 OR PARM-MONTH > 12                         STATMTH 
020900         MOVE "N" TO WS-PARM-VALID-SW                             STATMTH 
021000         DISPLAY "STATMTH - INVALID MONTH ON PARM CARD: "         STATMTH 
021100                 PARM-MONTH                                       STATMTH 
021200     END-IF.                                                      STATMTH 
021300     IF PARM-YEAR < 1900 OR PARM-YEAR > 2100                      STATMTH 
021400         MOVE "N" TO WS-PARM-VALID-SW                             STATMTH 
021500         DISPLAY "STATMTH - INVALID YEAR ON PARM CARD: "          STATMTH 
021600                 PARM-YEAR                                        STATMTH 
021700     END-IF.                                                      STATMTH 
021800     IF PARM-IS-VALID                                             STATMTH 
021900         EVALUATE PARM-MONTH                                      STATMTH 
022000             WHEN 1 WHEN 3 WHEN 5 WHEN 7 WHEN 8 WHEN 10 WHEN 12   STATMTH 
022100                 MOVE 31 TO WS-DAYS-IN-MONTH                      STATMTH 
022200             WHEN 4 WHEN 6 WHEN 9 WHEN 11                         STATMTH 
022300                 MOVE 30 TO WS-DAYS-IN-MONTH                      STATMTH 
022400             WHEN OTHER                                           STATMTH 
022500                 PERFORM 060-CALC-FEBRUARY-DAYS THRU 060-EXIT     STATMTH 
022600         END-EVALUATE                                             STATMTH 
022700         COMPUTE WS-LOW-CCYYMMDD =                                STATMTH 
022800                 (PARM-YEAR * 10000) + (PARM-MONTH * 100) + 1     STATMTH 
022900         COMPUTE WS-HIGH-CCYYMMDD =                               STATMTH 
023000                 (PARM-YEAR * 10000) + (PARM-MONTH * 100) +       STATMTH 
023100                 WS-DAYS-IN-MONTH                                 STATMTH 
023200*--- SR-5601: A MONTH YIELDS ONLY AS MANY WEEK-OF-MONTH           STATMTH 
023300*--- BUCKETS AS IT HAS CALENDAR WEEKS -- A 28-DAY FEBRUARY        STATMTH 
023400*--- HAS NO WEEK 5, SO THE CONTROL BREAK BELOW MUST NOT           STATMTH 
023500*--- PRINT ONE.                                                   STATMTH 
023600         COMPUTE WS-ACTUAL-WEEK-COUNT =                           STATMTH 
023700                 ((WS-DAYS-IN-MONTH - 1) / 7) + 1                 STATMTH 
023800     END-IF.                                                      STATMTH 
023900 050-EXIT.                                                        STATMTH 
024000     EXIT.                                                        STATMTH 
024100                                                                  STATMTH 
024200 060-CALC-FEBRUARY-DAYS.                                          STATMTH 
024300*--- LEAP-YEAR TEST DONE WITH DIVIDE/REMAINDER RATHER THAN AN     STATMTH 
024400*--- INTRINSIC FUNCTION -- DIVISIBLE BY 400, OR BY 4 BUT NOT      STATMTH 
024500*--- BY 100, IS A LEAP YEAR.                                      STATMTH 
024600     DIVIDE PARM-YEAR BY 400 GIVING WS-LEAP-QUOTIENT              STATMTH 
024700             REMAINDER WS-LEAP-REMAINDER.                         STATMTH 
024800     IF WS-LEAP-REMAINDER = 0                                     STATMTH 
024900         MOVE 29 TO WS-DAYS-IN-MONTH                              STATMTH 
025000         GO TO 060-EXIT                                           STATMTH 
025100     END-IF.                                                      STATMTH 
025200     DIVIDE PARM-YEAR BY 100 GIVING WS-LEAP-QUOTIENT              STATMTH 
025300             REMAINDER WS-LEAP-REMAINDER.                         STATMTH 
025400     IF WS-LEAP-REMAINDER = 0                                     STATMTH 
025500         MOVE 28 TO WS-DAYS-IN-MONTH                              STATMTH 
025600         GO TO 060-EXIT                                           STATMTH 
025700     END-IF.                                                      STATMTH 
025800     DIVIDE PARM-YEAR BY 4 GIVING WS-LEAP-QUOTIENT                STATMTH 
025900             REMAINDER WS-LEAP-REMAINDER.                         STATMTH 
026000     IF WS-LEAP-REMAINDER = 0                                     STATMTH 
026100         MOVE 29 TO WS-DAYS-IN-MONTH                              STATMTH 
026200     ELSE                                                         STATMTH 
026300         MOVE 28 TO WS-DAYS-IN-MONTH                              STATMTH 
026400     END-IF.                                                      STATMTH 
026500 060-EXIT.                                                        STATMTH 
026600     EXIT.                                                        STATMTH 
026700                                                                  STATMTH 
026800 100-READ-TRANSACTIONS-IN-RANGE.                                  STATMTH 
026900     PERFORM 110-READ-NEXT-TRANSACTION THRU 110-EXIT.             STATMTH 
027000     PERFORM 200-ACCUMULATE-PERIOD-TOTALS THRU 200-EXIT           STATMTH 
027100             UNTIL TRANSACTION-FILE-EOF.                          STATMTH 
027200 100-EXIT.                                                        STATMTH 
027300     EXIT.                                                        STATMTH 
027400                                                                  STATMTH 
027500 110-READ-NEXT-TRANSACTION.                                       STATMTH 
027600     READ TRANSACTION-FILE NEXT RECORD                            STATMTH 
027700         AT END MOVE "10" TO WS-TRAN-STATUS                       STATMTH 
027800     END-READ.                                                    STATMTH 
027900 110-EXIT.                                                        STATMTH 
028000     EXIT.                                                        STATMTH 
028100                                                                  STATMTH 
028200 200-ACCUMULATE-PERIOD-TOTALS.                                    STATMTH 
028300     MOVE "N" TO WS-OWNER-SW.                                     STATMTH 
028400     IF LDG-TXN-DATE >= WS-LOW-CCYYMMDD AND                       STATMTH 
028500             LDG-TXN-DATE <= WS-HIGH-CCYYMMDD                     STATMTH 
028600         MOVE LDG-TXN-ACCOUNT-ID TO WS-ACCT-RRN                   STATMTH 
028700         READ ACCOUNT-FILE                                        STATMTH 
028800             INVALID KEY MOVE "23" TO WS-ACCT-STATUS              STATMTH 
028900         END-READ                                                 STATMTH 
029000         IF ACCOUNT-FOUND AND                                     STATMTH 
029100                 LDG-ACCOUNT-USER-ID = PARM-USER-ID               STATMTH 
029200             MOVE "Y" TO WS-OWNER-SW                              STATMTH 
029300         END-IF                                                   STATMTH 
029400     END-IF.                                                      STATMTH 
029500     IF OWNER-MATCH                                               STATMTH 
029600         IF LDG-TXN-IS-INCOME                                     STATMTH 
029700             COMPUTE STAT-TOTAL-INCOME ROUNDED =                  STATMTH 
029800                     STAT-TOTAL-INCOME + LDG-TXN-AMOUNT           STATMTH 
029900         ELSE                                                     STATMTH 
030000             COMPUTE STAT-TOTAL-EXPENSE ROUNDED =                 STATMTH 
030100                     STAT-TOTAL-EXPENSE + LDG-TXN-AMOUNT          STATMTH 
030200         END-IF                                                   STATMTH 
030300         COMPUTE WS-WEEK-OF-MONTH =                               STATMTH 
030400                 ((LDG-TXN-DATE-DD - 1) / 7) + 1                  STATMTH 
030500         SET WS-WEEK-IDX TO WS-WEEK-OF-MONTH                      STATMTH 
030600         IF LDG-TXN-IS-INCOME                                     STATMTH 
030700             COMPUTE WS-WEEK-INCOME(WS-WEEK-IDX) ROUNDED =        STATMTH 
030800                     WS-WEEK-INCOME(WS-WEEK-IDX) + LDG-TXN-AMOUNT STATMTH 
030900         ELSE                                                     STATMTH 
031000             COMPUTE WS-WEEK-EXPENSE(WS-WEEK-IDX) ROUNDED =       STATMTH 
031100                     WS-WEEK-EXPENSE(WS-WEEK-IDX) +               STATMTH 
031200                     LDG-TXN-AMOUNT                               STATMTH 
031300         END-IF                                                   STATMTH 
031400         PERFORM 210-ACCUMULATE-CATEGORY THRU 210-EXIT            STATMTH 
031500     END-IF.                                                      STATMTH 
031600     PERFORM 110-READ-NEXT-TRANSACTION THRU 110-EXIT.             STATMTH 
031700 200-EXIT.                                                        STATMTH 
031800     EXIT.                                                        STATMTH 
031900                                                                  STATMTH 
032000 210-ACCUMULATE-CATEGORY.                                         STATMTH 
032100*--- FIND-OR-ADD THE TRANSACTION'S CATEGORY IN THE WORKING        STATMTH 
032200*--- CATEGORY TABLE, MODELED ON THE GROUP-BY ACCUMULATION USED    STATMTH 
032300*--- BY THE ORIGINAL CURSRAV5 CURSOR-DRIVEN REPORT.               STATMTH 
032400     MOVE "N" TO WS-FOUND-SW.                                     STATMTH 
032500     MOVE 1 TO WS-CAT-SUB.                                        STATMTH 
032600     IF STAT-CAT-COUNT > 0                                        STATMTH 
032700         PERFORM 215-SEARCH-CAT-TABLE THRU 215-EXIT               STATMTH 
032800                 UNTIL WS-CAT-SUB > STAT-CAT-COUNT                STATMTH 
032900                    OR CAT-ENTRY-FOUND                            STATMTH 
033000     END-IF.                                                      STATMTH 
033100     IF NOT CAT-ENTRY-FOUND                                       STATMTH 
033200         ADD 1 TO STAT-CAT-COUNT                                  STATMTH 
033300         MOVE STAT-CAT-COUNT TO WS-CAT-SUB                        STATMTH 
033400         MOVE LDG-TXN-CATEGORY-ID TO STAT-CAT-ID(WS-CAT-SUB)      STATMTH 
033500         MOVE ZERO TO STAT-CAT-AMOUNT(WS-CAT-SUB)                 STATMTH 
033600         MOVE ZERO TO STAT-CAT-PERCENT(WS-CAT-SUB)                STATMTH 
033700         MOVE WS-CAT-SUB TO WS-SEARCH-SUB                         STATMTH 
033800         SUBTRACT 1 FROM WS-CAT-SUB                               STATMTH 
033900         MOVE LDG-TXN-CATEGORY-ID TO WS-CAT-RRN                   STATMTH 
034000         READ CATEGORY-FILE                                       STATMTH 
034100             INVALID KEY MOVE "23" TO WS-CAT-STATUS               STATMTH 
034200         END-READ                                                 STATMTH 
034300         IF CATEGORY-FOUND                                        STATMTH 
034400             MOVE LDG-CATEGORY-NAME TO STAT-CAT-NAME(WS-SEARCH-SUBSTATMTH 
034500         ELSE                                                     STATMTH 
034600             MOVE "** CATEGORY NOT ON FILE **"                    STATMTH 
034700                 TO STAT-CAT-NAME(WS-SEARCH-SUB)                  STATMTH 
034800         END-IF                                                   STATMTH 
034900         MOVE WS-SEARCH-SUB TO WS-CAT-SUB                         STATMTH 
035000     END-IF.                                                      STATMTH 
035100     COMPUTE STAT-CAT-AMOUNT(WS-CAT-SUB) ROUNDED =                STATMTH 
035200             STAT-CAT-AMOUNT(WS-CAT-SUB) + LDG-TXN-AMOUNT.        STATMTH 
035300 210-EXIT.                                                        STATMTH 
035400     EXIT.                                                        STATMTH 
035500                                                                  STATMTH 
035600 215-SEARCH-CAT-TABLE.                                            STATMTH 
035700*--- ONE STEP OF THE LINEAR SCAN OF THE WORKING CATEGORY TABLE,   STATMTH 
035800*--- CALLED REPEATEDLY BY 210-ACCUMULATE-CATEGORY UNTIL A MATCH   STATMTH 
035900*--- IS FOUND OR THE TABLE IS EXHAUSTED.                          STATMTH 
036000     IF STAT-CAT-ID(WS-CAT-SUB) = LDG-TXN-CATEGORY-ID             STATMTH 
036100         MOVE "Y" TO WS-FOUND-SW                                  STATMTH 
036200     ELSE                                                         STATMTH 
036300         ADD 1 TO WS-CAT-SUB                                      STATMTH 
036400     END-IF.                                                      STATMTH 
036500 215-EXIT.                                                        STATMTH 
036600     EXIT.                                                        STATMTH 
036700                                                                  STATMTH 
036800 300-CATEGORY-CONTROL-BREAK.                                      STATMTH 
036900     COMPUTE STAT-NET-BALANCE = STAT-TOTAL-INCOME -               STATMTH 
037000             STAT-TOTAL-EXPENSE.                                  STATMTH 
037100     MOVE "EXPENSE CATEGORY BREAKDOWN" TO STAT-RPT-CAT-HDR-TITLE. STATMTH 
037200     WRITE STAT-RPT-RECORD FROM STAT-RPT-CATEGORY-HDR.            STATMTH 
037300     WRITE STAT-RPT-RECORD FROM STAT-RPT-CATEGORY-COLHDR.         STATMTH 
037400     PERFORM 310-PRINT-EXPENSE-CATEGORIES THRU 310-EXIT           STATMTH 
037500             VARYING WS-CAT-SUB FROM 1 BY 1                       STATMTH 
037600             UNTIL WS-CAT-SUB > STAT-CAT-COUNT.                   STATMTH 
037700*--- CR-3102: THE CATEGORY TOTAL LINE IS THE PERIOD EXPENSE       STATMTH 
037800*--- TOTAL ITSELF, NOT A RE-SUM OF THE TABLE -- IT TIES BACK      STATMTH 
037900*--- TO STAT-RPT-TOTAL-EXPENSE ON THE SUMMARY LINE BY             STATMTH 
038000*--- CONSTRUCTION.                                                STATMTH 
038100     MOVE STAT-TOTAL-EXPENSE TO STAT-RPT-CAT-TOTAL-AMOUNT.        STATMTH 
038200     WRITE STAT-RPT-RECORD FROM STAT-RPT-CATEGORY-TOTAL-LINE.     STATMTH 
038300                                                                  STATMTH 
038400     MOVE "INCOME CATEGORY BREAKDOWN" TO STAT-RPT-CAT-HDR-TITLE.  STATMTH 
038500     WRITE STAT-RPT-RECORD FROM STAT-RPT-CATEGORY-HDR.            STATMTH 
038600     WRITE STAT-RPT-RECORD FROM STAT-RPT-CATEGORY-COLHDR.         STATMTH 
038700     PERFORM 315-PRINT-INCOME-CATEGORIES THRU 315-EXIT            STATMTH 
038800             VARYING WS-CAT-SUB FROM 1 BY 1                       STATMTH 
038900             UNTIL WS-CAT-SUB > STAT-CAT-COUNT.                   STATMTH 
039000     MOVE STAT-TOTAL-INCOME TO STAT-RPT-CAT-TOTAL-AMOUNT.         STATMTH 
039100     WRITE STAT-RPT-RECORD FROM STAT-RPT-CATEGORY-TOTAL-LINE.     STATMTH 
039200 300-EXIT.                                                        STATMTH 
039300     EXIT.                                                        STATMTH 
039400                                                                  STATMTH 
039500 310-PRINT-EXPENSE-CATEGORIES.                                    STATMTH 
039600     PERFORM 320-CHECK-CAT-IS-EXPENSE THRU 320-EXIT.              STATMTH 
039700 310-EXIT.                                                        STATMTH 
039800     EXIT.                                                        STATMTH 
039900                                                                  STATMTH 
040000 315-PRINT-INCOME-CATEGORIES.                                     STATMTH 
040100     PERFORM 325-CHECK-CAT-IS-INCOME THRU 325-EXIT.               STATMTH 
040200 315-EXIT.                                                        STATMTH 
040300     EXIT.                                                        STATMTH 
040400                                                                  STATMTH 
040500 320-CHECK-CAT-IS-EXPENSE.                                        STATMTH 
040600     MOVE STAT-CAT-ID(WS-CAT-SUB) TO WS-CAT-RRN.                  STATMTH 
040700     READ CATEGORY-FILE                                           STATMTH 
040800         INVALID KEY MOVE "23" TO WS-CAT-STATUS                   STATMTH 
040900     END-READ.                                                    STATMTH 
041000     IF CATEGORY-FOUND AND LDG-CATEGORY-IS-EXPENSE                STATMTH 
041100         PERFORM 330-CALC-AND-PRINT-CAT-LINE THRU 330-EXIT        STATMTH 
041200     END-IF.                                                      STATMTH 
041300 320-EXIT.                                                        STATMTH 
041400     EXIT.                                                        STATMTH 
041500                                                                  STATMTH 
041600 325-CHECK-CAT-IS-INCOME.                                         STATMTH 
041700     MOVE STAT-CAT-ID(WS-CAT-SUB) TO WS-CAT-RRN.                  STATMTH 
041800     READ CATEGORY-FILE                                           STATMTH 
041900         INVALID KEY MOVE "23" TO WS-CAT-STATUS                   STATMTH 
042000     END-READ.                                                    STATMTH 
042100     IF CATEGORY-FOUND AND LDG-CATEGORY-IS-INCOME                 STATMTH 
042200         PERFORM 330-CALC-AND-PRINT-CAT-LINE THRU 330-EXIT        STATMTH 
042300     END-IF.                                                      STATMTH 
042400 325-EXIT.                                                        STATMTH 
042500     EXIT.                                                        STATMTH 
042600                                                                  STATMTH 
042700 330-CALC-AND-PRINT-CAT-LINE.                                     STATMTH 
042800*--- PERCENT-OF-TOTAL IS CARRIED FOUR DECIMAL PLACES BEFORE THE   STATMTH 
042900*--- FINAL *100 AND ROUNDED-HALF-UP TO TWO DECIMALS.  A ZERO      STATMTH 
043000*--- PERIOD TOTAL YIELDS A ZERO PERCENT, NOT A DIVIDE ABEND.      STATMTH 
043100     IF LDG-CATEGORY-IS-EXPENSE                                   STATMTH 
043200         IF STAT-TOTAL-EXPENSE = ZERO                             STATMTH 
043300             MOVE ZERO TO STAT-CAT-PERCENT(WS-CAT-SUB)            STATMTH 
043400         ELSE                                                     STATMTH 
043500             COMPUTE STAT-CAT-PCT-INTERMEDIATE ROUNDED =          STATMTH 
043600                     STAT-CAT-AMOUNT(WS-CAT-SUB) /                STATMTH 
043700                     STAT-TOTAL-EXPENSE                           STATMTH 
043800             COMPUTE STAT-CAT-PERCENT(WS-CAT-SUB) ROUNDED =       STATMTH 
043900                     STAT-CAT-PCT-INTERMEDIATE * 100              STATMTH 
044000         END-IF                                                   STATMTH 
044100     ELSE                                                         STATMTH 
044200         IF STAT-TOTAL-INCOME = ZERO                              STATMTH 
044300             MOVE ZERO TO STAT-CAT-PERCENT(WS-CAT-SUB)            STATMTH 
044400         ELSE                                                     STATMTH 
044500             COMPUTE STAT-CAT-PCT-INTERMEDIATE ROUNDED =          STATMTH 
044600                     STAT-CAT-AMOUNT(WS-CAT-SUB) /                STATMTH 
044700                     STAT-TOTAL-INCOME                            STATMTH 
044800             COMPUTE STAT-CAT-PERCENT(WS-CAT-SUB) ROUNDED =       STATMTH 
044900                     STAT-CAT-PCT-INTERMEDIATE * 100              STATMTH 
045000         END-IF                                                   STATMTH 
045100     END-IF.                                                      STATMTH 
045200     MOVE STAT-CAT-ID(WS-CAT-SUB)      TO STAT-RPT-CAT-ID.        STATMTH 
045300     MOVE STAT-CAT-NAME(WS-CAT-SUB)    TO STAT-RPT-CAT-NAME.      STATMTH 
045400     MOVE STAT-CAT-AMOUNT(WS-CAT-SUB)  TO STAT-RPT-CAT-AMOUNT.    STATMTH 
045500     MOVE STAT-CAT-PERCENT(WS-CAT-SUB) TO STAT-RPT-CAT-PERCENT.   STATMTH 
045600     WRITE STAT-RPT-RECORD FROM STAT-RPT-CATEGORY-LINE.           STATMTH 
045700 330-EXIT.                                                        STATMTH 
045800     EXIT.                                                        STATMTH 
045900                                                                  STATMTH 
046000 400-WEEK-OF-MONTH-CONTROL-BREAK.                                 STATMTH 
046100     MOVE "WEEK-OF-MONTH BREAKDOWN" TO STAT-RPT-SUBPERIOD-TITLE.  STATMTH 
046200     WRITE STAT-RPT-RECORD FROM STAT-RPT-SUBPERIOD-HDR.           STATMTH 
046300     WRITE STAT-RPT-RECORD FROM STAT-RPT-SUBPERIOD-COLHDR.        STATMTH 
046400     PERFORM 410-PRINT-ONE-WEEK THRU 410-EXIT                     STATMTH 
046500             VARYING WS-WEEK-IDX FROM 1 BY 1                      STATMTH 
046600             UNTIL WS-WEEK-IDX > WS-ACTUAL-WEEK-COUNT.            STATMTH 
046700 400-EXIT.                                                        STATMTH 
046800     EXIT.                                                        STATMTH 
046900                                                                  STATMTH 
047000 410-PRINT-ONE-WEEK.                                              STATMTH 
047100     MOVE SPACES TO STAT-RPT-BUCKET-LABEL.                        STATMTH 
047200     STRING "WEEK " DELIMITED BY SIZE                             STATMTH 
047300            WS-WEEK-IDX DELIMITED BY SIZE                         STATMTH 
047400            INTO STAT-RPT-BUCKET-LABEL.                           STATMTH 
047500     MOVE WS-WEEK-INCOME(WS-WEEK-IDX)  TO STAT-RPT-BUCKET-INCOME. STATMTH 
047600     MOVE WS-WEEK-EXPENSE(WS-WEEK-IDX) TO STAT-RPT-BUCKET-EXPENSE.STATMTH 
047700     COMPUTE STAT-RPT-BUCKET-BALANCE =                            STATMTH 
047800             WS-WEEK-INCOME(WS-WEEK-IDX) -                        STATMTH 
047900             WS-WEEK-EXPENSE(WS-WEEK-IDX).                        STATMTH 
048000     WRITE STAT-RPT-RECORD FROM STAT-RPT-SUBPERIOD-LINE.          STATMTH 
048100 410-EXIT.                                                        STATMTH 
048200     EXIT.                                                        STATMTH 
048300                                                                  STATMTH 
048400 420-SORT-CAT-TABLE.                                              STATMTH 
048500*--- STABLE INSERTION SORT OF THE CATEGORY TABLE, DESCENDING BY   STATMTH 
048600*--- AMOUNT, ADAPTED FROM THE ADSORT SUBROUTINE'S ARRAY-SHIFT     STATMTH 
048700*--- TECHNIQUE.  A STRICT ">" TEST (NOT ">=") ON THE COMPARE      STATMTH 
048800*--- KEEPS TIES IN THEIR ORIGINAL RELATIVE ORDER.                 STATMTH 
048900     IF STAT-CAT-COUNT > 1                                        STATMTH 
049000         PERFORM 430-INSERT-ONE-ENTRY THRU 430-EXIT               STATMTH 
049100                 VARYING WS-INS-SUB FROM 2 BY 1                   STATMTH 
049200                 UNTIL WS-INS-SUB > STAT-CAT-COUNT                STATMTH 
049300     END-IF.                                                      STATMTH 
049400 420-EXIT.                                                        STATMTH 
049500     EXIT.                                                        STATMTH 
049600                                                                  STATMTH 
049700 430-INSERT-ONE-ENTRY.                                            STATMTH 
049800     MOVE STAT-CAT-ID(WS-INS-SUB)      TO WS-HOLD-CAT-ID.         STATMTH 
049900     MOVE STAT-CAT-NAME(WS-INS-SUB)    TO WS-HOLD-CAT-NAME.       STATMTH 
050000     MOVE STAT-CAT-AMOUNT(WS-INS-SUB)  TO WS-HOLD-CAT-AMOUNT.     STATMTH 
050100     MOVE STAT-CAT-PERCENT(WS-INS-SUB) TO WS-HOLD-CAT-PERCENT.    STATMTH 
050200     MOVE WS-INS-SUB TO WS-SEARCH-SUB.                            STATMTH 
050300     PERFORM 440-SHIFT-ONE-ENTRY THRU 440-EXIT                    STATMTH 
050400             UNTIL WS-SEARCH-SUB = 1                              STATMTH 
050500                OR STAT-CAT-AMOUNT(WS-SEARCH-SUB - 1) >=          STATMTH 
050600                   WS-HOLD-CAT-AMOUNT.                            STATMTH 
050700     MOVE WS-HOLD-CAT-ID      TO STAT-CAT-ID(WS-SEARCH-SUB).      STATMTH 
050800     MOVE WS-HOLD-CAT-NAME    TO STAT-CAT-NAME(WS-SEARCH-SUB).    STATMTH 
050900     MOVE WS-HOLD-CAT-AMOUNT  TO STAT-CAT-AMOUNT(WS-SEARCH-SUB).  STATMTH 
051000     MOVE WS-HOLD-CAT-PERCENT TO STAT-CAT-PERCENT(WS-SEARCH-SUB). STATMTH 
051100 430-EXIT.                                                        STATMTH 
051200     EXIT.                                                        STATMTH 
051300                                                                  STATMTH 
051400 440-SHIFT-ONE-ENTRY.                                             STATMTH 
051500     MOVE STAT-CAT-ID(WS-SEARCH-SUB - 1)                          STATMTH 
051600         TO STAT-CAT-ID(WS-SEARCH-SUB).                           STATMTH 
051700     MOVE STAT-CAT-NAME(WS-SEARCH-SUB - 1)                        STATMTH 
051800         TO STAT-CAT-NAME(WS-SEARCH-SUB).                         STATMTH 
051900     MOVE STAT-CAT-AMOUNT(WS-SEARCH-SUB - 1)                      STATMTH 
052000         TO STAT-CAT-AMOUNT(WS-SEARCH-SUB).                       STATMTH 
052100     MOVE STAT-CAT-PERCENT(WS-SEARCH-SUB - 1)                     STATMTH 
052200         TO STAT-CAT-PERCENT(WS-SEARCH-SUB).                      STATMTH 
052300     SUBTRACT 1 FROM WS-SEARCH-SUB.                               STATMTH 
052400 440-EXIT.                                                        STATMTH 
052500     EXIT.                                                        STATMTH 
052600                                                                  STATMTH 
052700 700-OPEN-FILES.                                                  STATMTH 
052800     OPEN INPUT TRANSACTION-FILE.                                 STATMTH 
052900     OPEN INPUT CATEGORY-FILE.                                    STATMTH 
053000     OPEN INPUT ACCOUNT-FILE.                                     STATMTH 
053100     OPEN INPUT PARM-FILE.                                        STATMTH 
053200     OPEN OUTPUT STAT-RPT.                                        STATMTH 
053300     READ PARM-FILE INTO STAT-PARM-REC                            STATMTH 
053400         AT END                                                   STATMTH 
053500             DISPLAY "STATMTH - NO PARM CARD SUPPLIED"            STATMTH 
053600             MOVE 16 TO RETURN-CODE                               STATMTH 
053700             MOVE "N" TO WS-PARM-VALID-SW                         STATMTH 
053800     END-READ.                                                    STATMTH 
053900 700-EXIT.                                                        STATMTH 
054000     EXIT.                                                        STATMTH 
054100                                                                  STATMTH 
054200 790-CLOSE-FILES.                                                 STATMTH 
054300     CLOSE TRANSACTION-FILE, CATEGORY-FILE, ACCOUNT-FILE,         STATMTH 
054400           PARM-FILE, STAT-RPT.                                   STATMTH 
054500 790-EXIT.                                                        STATMTH 
054600     EXIT.                                                        STATMTH 
054700                                                                  STATMTH 
054800 800-INIT-REPORT.                                                 STATMTH 
054900     MOVE "MONTHLY REPORT" TO STAT-RPT-TITLE.                     STATMTH 
055000     WRITE STAT-RPT-RECORD FROM STAT-RPT-HEADER-LINE1.            STATMTH 
055100     MOVE SPACES TO STAT-RPT-PERIOD-LABEL.                        STATMTH 
055200     STRING PARM-MONTH DELIMITED BY SIZE                          STATMTH 
055300            "/" DELIMITED BY SIZE                                 STATMTH 
055400            PARM-YEAR DELIMITED BY SIZE                           STATMTH 
055500            INTO STAT-RPT-PERIOD-LABEL.                           STATMTH 
055600     WRITE STAT-RPT-RECORD FROM STAT-RPT-HEADER-LINE2.            STATMTH 
055700 800-EXIT.                                                        STATMTH 
055800     EXIT.                                                        STATMTH 
055900                                                                  STATMTH 
056000 810-PRINT-SUMMARY.                                               STATMTH 
056100     COMPUTE STAT-NET-BALANCE = STAT-TOTAL-INCOME -               STATMTH 
056200             STAT-TOTAL-EXPENSE.                                  STATMTH 
056300     MOVE STAT-TOTAL-INCOME  TO STAT-RPT-TOTAL-INCOME.            STATMTH 
056400     MOVE STAT-TOTAL-EXPENSE TO STAT-RPT-TOTAL-EXPENSE.           STATMTH 
056500     MOVE STAT-NET-BALANCE   TO STAT-RPT-NET-BALANCE.             STATMTH 
056600     WRITE STAT-RPT-RECORD FROM STAT-RPT-SUMMARY-LINE.            STATMTH 
056700 810-EXIT.                                                        STATMTH 
056800     EXIT.                                                        STATMTH 
