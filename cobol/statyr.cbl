000100***************************************************************** STATYR  
000200* LICENSED MATERIALS - PROPERTY OF THE CREDIT UNION             * STATYR  
000300* ALL RIGHTS RESERVED                                           * STATYR  
000400***************************************************************** STATYR  
000500 IDENTIFICATION DIVISION.                                         STATYR  
000600 PROGRAM-ID.    STATYR.                                           STATYR  
000700 AUTHOR.        K. VOSS.                                          STATYR  
000800 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         STATYR  
000900 DATE-WRITTEN.  03/05/91.                                         STATYR  
001000 DATE-COMPILED.                                                   STATYR  
001100 SECURITY.      NON-CONFIDENTIAL.                                 STATYR  
001200***************************************************************** STATYR  
001300*                                                                *STATYR  
001400*   STATYR -- YEARLY STATISTICS REPORT                          * STATYR  
001500*                                                                *STATYR  
001600*   ACCEPTS A REQUESTED USER-ID AND CALENDAR YEAR ON THE PARM    *STATYR  
001700*   CARD, SCANS TRANSACTION-FILE FOR EVERY POSTING TO ANY        *STATYR  
001800*   ACCOUNT OWNED BY THAT USER IN THE REQUESTED YEAR (EACH       *STATYR  
001900*   TRANSACTION'S ACCOUNT IS LOOKED UP ON ACCOUNT-FILE TO        *STATYR  
002000*   CONFIRM OWNERSHIP), AND PRODUCES:                            *STATYR  
002100*      - A TOTAL INCOME / TOTAL EXPENSE / NET BALANCE SUMMARY    *STATYR  
002200*      - A MONTH-OF-YEAR CONTROL BREAK (ALL 12 MONTHS, EACH      *STATYR  
002300*        MONTH ALWAYS PRINTED EVEN WHEN IT HAD NO ACTIVITY)      *STATYR  
002400*      - AN EXPENSE-CATEGORY BREAKDOWN, DESCENDING BY AMOUNT     *STATYR  
002500*      - AN INCOME-CATEGORY BREAKDOWN, DESCENDING BY AMOUNT      *STATYR  
002600*                                                                *STATYR  
002700*   THE GROUP-BY ACCUMULATION LOOP IS CARRIED OVER FROM THE      *STATYR  
002800*   ORIGINAL CURSRAV5 DB2-CURSOR REPORT, REWRITTEN HERE AS A     *STATYR  
002900*   SEQUENTIAL SCAN OF TRANSACTION-FILE.                        * STATYR  
003000*                                                                *STATYR  
003100*   MAINT LOG                                                    *STATYR  
003200*   03/05/91  KV   ORIGINAL PROGRAM (CURSRAV5, DB2 CURSOR        *STATYR  
003300*                  GROUP-BY REPORT)                              *STATYR  
003400*   07/09/93  JS   RE-WRITTEN AS YEARLY STATISTICS FOR THE       *STATYR  
003500*                  LEDGER RE-WRITE PROJECT                      * STATYR  
003600*   02/11/94  JS   MONTH-OF-YEAR CONTROL BREAK ADDED             *STATYR  
003700*   03/02/95  JS   CATEGORY BREAKDOWN AND PERCENT-OF-TOTAL ADDED *STATYR  
003800*   11/18/98  MTR  Y2K -- YEAR PARM EXPANDED TO CCYY, RANGE       STATYR  
003900*                  VALIDATED 1900-2100                          * STATYR  
004000*   09/03/04  RKW  TRANSACTION-FILE CONVERTED TO RELATIVE,       *STATYR  
004100*                  SCANNED SEQUENTIAL FOR THIS REPORT (CR-2244)  *STATYR  
004200*   04/21/11  LOK  CATEGORY TOTAL LINE ADDED PER CR-3102         *STATYR  
004300*   03/21/16  PNG  PARM CARD NOW KEYS ON USER-ID, NOT A SINGLE   *STATYR  
004400*                  ACCOUNT-ID -- TOTALS ARE ACCUMULATED ACROSS   *STATYR  
004500*                  EVERY ACCOUNT THE USER OWNS.  EACH            *STATYR  
004600*                  TRANSACTION'S OWNING ACCOUNT IS LOOKED UP ON  *STATYR  
004700*                  ACCOUNT-FILE TO CONFIRM USER-ID (SR-5108)     *STATYR  
004800*   09/14/16  PNG  RESTORED THE CR-3102 CATEGORY TOTAL LINE --   *STATYR  
004900*                  400-CATEGORY-CONTROL-BREAK WAS WRITING THE    *STATYR  
005000*                  DETAIL LINES BUT NEVER THE TOTAL LINE AFTER   *STATYR  
005100*                  EITHER PASS (SR-5601)                        * STATYR  
005200***************************************************************** STATYR  
005300                                                                  STATYR  
005400 ENVIRONMENT DIVISION.                                            STATYR  
005500 CONFIGURATION SECTION.                                           STATYR  
005600 SOURCE-COMPUTER.  IBM-390.                                       STATYR  
005700 OBJECT-COMPUTER.  IBM-390.                                       STATYR  
005800 SPECIAL-NAMES.                                                   STATYR  
005900     C01 IS TOP-OF-FORM                                           STATYR  
006000     UPSI-0 ON STATUS IS RERUN-REQUESTED                          STATYR  
006100            OFF STATUS IS NORMAL-RUN.                             STATYR  
006200                                                                  STATYR  
006300 INPUT-OUTPUT SECTION.                                            STATYR  
006400 FILE-CONTROL.                                                    STATYR  
006500     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE                   STATYR  
006600         ORGANIZATION IS RELATIVE                                 STATYR  
006700         ACCESS MODE IS SEQUENTIAL                                STATYR  
006800         FILE STATUS IS WS-TRAN-STATUS.                           STATYR  
006900                                                                  STATYR  
007000     SELECT CATEGORY-FILE ASSIGN TO CATFILE                       STATYR  
007100         ORGANIZATION IS RELATIVE                                 STATYR  
007200         ACCESS MODE IS DYNAMIC                                   STATYR  
007300         RELATIVE KEY IS WS-CAT-RRN                               STATYR  
007400         FILE STATUS IS WS-CAT-STATUS.                            STATYR  
007500                                                                  STATYR  
007600     SELECT ACCOUNT-FILE ASSIGN TO ACCTFILE                       STATYR  
007700         ORGANIZATION IS RELATIVE                                 STATYR  
007800         ACCESS MODE IS DYNAMIC                                   STATYR  
007900         RELATIVE KEY IS WS-ACCT-RRN                              STATYR  
008000         FILE STATUS IS WS-ACCT-STATUS.                           STATYR  
008100                                                                  STATYR  
008200     SELECT PARM-FILE ASSIGN TO STATPARM                          STATYR  
008300         ORGANIZATION IS SEQUENTIAL                               STATYR  
008400         FILE STATUS IS WS-PARM-STATUS.                           STATYR  
008500                                                                  STATYR  
008600     SELECT STAT-RPT ASSIGN TO STATRPT                            STATYR  
008700         ORGANIZATION IS SEQUENTIAL                               STATYR  
008800         FILE STATUS IS WS-RPT-STATUS.                            STATYR  
008900                                                                  STATYR  
009000 DATA DIVISION.                                                   STATYR  
009100 FILE SECTION.                                                    STATYR  
009200                                                                  STATYR  
009300 FD  TRANSACTION-FILE.                                            STATYR  
009400 COPY LDGTRAN.                                                    STATYR  
009500                                                                  STATYR  
009600 FD  CATEGORY-FILE.                                               STATYR  
009700 COPY LDGCAT.                                                     STATYR  
009800                                                                  STATYR  
009900 FD  ACCOUNT-FILE.                                                STATYR  
010000 COPY LDGACCT.                                                    STATYR  
010100                                                                  STATYR  
010200 FD  PARM-FILE                                                    STATYR  
010300     RECORDING MODE IS F.                                         STATYR  
010400 01  STAT-PARM-REC.                                               STATYR  
010500     05  PARM-USER-ID               PIC 9(09).                    STATYR  
010600     05  PARM-YEAR                  PIC 9(04).                    STATYR  
010700     05  FILLER                     PIC X(67).                    STATYR  
010800                                                                  STATYR  
010900 FD  STAT-RPT                                                     STATYR  
011000     RECORDING MODE IS F.                                         STATYR  
011100 01  STAT-RPT-RECORD                PIC X(100).                   STATYR  
011200                                                                  STATYR  
011300***************************************************************** STATYR  
011400 WORKING-STORAGE SECTION.                                         STATYR  
011500***************************************************************** STATYR  
011600 COPY LDGSTAT.                                                    STATYR  
011700                                                                  STATYR  
011800 01  WS-FILE-STATUSES.                                            STATYR  
011900     05  WS-TRAN-STATUS             PIC X(02) VALUE SPACES.       STATYR  
012000         88  TRANSACTION-FILE-EOF   VALUE "10".                   STATYR  
012100     05  WS-CAT-STATUS              PIC X(02) VALUE SPACES.       STATYR  
012200         88  CATEGORY-FOUND         VALUE "00".                   STATYR  
012300     05  WS-ACCT-STATUS             PIC X(02) VALUE SPACES.       STATYR  
012400         88  ACCOUNT-FOUND          VALUE "00".                   STATYR  
012500     05  WS-PARM-STATUS             PIC X(02) VALUE SPACES.       STATYR  
012600     05  WS-RPT-STATUS              PIC X(02) VALUE SPACES.       STATYR  
012700     05  FILLER                     PIC X(10).                    STATYR  
012800                                                                  STATYR  
012900 01  WS-SWITCHES.                                                 STATYR  
013000     05  WS-PARM-VALID-SW           PIC X(01) VALUE "Y".          STATYR  
013100         88  PARM-IS-VALID          VALUE "Y".                    STATYR  
013200     05  WS-FOUND-SW                PIC X(01).                    STATYR  
013300         88  CAT-ENTRY-FOUND        VALUE "Y".                    STATYR  
013400     05  WS-OWNER-SW                PIC X(01) VALUE "N".          STATYR  
013500         88  OWNER-MATCH            VALUE "Y".                    STATYR  
013600     05  FILLER                     PIC X(08).                    STATYR  
013700                                                                  STATYR  
013800 01  WS-RRN-FIELDS.                                               STATYR  
013900     05  WS-CAT-RRN                 PIC 9(09) COMP.               STATYR  
014000     05  WS-CAT-RRN-EDIT REDEFINES WS-CAT-RRN PIC 9(09).          STATYR  
014100     05  WS-ACCT-RRN                PIC 9(09) COMP.               STATYR  
014200     05  WS-ACCT-RRN-EDIT REDEFINES WS-ACCT-RRN PIC 9(09).        STATYR  
014300                                                                  STATYR  
014400 01  WS-RANGE-FIELDS.                                             STATYR  
014500     05  WS-LOW-CCYYMMDD            PIC 9(08).                    STATYR  
014600     05  WS-HIGH-CCYYMMDD           PIC 9(08).                    STATYR  
014700                                                                  STATYR  
014800 01  WS-MONTH-TOTALS.                                             STATYR  
014900     05  WS-MONTH-ENTRY OCCURS 12 TIMES INDEXED BY WS-MONTH-IDX.  STATYR  
015000         10  WS-MONTH-INCOME        PIC S9(13)V9(02) COMP-3.      STATYR  
015100         10  WS-MONTH-EXPENSE       PIC S9(13)V9(02) COMP-3.      STATYR  
015200                                                                  STATYR  
015300 01  WS-MONTH-NAMES.                                              STATYR  
015400     05  FILLER PIC X(10) VALUE "JANUARY   ".                     STATYR  
015500     05  FILLER PIC X(10) VALUE "FEBRUARY  ".                     STATYR  
015600     05  FILLER PIC X(10) VALUE "MARCH     ".                     STATYR  
015700     05  FILLER PIC X(10) VALUE "APRIL     ".                     STATYR  
015800     05  FILLER PIC X(10) VALUE "MAY       ".                     STATYR  
015900     05  FILLER PIC X(10) VALUE "JUNE      ".                     STATYR  
016000     05  FILLER PIC X(10) VALUE "JULY      ".                     STATYR  
016100     05  FILLER PIC X(10) VALUE "AUGUST    ".                     STATYR  
016200     05  FILLER PIC X(10) VALUE "SEPTEMBER ".                     STATYR  
016300     05  FILLER PIC X(10) VALUE "OCTOBER   ".                     STATYR  
016400     05  FILLER PIC X(10) VALUE "NOVEMBER  ".                     STATYR  
016500     05  FILLER PIC X(10) VALUE "DECEMBER  ".                     STATYR  
016600 01  WS-MONTH-NAME-TABLE REDEFINES WS-MONTH-NAMES.                STATYR  
016700     05  WS-MONTH-NAME OCCURS 12 TIMES PIC X(10).                 STATYR  
016800                                                                  STATYR  
016900 01  WS-WORK-FIELDS.                                              STATYR  
017000     05  WS-CAT-SUB                 PIC 9(04) COMP.               STATYR  
017100     05  WS-SEARCH-SUB              PIC 9(04) COMP.               STATYR  
017200     05  WS-INS-SUB                 PIC 9(04) COMP.               STATYR  
017300     05  WS-HOLD-CAT-ENTRY.                                       STATYR  
017400         10  WS-HOLD-CAT-ID         PIC 9(09).                    STATYR  
017500         10  WS-HOLD-CAT-NAME       PIC X(50).                    STATYR  
017600         10  WS-HOLD-CAT-AMOUNT     PIC S9(13)V9(02) COMP-3.      STATYR  
017700         10  WS-HOLD-CAT-PERCENT    PIC S9(03)V9(02) COMP-3.      STATYR  
017800                                                                  STATYR  
017900 01  SYSTEM-DATE-AND-TIME.                                        STATYR  
018000     05  CURRENT-DATE.                                            STATYR  
018100         10  CURRENT-YEAR           PIC 9(02).                    STATYR  
018200         10  CURRENT-MONTH          PIC 9(02).                    STATYR  
018300         10  CURRENT-DAY            PIC 9(02).                    STATYR  
018400     05  FILLER                     PIC X(10).                    STATYR  
018500                                                                  STATYR  
018600***************************************************************** STATYR  
018700 PROCEDURE DIVISION.                                              STATYR  
018800***************************************************************** STATYR  
018900                                                                  STATYR  
019000 000-MAIN.                                                        STATYR  
019100     ACCEPT CURRENT-DATE FROM DATE.                               STATYR  
019200     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        STATYR  
019300     PERFORM 050-VALIDATE-YEAR-PARM THRU 050-EXIT.                STATYR  
019400                                                                  STATYR  
019500     IF PARM-IS-VALID                                             STATYR  
019600         PERFORM 800-INIT-REPORT THRU 800-EXIT                    STATYR  
019700         PERFORM 100-READ-TRANSACTIONS-IN-RANGE THRU 100-EXIT     STATYR  
019800         PERFORM 810-PRINT-SUMMARY THRU 810-EXIT                  STATYR  
019900         PERFORM 300-MONTH-OF-YEAR-CONTROL-BREAK THRU 300-EXIT    STATYR  
020000         PERFORM 420-SORT-CAT-TABLE THRU 420-EXIT                 STATYR  
020100         PERFORM 400-CATEGORY-CONTROL-BREAK THRU 400-EXIT         STATYR  
020200     END-IF.                                                      STATYR  
020300                                                                  STATYR  
020400     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       STATYR  
020500     GOBACK.                                                      STATYR  
020600                                                                  STATYR  
020700 050-VALIDATE-YEAR-PARM.                                          STATYR  
020800*--- YEAR MUST BE 1900-2100; OUT OF RANGE IS REJECTED WITH NO     STATYR  
020900*--- COMPUTATION DONE.                                            STATYR  
021000     MOVE "Y" TO WS-PARM-VALID-SW.                                STATYR  
021100     IF PARM-YEAR < 1900 OR PARM-YEAR > 2100                      STATYR  
021200         MOVE "N" TO WS-PARM-VALID-SW                             STATYR  
021300         DISPLAY "STATYR - INVALID YEAR ON PARM CARD: "           STATYR  
021400                 PARM-YEAR                                        STATYR  
021500     ELSE                                                         STATYR  
021600         COMPUTE WS-LOW-CCYYMMDD  = (PARM-YEAR * 10000) + 0101    STATYR  
021700         COMPUTE WS-HIGH-CCYYMMDD = (PARM-YEAR * 10000) + 1231    STATYR  
021800     END-IF.                                                      STATYR  
021900 050-EXIT.                                                        STATYR  
022000     EXIT.                                                        STATYR  
022100                                                                  STATYR  
022200 100-READ-TRANSACTIONS-IN-RANGE.                                  STATYR  
022300     PERFORM 110-READ-NEXT-TRANSACTION THRU 110-EXIT.             STATYR  
022400     PERFORM 200-ACCUMULATE-PERIOD-TOTALS THRU 200-EXIT           STATYR  
022500             UNTIL TRANSACTION-FILE-EOF.                          STATYR  
022600 100-EXIT.                                                        STATYR  
022700     EXIT.                                                        STATYR  
022800                                                                  STATYR  
022900 110-READ-NEXT-TRANSACTION.                                       STATYR  
023000     READ TRANSACTION-FILE NEXT RECORD                            STATYR  
023100         AT END MOVE "10" TO WS-TRAN-STATUS                       STATYR  
023200     END-READ.                                                    STATYR  
023300 110-EXIT.                                                        STATYR  
023400     EXIT.                                                        STATYR  
023500                                                                  STATYR  
023600 200-ACCUMULATE-PERIOD-TOTALS.                                    STATYR  
023700     MOVE "N" TO WS-OWNER-SW.                                     STATYR  
023800     IF LDG-TXN-DATE >= WS-LOW-CCYYMMDD AND                       STATYR  
023900             LDG-TXN-DATE <= WS-HIGH-CCYYMMDD                     STATYR  
024000         MOVE LDG-TXN-ACCOUNT-ID TO WS-ACCT-RRN                   STATYR  
024100         READ ACCOUNT-FILE                                        STATYR  
024200             INVALID KEY MOVE "23" TO WS-ACCT-STATUS              STATYR  
024300         END-READ                                                 STATYR  
024400         IF ACCOUNT-FOUND AND                                     STATYR  
024500                 LDG-ACCOUNT-USER-ID = PARM-USER-ID               STATYR  
024600             MOVE "Y" TO WS-OWNER-SW                              STATYR  
024700         END-IF                                                   STATYR  
024800     END-IF.                                                      STATYR  
024900     IF OWNER-MATCH                                               STATYR  
025000         SET WS-MONTH-IDX TO LDG-TXN-DATE-MM                      STATYR  
025100         IF LDG-TXN-IS-INCOME                                     STATYR  
025200             COMPUTE STAT-TOTAL-INCOME ROUNDED =                  STATYR  
025300                     STAT-TOTAL-INCOME + LDG-TXN-AMOUNT           STATYR  
025400             COMPUTE WS-MONTH-INCOME(WS-MONTH-IDX) ROUNDED =      STATYR  
025500                     WS-MONTH-INCOME(WS-MONTH-IDX) +              STATYR  
025600                     LDG-TXN-AMOUNT                               STATYR  
025700         ELSE                                                     STATYR  
025800             COMPUTE STAT-TOTAL-EXPENSE ROUNDED =                 STATYR  
025900                     STAT-TOTAL-EXPENSE + LDG-TXN-AMOUNT          STATYR  
026000             COMPUTE WS-MONTH-EXPENSE(WS-MONTH-IDX) ROUNDED =     STATYR  
026100                     WS-MONTH-EXPENSE(WS-MONTH-IDX) +             STATYR  
026200                     LDG-TXN-AMOUNT                               STATYR  
026300         END-IF                                                   STATYR  
026400         PERFORM 210-ACCUMULATE-CATEGORY THRU 210-EXIT            STATYR  
026500     END-IF.                                                      STATYR  
026600     PERFORM 110-READ-NEXT-TRANSACTION THRU 110-EXIT.             STATYR  
026700 200-EXIT.                                                        STATYR  
026800     EXIT.                                                        STATYR  
026900                                                                  STATYR  
027000 210-ACCUMULATE-CATEGORY.                                         STATYR  
027100     MOVE "N" TO WS-FOUND-SW.                                     STATYR  
027200     MOVE 1 TO WS-CAT-SUB.                                        STATYR  
027300     IF STAT-CAT-COUNT > 0                                        STATYR  
027400         PERFORM 215-SEARCH-CAT-TABLE THRU 215-EXIT               STATYR  
027500                 UNTIL WS-CAT-SUB > STAT-CAT-COUNT                STATYR  
027600                    OR CAT-ENTRY-FOUND                            STATYR  
027700     END-IF.                                                      STATYR  
027800     IF NOT CAT-ENTRY-FOUND                                       STATYR  
027900         ADD 1 TO STAT-CAT-COUNT                                  STATYR  
028000         MOVE STAT-CAT-COUNT TO WS-SEARCH-SUB                     STATYR  
028100         MOVE LDG-TXN-CATEGORY-ID TO STAT-CAT-ID(WS-SEARCH-SUB)   STATYR  
028200         MOVE ZERO TO STAT-CAT-AMOUNT(WS-SEARCH-SUB)              STATYR  
028300         MOVE ZERO TO STAT-CAT-PERCENT(WS-SEARCH-SUB)             STATYR  
028400         MOVE LDG-TXN-CATEGORY-ID TO WS-CAT-RRN                   STATYR  
028500         READ CATEGORY-FILE                                       STATYR  
028600             INVALID KEY MOVE "23" TO WS-CAT-STATUS               STATYR  
028700         END-READ                                                 STATYR  
028800         IF CATEGORY-FOUND                                        STATYR  
028900             MOVE LDG-CATEGORY-NAME                               STATYR  
029000                 TO STAT-CAT-NAME(WS-SEARCH-SUB)                  STATYR  
029100         ELSE                                                     STATYR  
029200             MOVE "** CATEGORY NOT ON FILE **"                    STATYR  
029300                 TO STAT-CAT-NAME(WS-SEARCH-SUB)                  STATYR  
029400         END-IF                                                   STATYR  
029500         MOVE WS-SEARCH-SUB TO WS-CAT-SUB                         STATYR  
029600     END-IF.                                                      STATYR  
029700     COMPUTE STAT-CAT-AMOUNT(WS-CAT-SUB) ROUNDED =                STATYR  
029800             STAT-CAT-AMOUNT(WS-CAT-SUB) + LDG-TXN-AMOUNT.        STATYR  
029900 210-EXIT.                                                        STATYR  
030000     EXIT.                                                        STATYR  
030100                                                                  STATYR  
030200 215-SEARCH-CAT-TABLE.                                            STATYR  
030300*--- ONE STEP OF THE LINEAR SCAN OF THE WORKING CATEGORY TABLE,   STATYR  
030400*--- CALLED REPEATEDLY BY 210-ACCUMULATE-CATEGORY UNTIL A MATCH   STATYR  
030500*--- IS FOUND OR THE TABLE IS EXHAUSTED.                          STATYR  
030600     IF STAT-CAT-ID(WS-CAT-SUB) = LDG-TXN-CATEGORY-ID             STATYR  
030700         MOVE "Y" TO WS-FOUND-SW                                  STATYR  
030800     ELSE                                                         STATYR  
030900         ADD 1 TO WS-CAT-SUB                                      STATYR  
031000     END-IF.                                                      STATYR  
031100 215-EXIT.                                                        STATYR  
031200     EXIT.                                                        STATYR  
031300                                                                  STATYR  
031400 300-MONTH-OF-YEAR-CONTROL-BREAK.                                 STATYR  
031500     MOVE "MONTH-OF-YEAR BREAKDOWN" TO STAT-RPT-SUBPERIOD-TITLE.  STATYR  
031600     WRITE STAT-RPT-RECORD FROM STAT-RPT-SUBPERIOD-HDR.           STATYR  
031700     WRITE STAT-RPT-RECORD FROM STAT-RPT-SUBPERIOD-COLHDR.        STATYR  
031800     PERFORM 310-PRINT-ONE-MONTH THRU 310-EXIT                    STATYR  
031900             VARYING WS-MONTH-IDX FROM 1 BY 1                     STATYR  
032000             UNTIL WS-MONTH-IDX > 12.                             STATYR  
032100 300-EXIT.                                                        STATYR  
032200     EXIT.                                                        STATYR  
032300                                                                  STATYR  
032400 310-PRINT-ONE-MONTH.                                             STATYR  
032500     MOVE WS-MONTH-NAME(WS-MONTH-IDX) TO STAT-RPT-BUCKET-LABEL.   STATYR  
032600     MOVE WS-MONTH-INCOME(WS-MONTH-IDX)                           STATYR  
032700         TO STAT-RPT-BUCKET-INCOME.                               STATYR  
032800     MOVE WS-MONTH-EXPENSE(WS-MONTH-IDX)                          STATYR  
032900         TO STAT-RPT-BUCKET-EXPENSE.                              STATYR  
033000     COMPUTE STAT-RPT-BUCKET-BALANCE =                            STATYR  
033100             WS-MONTH-INCOME(WS-MONTH-IDX) -                      STATYR  
033200             WS-MONTH-EXPENSE(WS-MONTH-IDX).                      STATYR  
033300     WRITE STAT-RPT-RECORD FROM STAT-RPT-SUBPERIOD-LINE.          STATYR  
033400 310-EXIT.                                                        STATYR  
033500     EXIT.                                                        STATYR  
033600                                                                  STATYR  
033700 400-CATEGORY-CONTROL-BREAK.                                      STATYR  
033800     MOVE "EXPENSE CATEGORY BREAKDOWN" TO STAT-RPT-CAT-HDR-TITLE. STATYR  
033900     WRITE STAT-RPT-RECORD FROM STAT-RPT-CATEGORY-HDR.            STATYR  
034000     WRITE STAT-RPT-RECORD FROM STAT-RPT-CATEGORY-COLHDR.         STATYR  
034100     PERFORM 410-PRINT-EXPENSE-CATEGORIES THRU 410-EXIT           STATYR  
034200             VARYING WS-CAT-SUB FROM 1 BY 1                       STATYR  
034300             UNTIL WS-CAT-SUB > STAT-CAT-COUNT.                   STATYR  
034400*--- CR-3102: THE CATEGORY TOTAL LINE IS THE PERIOD EXPENSE       STATYR  
034500*--- TOTAL ITSELF, NOT A RE-SUM OF THE TABLE -- IT TIES BACK      STATYR  
034600*--- TO STAT-RPT-TOTAL-EXPENSE ON THE SUMMARY LINE BY             STATYR  
034700*--- CONSTRUCTION.                                                STATYR  
034800     MOVE STAT-TOTAL-EXPENSE TO STAT-RPT-CAT-TOTAL-AMOUNT.        STATYR  
034900     WRITE STAT-RPT-RECORD FROM STAT-RPT-CATEGORY-TOTAL-LINE.     STATYR  
035000                                                                  STATYR  
035100     MOVE "INCOME CATEGORY BREAKDOWN" TO STAT-RPT-CAT-HDR-TITLE.  STATYR  
035200     WRITE STAT-RPT-RECORD FROM STAT-RPT-CATEGORY-HDR.            STATYR  
035300     WRITE STAT-RPT-RECORD FROM STAT-RPT-CATEGORY-COLHDR.         STATYR  
035400     PERFORM 415-PRINT-INCOME-CATEGORIES THRU 415-EXIT            STATYR  
035500             VARYING WS-CAT-SUB FROM 1 BY 1                       STATYR  
035600             UNTIL WS-CAT-SUB > STAT-CAT-COUNT.                   STATYR  
035700     MOVE STAT-TOTAL-INCOME TO STAT-RPT-CAT-TOTAL-AMOUNT.         STATYR  
035800     WRITE STAT-RPT-RECORD FROM STAT-RPT-CATEGORY-TOTAL-LINE.     STATYR  
035900 400-EXIT.                                                        STATYR  
036000     EXIT.                                                        STATYR  
036100                                                                  STATYR  
036200 410-PRINT-EXPENSE-CATEGORIES.                                    STATYR  
036300     MOVE STAT-CAT-ID(WS-CAT-SUB) TO WS-CAT-RRN.                  STATYR  
036400     READ CATEGORY-FILE                                           STATYR  
036500         INVALID KEY MOVE "23" TO WS-CAT-STATUS                   STATYR  
036600     END-READ.                                                    STATYR  
036700     IF CATEGORY-FOUND AND LDG-CATEGORY-IS-EXPENSE                STATYR  
036800         PERFORM 430-CALC-AND-PRINT-CAT-LINE THRU 430-EXIT        STATYR  
036900     END-IF.                                                      STATYR  
037000 410-EXIT.                                                        STATYR  
037100     EXIT.                                                        STATYR  
037200                                                                  STATYR  
037300 415-PRINT-INCOME-CATEGORIES.                                     STATYR  
037400     MOVE STAT-CAT-ID(WS-CAT-SUB) TO WS-CAT-RRN.                  STATYR  
037500     READ CATEGORY-FILE                                           STATYR  
037600         INVALID KEY MOVE "23" TO WS-CAT-STATUS                   STATYR  
037700     END-READ.                                                    STATYR  
037800     IF CATEGORY-FOUND AND LDG-CATEGORY-IS-INCOME                 STATYR  
037900         PERFORM 430-CALC-AND-PRINT-CAT-LINE THRU 430-EXIT        STATYR  
038000     END-IF.                                                      STATYR  
038100 415-EXIT.                                                        STATYR  
038200     EXIT.                                                        STATYR  
038300                                                                  STATYR  
038400 420-SORT-CAT-TABLE.                                              STATYR  
038500*--- STABLE INSERTION SORT, DESCENDING BY AMOUNT -- SEE STATMTH   STATYR  
038600*--- FOR THE FULL EXPLANATION OF THE ADSORT-DERIVED TECHNIQUE.    STATYR  
038700     IF STAT-CAT-COUNT > 1                                        STATYR  
038800         PERFORM 421-INSERT-ONE-ENTRY THRU 421-EXIT               STATYR  
038900                 VARYING WS-INS-SUB FROM 2 BY 1                   STATYR  
039000                 UNTIL WS-INS-SUB > STAT-CAT-COUNT                STATYR  
039100     END-IF.                                                      STATYR  
039200 420-EXIT.                                                        STATYR  
039300     EXIT.                                                        STATYR  
039400                                                                  STATYR  
039500 421-INSERT-ONE-ENTRY.                                            STATYR  
039600     MOVE STAT-CAT-ID(WS-INS-SUB)      TO WS-HOLD-CAT-ID.         STATYR  
039700     MOVE STAT-CAT-NAME(WS-INS-SUB)    TO WS-HOLD-CAT-NAME.       STATYR  
039800     MOVE STAT-CAT-AMOUNT(WS-INS-SUB)  TO WS-HOLD-CAT-AMOUNT.     STATYR  
039900     MOVE STAT-CAT-PERCENT(WS-INS-SUB) TO WS-HOLD-CAT-PERCENT.    STATYR  
040000     MOVE WS-INS-SUB TO WS-SEARCH-SUB.                            STATYR  
040100     PERFORM 422-SHIFT-ONE-ENTRY THRU 422-EXIT                    STATYR  
040200             UNTIL WS-SEARCH-SUB = 1                              STATYR  
040300                OR STAT-CAT-AMOUNT(WS-SEARCH-SUB - 1) >=          STATYR  
040400                   WS-HOLD-CAT-AMOUNT.                            STATYR  
040500     MOVE WS-HOLD-CAT-ID      TO STAT-CAT-ID(WS-SEARCH-SUB).      STATYR  
040600     MOVE WS-HOLD-CAT-NAME    TO STAT-CAT-NAME(WS-SEARCH-SUB).    STATYR  
040700     MOVE WS-HOLD-CAT-AMOUNT  TO STAT-CAT-AMOUNT(WS-SEARCH-SUB).  STATYR  
040800     MOVE WS-HOLD-CAT-PERCENT TO STAT-CAT-PERCENT(WS-SEARCH-SUB). STATYR  
040900 421-EXIT.                                                        STATYR  
041000     EXIT.                                                        STATYR  
041100                                                                  STATYR  
041200 422-SHIFT-ONE-ENTRY.                                             STATYR  
041300     MOVE STAT-CAT-ID(WS-SEARCH-SUB - 1)                          STATYR  
041400         TO STAT-CAT-ID(WS-SEARCH-SUB).                           STATYR  
041500     MOVE STAT-CAT-NAME(WS-SEARCH-SUB - 1)                        STATYR  
041600         TO STAT-CAT-NAME(WS-SEARCH-SUB).                         STATYR  
041700     MOVE STAT-CAT-AMOUNT(WS-SEARCH-SUB - 1)                      STATYR  
041800         TO STAT-CAT-AMOUNT(WS-SEARCH-SUB).                       STATYR  
041900     MOVE STAT-CAT-PERCENT(WS-SEARCH-SUB - 1)                     STATYR  
042000         TO STAT-CAT-PERCENT(WS-SEARCH-SUB).                      STATYR  
042100     SUBTRACT 1 FROM WS-SEARCH-SUB.                               STATYR  
042200 422-EXIT.                                                        STATYR  
042300     EXIT.                                                        STATYR  
042400                                                                  STATYR  
042500 430-CALC-AND-PRINT-CAT-LINE.                                     STATYR  
042600     IF LDG-CATEGORY-IS-EXPENSE                                   STATYR  
042700         IF STAT-TOTAL-EXPENSE = ZERO                             STATYR  
042800             MOVE ZERO TO STAT-CAT-PERCENT(WS-CAT-SUB)            STATYR  
042900         ELSE                                                     STATYR  
043000             COMPUTE STAT-CAT-PCT-INTERMEDIATE ROUNDED =          STATYR  
043100                     STAT-CAT-AMOUNT(WS-CAT-SUB) /                STATYR  
043200                     STAT-TOTAL-EXPENSE                           STATYR  
043300             COMPUTE STAT-CAT-PERCENT(WS-CAT-SUB) ROUNDED =       STATYR  
043400                     STAT-CAT-PCT-INTERMEDIATE * 100              STATYR  
043500         END-IF                                                   STATYR  
043600     ELSE                                                         STATYR  
043700         IF STAT-TOTAL-INCOME = ZERO                              STATYR  
043800             MOVE ZERO TO STAT-CAT-PERCENT(WS-CAT-SUB)            STATYR  
043900         ELSE                                                     STATYR  
044000             COMPUTE STAT-CAT-PCT-INTERMEDIATE ROUNDED =          STATYR  
044100                     STAT-CAT-AMOUNT(WS-CAT-SUB) /                STATYR  
044200                     STAT-TOTAL-INCOME                            STATYR  
044300             COMPUTE STAT-CAT-PERCENT(WS-CAT-SUB) ROUNDED =       STATYR  
044400                     STAT-CAT-PCT-INTERMEDIATE * 100              STATYR  
044500         END-IF                                                   STATYR  
044600     END-IF.                                                      STATYR  
044700     MOVE STAT-CAT-ID(WS-CAT-SUB)      TO STAT-RPT-CAT-ID.        STATYR  
044800     MOVE STAT-CAT-NAME(WS-CAT-SUB)    TO STAT-RPT-CAT-NAME.      STATYR  
044900     MOVE STAT-CAT-AMOUNT(WS-CAT-SUB)  TO STAT-RPT-CAT-AMOUNT.    STATYR  
045000     MOVE STAT-CAT-PERCENT(WS-CAT-SUB) TO STAT-RPT-CAT-PERCENT.   STATYR  
045100     WRITE STAT-RPT-RECORD FROM STAT-RPT-CATEGORY-LINE.           STATYR  
045200 430-EXIT.                                                        STATYR  
045300     EXIT.                                                        STATYR  
045400                                                                  STATYR  
045500 700-OPEN-FILES.                                                  STATYR  
045600     OPEN INPUT TRANSACTION-FILE.                                 STATYR  
045700     OPEN INPUT CATEGORY-FILE.                                    STATYR  
045800     OPEN INPUT ACCOUNT-FILE.                                     STATYR  
045900     OPEN INPUT PARM-FILE.                                        STATYR  
046000     OPEN OUTPUT STAT-RPT.                                        STATYR  
046100     READ PARM-FILE INTO STAT-PARM-REC                            STATYR  
046200         AT END                                                   STATYR  
046300             DISPLAY "STATYR - NO PARM CARD SUPPLIED"             STATYR  
046400             MOVE 16 TO RETURN-CODE                               STATYR  
046500             MOVE "N" TO WS-PARM-VALID-SW                         STATYR  
046600     END-READ.                                                    STATYR  
046700 700-EXIT.                                                        STATYR  
046800     EXIT.                                                        STATYR  
046900                                                                  STATYR  
047000 790-CLOSE-FILES.                                                 STATYR  
047100     CLOSE TRANSACTION-FILE, CATEGORY-FILE, ACCOUNT-FILE,         STATYR  
047200           PARM-FILE, STAT-RPT.                                   STATYR  
047300 790-EXIT.                                                        STATYR  
047400     EXIT.                                                        STATYR  
047500                                                                  STATYR  
047600 800-INIT-REPORT.                                                 STATYR  
047700     MOVE "YEARLY REPORT" TO STAT-RPT-TITLE.                      STATYR  
047800     WRITE STAT-RPT-RECORD FROM STAT-RPT-HEADER-LINE1.            STATYR  
047900     MOVE SPACES TO STAT-RPT-PERIOD-LABEL.                        STATYR  
048000     MOVE PARM-YEAR TO STAT-RPT-PERIOD-LABEL.                     STATYR  
048100     WRITE STAT-RPT-RECORD FROM STAT-RPT-HEADER-LINE2.            STATYR  
048200 800-EXIT.                                                        STATYR  
048300     EXIT.                                                        STATYR  
048400                                                                  STATYR  
048500 810-PRINT-SUMMARY.                                               STATYR  
048600     COMPUTE STAT-NET-BALANCE = STAT-TOTAL-INCOME -               STATYR  
048700             STAT-TOTAL-EXPENSE.                                  STATYR  
048800     MOVE STAT-TOTAL-INCOME  TO STAT-RPT-TOTAL-INCOME.            STATYR  
048900     MOVE STAT-TOTAL-EXPENSE TO STAT-RPT-TOTAL-EXPENSE.           STATYR  
049000     MOVE STAT-NET-BALANCE   TO STAT-RPT-NET-BALANCE.             STATYR  
049100     WRITE STAT-RPT-RECORD FROM STAT-RPT-SUMMARY-LINE.            STATYR  
049200 810-EXIT.                                                        STATYR  
049300     EXIT.                                                        STATYR  
