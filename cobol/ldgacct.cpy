000100***************************************************************** LDGACCT 
000200*                                                               * LDGACCT 
000300*   LDGACCT.CPY                                                 * LDGACCT 
000400*                                                                *LDGACCT 
000500*   LEDGER ACCOUNT MASTER RECORD.  ONE OCCURRENCE PER BANK      * LDGACCT 
000600*   ACCOUNT A USER HAS ENROLLED IN BUDGETBOOK.  CARRIED ON      * LDGACCT 
000700*   ACCOUNT-FILE, ORGANIZATION RELATIVE, RRN MAPPED FROM        * LDGACCT 
000800*   LDG-ACCOUNT-ID (SEE THE OWNING PROGRAM'S FILE-CONTROL       * LDGACCT 
000900*   COMMENTS FOR THE MAPPING FORMULA).  DISPLAY-EQUIVALENT      * LDGACCT 
001000*   RECORD WIDTH IS 233 BYTES (9+9+100+100+15); ON DISK, WITH   * LDGACCT 
001100*   LDG-ACCOUNT-BALANCE PACKED COMP-3 (8 BYTES FOR 15 DIGITS)   * LDGACCT 
001200*   THE PHYSICAL RECORD IS 226 BYTES BEFORE THE FILLER PAD.     * LDGACCT 
001300*                                                                *LDGACCT 
001400*   MAINT LOG                                                   * LDGACCT 
001500*   03/22/88  DS  ORIGINAL LAYOUT (SAM1 CUSTCOPY COPYBOOK)      * LDGACCT 
001600*   07/09/93  JS  RE-KEYED FOR ACCOUNT LEDGER (WAS CUSTOMER)    * LDGACCT 
001700*   05/18/99  MTR ADDED DUMP REDEFINITION OF PACKED BALANCE     * LDGACCT 
001800*                 FOR ABEND-ANALYSIS DISPLAYS (TICKET SR-4471)  * LDGACCT 
001900***************************************************************** LDGACCT 
002000 01  LDG-ACCOUNT-REC.                                             LDGACCT 
002100     05  LDG-ACCOUNT-KEY.                                         LDGACCT 
002200         10  LDG-ACCOUNT-ID         PIC 9(09).                    LDGACCT 
002300     05  LDG-ACCOUNT-USER-ID        PIC 9(09).                    LDGACCT 
002400     05  LDG-ACCOUNT-BANK-NAME      PIC X(100).                   LDGACCT 
002500     05  LDG-ACCOUNT-ALIAS          PIC X(100).                   LDGACCT 
002600     05  LDG-ACCOUNT-BALANCE        PIC S9(13)V9(02) COMP-3.      LDGACCT 
002700*--- BYTE-LEVEL VIEW OF THE PACKED BALANCE, USED ONLY BY THE      LDGACCT 
002800*--- ABEND-ANALYSIS DISPLAY PARAGRAPHS -- NEVER MOVED TO OR       LDGACCT 
002900*--- FROM ARITHMETIC-WISE.                                        LDGACCT 
003000     05  LDG-ACCOUNT-BALANCE-DUMP REDEFINES                       LDGACCT 
003100         LDG-ACCOUNT-BALANCE       PIC X(08).                     LDGACCT 
003200     05  FILLER                     PIC X(07).                    LDGACCT 
