000100***************************************************************** STATWK  
000200* LICENSED MATERIALS - PROPERTY OF THE CREDIT UNION             * STATWK  
000300* ALL RIGHTS RESERVED                                           * STATWK  
000400***************************************************************** STATWK  
000500 IDENTIFICATION DIVISION.                                         STATWK  
000600 PROGRAM-ID.    STATWK.                                           STATWK  
000700 AUTHOR.        K. VOSS.                                          STATWK  
000800 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         STATWK  
000900 DATE-WRITTEN.  02/20/91.                                         STATWK  
001000 DATE-COMPILED.                                                   STATWK  
001100 SECURITY.      NON-CONFIDENTIAL.                                 STATWK  
001200***************************************************************** STATWK  
001300*                                                                *STATWK  
001400*   STATWK -- WEEKLY STATISTICS REPORT                          * STATWK  
001500*                                                                *STATWK  
001600*   ACCEPTS A REQUESTED USER-ID AND AN ISO-STYLE YEAR/WEEK       *STATWK  
001700*   NUMBER (WEEK 1-53) ON THE PARM CARD, RESOLVES THE WEEK       *STATWK  
001800*   NUMBER TO ITS SEVEN CALENDAR DATES (MONDAY THROUGH SUNDAY)   *STATWK  
001900*   ITSELF USING JULIAN-DAY-NUMBER ARITHMETIC, SCANS              STATWK  
002000*   TRANSACTION-FILE FOR EVERY POSTING IN THAT WEEK TO ANY        STATWK  
002100*   ACCOUNT OWNED BY THAT USER (EACH TRANSACTION'S ACCOUNT IS    *STATWK  
002200*   LOOKED UP ON ACCOUNT-FILE TO CONFIRM OWNERSHIP), AND          STATWK  
002300*   PRODUCES:                                                    *STATWK  
002400*      - A TOTAL INCOME / TOTAL EXPENSE / NET BALANCE SUMMARY    *STATWK  
002500*      - A DAY-OF-WEEK CONTROL BREAK (ALL 7 DAYS, EACH DAY       *STATWK  
002600*        ALWAYS PRINTED EVEN WHEN IT HAD NO ACTIVITY)            *STATWK  
002700*      - AN EXPENSE-CATEGORY BREAKDOWN, DESCENDING BY AMOUNT     *STATWK  
002800*      - AN INCOME-CATEGORY BREAKDOWN, DESCENDING BY AMOUNT      *STATWK  
002900*                                                                *STATWK  
003000*   THE CATEGORY-TABLE ACCUMULATION AND STABLE INSERTION SORT    *STATWK  
003100*   ARE COMMON CODE WITH STATMTH AND STATYR (SAME SHAPE, ADAPTED *STATWK  
003200*   FROM THE ADSORT SUBROUTINE'S ARRAY-SHIFT TECHNIQUE).         *STATWK  
003300*                                                                *STATWK  
003400*   MAINT LOG                                                    *STATWK  
003500*   02/20/91  KV   ORIGINAL PROGRAM (ADSORT, INSERTION-SORT      *STATWK  
003600*                  SUBROUTINE)                                  * STATWK  
003700*   07/09/93  JS   RE-WRITTEN AS WEEKLY STATISTICS FOR THE       *STATWK  
003800*                  LEDGER RE-WRITE PROJECT                      * STATWK  
003900*   02/11/94  JS   DAY-OF-WEEK CONTROL BREAK ADDED               *STATWK  
004000*   03/02/95  JS   CATEGORY BREAKDOWN AND PERCENT-OF-TOTAL ADDED *STATWK  
004100*   09/03/04  RKW  TRANSACTION-FILE CONVERTED TO RELATIVE,       *STATWK  
004200*                  SCANNED SEQUENTIAL FOR THIS REPORT (CR-2244)  *STATWK  
004300*   04/21/11  LOK  CATEGORY TOTAL LINE ADDED PER CR-3102         *STATWK  
004400*   03/21/16  PNG  PARM CARD NOW KEYS ON USER-ID, NOT A SINGLE   *STATWK  
004500*                  ACCOUNT-ID -- TOTALS ARE ACCUMULATED ACROSS   *STATWK  
004600*                  EVERY ACCOUNT THE USER OWNS.  EACH            *STATWK  
004700*                  TRANSACTION'S OWNING ACCOUNT IS LOOKED UP ON  *STATWK  
004800*                  ACCOUNT-FILE TO CONFIRM USER-ID (SR-5108)     *STATWK  
004900*   03/21/16  PNG  PARM CARD NOW CARRIES YEAR/WEEK INSTEAD OF     STATWK  
005000*                  SEVEN PRE-RESOLVED DATES -- THE SEVEN         *STATWK  
005100*                  CCYYMMDD DATES OF THE WEEK ARE NOW COMPUTED   *STATWK  
005200*                  IN-PROGRAM VIA JULIAN-DAY-NUMBER ARITHMETIC   *STATWK  
005300*                  (070/080/090 PARAGRAPHS), THE SAME TECHNIQUE  *STATWK  
005400*                  STATMTH USES FOR ITS FEBRUARY LEAP-YEAR TEST  *STATWK  
005500*                  (SR-5108)                                    * STATWK  
005600*   09/14/16  PNG  RESTORED THE CR-3102 CATEGORY TOTAL LINE --   *STATWK  
005700*                  400-CATEGORY-CONTROL-BREAK WAS WRITING THE    *STATWK  
005800*                  DETAIL LINES BUT NEVER THE TOTAL LINE AFTER   *STATWK  
005900*                  EITHER PASS (SR-5601)                        * STATWK  
006000***************************************************************** STATWK  
006100                                                                  STATWK  
006200 ENVIRONMENT DIVISION.                                            STATWK  
006300 CONFIGURATION SECTION.                                           STATWK  
006400 SOURCE-COMPUTER.  IBM-390.                                       STATWK  
006500 OBJECT-COMPUTER.  IBM-390.                                       STATWK  
006600 SPECIAL-NAMES.                                                   STATWK  
006700     C01 IS TOP-OF-FORM                                           STATWK  
006800     UPSI-0 ON STATUS IS RERUN-REQUESTED                          STATWK  
006900            OFF STATUS IS NORMAL-RUN.                             STATWK  
007000                                                                  STATWK  
007100 INPUT-OUTPUT SECTION.                                            STATWK  
007200 FILE-CONTROL.                                                    STATWK  
007300     SELECT TRANSACTION-FILE ASSIGN TO TRANFILE                   STATWK  
007400         ORGANIZATION IS RELATIVE                                 STATWK  
007500         ACCESS MODE IS SEQUENTIAL                                STATWK  
007600         FILE STATUS IS WS-TRAN-STATUS.                           STATWK  
007700                                                                  STATWK  
007800     SELECT CATEGORY-FILE ASSIGN TO CATFILE                       STATWK  
007900         ORGANIZATION IS RELATIVE                                 STATWK  
008000         ACCESS MODE IS DYNAMIC                                   STATWK  
008100         RELATIVE KEY IS WS-CAT-RRN                               STATWK  
008200         FILE STATUS IS WS-CAT-STATUS.                            STATWK  
008300                                                                  STATWK  
008400     SELECT ACCOUNT-FILE ASSIGN TO ACCTFILE                       STATWK  
008500         ORGANIZATION IS RELATIVE                                 STATWK  
008600         ACCESS MODE IS DYNAMIC                                   STATWK  
008700         RELATIVE KEY IS WS-ACCT-RRN                              STATWK  
008800         FILE STATUS IS WS-ACCT-STATUS.                           STATWK  
008900                                                                  STATWK  
009000     SELECT PARM-FILE ASSIGN TO STATPARM                          STATWK  
009100         ORGANIZATION IS SEQUENTIAL                               STATWK  
009200         FILE STATUS IS WS-PARM-STATUS.                           STATWK  
009300                                                                  STATWK  
009400     SELECT STAT-RPT ASSIGN TO STATRPT                            STATWK  
009500         ORGANIZATION IS SEQUENTIAL                               STATWK  
009600         FILE STATUS IS WS-RPT-STATUS.                            STATWK  
009700                                                                  STATWK  
009800 DATA DIVISION.                                                   STATWK  
009900 FILE SECTION.                                                    STATWK  
010000                                                                  STATWK  
010100 FD  TRANSACTION-FILE.                                            STATWK  
010200 COPY LDGTRAN.                                                    STATWK  
010300                                                                  STATWK  
010400 FD  CATEGORY-FILE.                                               STATWK  
010500 COPY LDGCAT.                                                     STATWK  
010600                                                                  STATWK  
010700 FD  ACCOUNT-FILE.                                                STATWK  
010800 COPY LDGACCT.                                                    STATWK  
010900                                                                  STATWK  
011000 FD  PARM-FILE                                                    STATWK  
011100     RECORDING MODE IS F.                                         STATWK  
011200 01  STAT-PARM-REC.                                               STATWK  
011300     05  PARM-USER-ID               PIC 9(09).                    STATWK  
011400     05  PARM-YEAR                  PIC 9(04).                    STATWK  
011500     05  PARM-WEEK                  PIC 9(02).                    STATWK  
011600     05  FILLER                     PIC X(85).                    STATWK  
011700                                                                  STATWK  
011800 FD  STAT-RPT                                                     STATWK  
011900     RECORDING MODE IS F.                                         STATWK  
012000 01  STAT-RPT-RECORD                PIC X(100).                   STATWK  
012100                                                                  STATWK  
012200***************************************************************** STATWK  
012300 WORKING-STORAGE SECTION.                                         STATWK  
012400***************************************************************** STATWK  
012500 COPY LDGSTAT.                                                    STATWK  
012600                                                                  STATWK  
012700 01  WS-FILE-STATUSES.                                            STATWK  
012800     05  WS-TRAN-STATUS             PIC X(02) VALUE SPACES.       STATWK  
012900         88  TRANSACTION-FILE-EOF   VALUE "10".                   STATWK  
013000     05  WS-CAT-STATUS              PIC X(02) VALUE SPACES.       STATWK  
013100         88  CATEGORY-FOUND         VALUE "00".                   STATWK  
013200     05  WS-ACCT-STATUS             PIC X(02) VALUE SPACES.       STATWK  
013300         88  ACCOUNT-FOUND          VALUE "00".                   STATWK  
013400     05  WS-PARM-STATUS             PIC X(02) VALUE SPACES.       STATWK  
013500     05  WS-RPT-STATUS              PIC X(02) VALUE SPACES.       STATWK  
013600     05  FILLER                     PIC X(10).                    STATWK  
013700                                                                  STATWK  
013800 01  WS-SWITCHES.                                                 STATWK  
013900     05  WS-PARM-VALID-SW           PIC X(01) VALUE "Y".          STATWK  
014000         88  PARM-IS-VALID          VALUE "Y".                    STATWK  
014100     05  WS-FOUND-SW                PIC X(01).                    STATWK  
014200         88  CAT-ENTRY-FOUND        VALUE "Y".                    STATWK  
014300     05  WS-DAY-FOUND-SW            PIC X(01).                    STATWK  
014400         88  DAY-INDEX-FOUND        VALUE "Y".                    STATWK  
014500     05  WS-OWNER-SW                PIC X(01) VALUE "N".          STATWK  
014600         88  OWNER-MATCH            VALUE "Y".                    STATWK  
014700     05  FILLER                     PIC X(08).                    STATWK  
014800                                                                  STATWK  
014900 01  WS-RRN-FIELDS.                                               STATWK  
015000     05  WS-CAT-RRN                 PIC 9(09) COMP.               STATWK  
015100     05  WS-CAT-RRN-EDIT REDEFINES WS-CAT-RRN PIC 9(09).          STATWK  
015200     05  WS-ACCT-RRN                PIC 9(09) COMP.               STATWK  
015300     05  WS-ACCT-RRN-EDIT REDEFINES WS-ACCT-RRN PIC 9(09).        STATWK  
015400                                                                  STATWK  
015500 01  WS-WEEK-TOTALS.                                              STATWK  
015600     05  WS-WEEK-ENTRY OCCURS 7 TIMES INDEXED BY WS-WEEK-IDX.     STATWK  
015700         10  WS-WEEK-INCOME         PIC S9(13)V9(02) COMP-3.      STATWK  
015800         10  WS-WEEK-EXPENSE        PIC S9(13)V9(02) COMP-3.      STATWK  
015900                                                                  STATWK  
016000*--- MONDAY-FIRST, TO LINE UP WITH WS-WEEK-DAY BELOW (THE WEEK    STATWK  
016100*--- RUNS MONDAY THROUGH SUNDAY PER THE ISO-STYLE WEEK NUMBER).   STATWK  
016200 01  WS-DAY-NAMES.                                                STATWK  
016300     05  FILLER PIC X(09) VALUE "MONDAY   ".                      STATWK  
016400     05  FILLER PIC X(09) VALUE "TUESDAY  ".                      STATWK  
016500     05  FILLER PIC X(09) VALUE "WEDNESDAY".                      STATWK  
016600     05  FILLER PIC X(09) VALUE "THURSDAY ".                      STATWK  
016700     05  FILLER PIC X(09) VALUE "FRIDAY   ".                      STATWK  
016800     05  FILLER PIC X(09) VALUE "SATURDAY ".                      STATWK  
016900     05  FILLER PIC X(09) VALUE "SUNDAY   ".                      STATWK  
017000 01  WS-DAY-NAME-TABLE REDEFINES WS-DAY-NAMES.                    STATWK  
017100     05  WS-DAY-NAME OCCURS 7 TIMES PIC X(09).                    STATWK  
017200                                                                  STATWK  
017300 01  WS-WEEK-DATE-TABLE.                                          STATWK  
017400     05  WS-WEEK-DAY OCCURS 7 TIMES PIC 9(08).                    STATWK  
017500                                                                  STATWK  
017600 01  WS-WORK-FIELDS.                                              STATWK  
017700     05  WS-CAT-SUB                 PIC 9(04) COMP.               STATWK  
017800     05  WS-SEARCH-SUB              PIC 9(04) COMP.               STATWK  
017900     05  WS-INS-SUB                 PIC 9(04) COMP.               STATWK  
018000     05  WS-DAY-SUB                 PIC 9(04) COMP.               STATWK  
018100     05  WS-LOW-CCYYMMDD            PIC 9(08).                    STATWK  
018200     05  WS-HIGH-CCYYMMDD           PIC 9(08).                    STATWK  
018300     05  WS-HOLD-CAT-ENTRY.                                       STATWK  
018400         10  WS-HOLD-CAT-ID         PIC 9(09).                    STATWK  
018500         10  WS-HOLD-CAT-NAME       PIC X(50).                    STATWK  
018600         10  WS-HOLD-CAT-AMOUNT     PIC S9(13)V9(02) COMP-3.      STATWK  
018700         10  WS-HOLD-CAT-PERCENT    PIC S9(03)V9(02) COMP-3.      STATWK  
018800                                                                  STATWK  
018900*--- WORKING FIELDS FOR THE JULIAN-DAY-NUMBER CALENDAR ARITHMETIC STATWK  
019000*--- IN 060/070/080/090 BELOW.  ALL TRUNCATING-INTEGER COMP       STATWK  
019100*--- FIELDS -- NO INTRINSIC FUNCTIONS ARE USED ANYWHERE IN THIS   STATWK  
019200*--- CALCULATION (SR-5108).                                       STATWK  
019300 01  WS-DATE-CALC-FIELDS.                                         STATWK  
019400     05  WS-CALC-YEAR               PIC 9(04) COMP.               STATWK  
019500     05  WS-CALC-MONTH              PIC 9(02) COMP.               STATWK  
019600     05  WS-CALC-DAY                PIC 9(02) COMP.               STATWK  
019700     05  WS-JDN-A                   PIC 9(04) COMP.               STATWK  
019800     05  WS-JDN-Y                   PIC 9(09) COMP.               STATWK  
019900     05  WS-JDN-M                   PIC 9(04) COMP.               STATWK  
020000     05  WS-JDN-TERM1               PIC 9(09) COMP.               STATWK  
020100     05  WS-JDN-TERM2               PIC 9(09) COMP.               STATWK  
020200     05  WS-JDN-TERM3               PIC 9(09) COMP.               STATWK  
020300     05  WS-JDN-TERM4               PIC 9(09) COMP.               STATWK  
020400     05  WS-CALC-JDN                PIC 9(09) COMP.               STATWK  
020500     05  WS-JAN4-JDN                PIC 9(09) COMP.               STATWK  
020600     05  WS-WEEK1-MON-JDN           PIC 9(09) COMP.               STATWK  
020700     05  WS-TARGET-MON-JDN          PIC 9(09) COMP.               STATWK  
020800     05  WS-DOW-QUOTIENT            PIC 9(09) COMP.               STATWK  
020900     05  WS-DOW-REMAINDER           PIC 9(04) COMP.               STATWK  
021000     05  WS-DOW-RESULT              PIC 9(01) COMP.               STATWK  
021100     05  WS-INV-A                   PIC 9(09) COMP.               STATWK  
021200     05  WS-INV-B                   PIC 9(09) COMP.               STATWK  
021300     05  WS-INV-C                   PIC 9(09) COMP.               STATWK  
021400     05  WS-INV-D                   PIC 9(09) COMP.               STATWK  
021500     05  WS-INV-E                   PIC 9(09) COMP.               STATWK  
021600     05  WS-INV-M                   PIC 9(09) COMP.               STATWK  
021700     05  WS-INV-T1                  PIC 9(09) COMP.               STATWK  
021800     05  WS-INV-T2                  PIC 9(09) COMP.               STATWK  
021900     05  WS-INV-T3                  PIC 9(09) COMP.               STATWK  
022000     05  WS-INV-T4                  PIC 9(09) COMP.               STATWK  
022100                                                                  STATWK  
022200 01  SYSTEM-DATE-AND-TIME.                                        STATWK  
022300     05  CURRENT-DATE.                                            STATWK  
022400         10  CURRENT-YEAR           PIC 9(02).                    STATWK  
022500         10  CURRENT-MONTH          PIC 9(02).                    STATWK  
022600         10  CURRENT-DAY            PIC 9(02).                    STATWK  
022700     05  FILLER                     PIC X(10).                    STATWK  
022800                                                                  STATWK  
022900***************************************************************** STATWK  
023000 PROCEDURE DIVISION.                                              STATWK  
023100***************************************************************** STATWK  
023200                                                                  STATWK  
023300 000-MAIN.                                                        STATWK  
023400     ACCEPT CURRENT-DATE FROM DATE.                               STATWK  
023500     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        STATWK  
023600     PERFORM 050-VALIDATE-WEEK-PARM THRU 050-EXIT.                STATWK  
023700                                                                  STATWK  
023800     IF PARM-IS-VALID                                             STATWK  
023900         PERFORM 800-INIT-REPORT THRU 800-EXIT                    STATWK  
024000         PERFORM 100-READ-TRANSACTIONS-IN-RANGE THRU 100-EXIT     STATWK  
024100         PERFORM 810-PRINT-SUMMARY THRU 810-EXIT                  STATWK  
024200         PERFORM 300-DAY-OF-WEEK-CONTROL-BREAK THRU 300-EXIT      STATWK  
024300         PERFORM 420-SORT-CAT-TABLE THRU 420-EXIT                 STATWK  
024400         PERFORM 400-CATEGORY-CONTROL-BREAK THRU 400-EXIT         STATWK  
024500     END-IF.                                                      STATWK  
024600                                                                  STATWK  
024700     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       STATWK  
024800     GOBACK.                                                      STATWK  
024900                                                                  STATWK  
025000 050-VALIDATE-WEEK-PARM.                                          STATWK  
025100*--- YEAR MUST BE 1900-2100 AND WEEK MUST BE 1-53; A PARM         STATWK  
025200*--- OUTSIDE THAT RANGE IS REJECTED WITH NO COMPUTATION DONE.     STATWK  
025300     MOVE "Y" TO WS-PARM-VALID-SW.                                STATWK  
025400     IF PARM-YEAR < 1900 OR PARM-YEAR > 2100                      STATWK  
025500         MOVE "N" TO WS-PARM-VALID-SW                             STATWK  
025600         DISPLAY "STATWK - INVALID YEAR ON PARM CARD: "           STATWK  
025700                 PARM-YEAR                                        STATWK  
025800     END-IF.                                                      STATWK  
025900     IF PARM-WEEK < 1 OR PARM-WEEK > 53                           STATWK  
026000         MOVE "N" TO WS-PARM-VALID-SW                             STATWK  
026100         DISPLAY "STATWK - INVALID WEEK ON PARM CARD: "           STATWK  
026200                 PARM-WEEK                                        STATWK  
026300     END-IF.                                                      STATWK  
026400     IF PARM-IS-VALID                                             STATWK  
026500         PERFORM 060-CALC-WEEK-DATES THRU 060-EXIT                STATWK  
026600     END-IF.                                                      STATWK  
026700 050-EXIT.                                                        STATWK  
026800     EXIT.                                                        STATWK  
026900                                                                  STATWK  
027000 060-CALC-WEEK-DATES.                                             STATWK  
027100*--- ISO 8601 WEEK 1 IS THE WEEK CONTAINING JANUARY 4TH.  WE      STATWK  
027200*--- FIND JAN 4'S JULIAN DAY NUMBER, BACK UP TO ITS MONDAY,       STATWK  
027300*--- STEP FORWARD (WEEK-1)*7 DAYS TO THE TARGET WEEK'S MONDAY,    STATWK  
027400*--- THEN BUILD ALL SEVEN CCYYMMDD DATES FROM THAT MONDAY.        STATWK  
027500     MOVE PARM-YEAR TO WS-CALC-YEAR.                              STATWK  
027600     MOVE 1         TO WS-CALC-MONTH.                             STATWK  
027700     MOVE 4         TO WS-CALC-DAY.                               STATWK  
027800     PERFORM 070-DATE-TO-JDN THRU 070-EXIT.                       STATWK  
027900     MOVE WS-CALC-JDN TO WS-JAN4-JDN.                             STATWK  
028000     DIVIDE WS-JAN4-JDN BY 7 GIVING WS-DOW-QUOTIENT               STATWK  
028100             REMAINDER WS-DOW-REMAINDER.                          STATWK  
028200     COMPUTE WS-DOW-RESULT = WS-DOW-REMAINDER + 1.                STATWK  
028300     COMPUTE WS-WEEK1-MON-JDN =                                   STATWK  
028400             WS-JAN4-JDN - (WS-DOW-RESULT - 1).                   STATWK  
028500     COMPUTE WS-TARGET-MON-JDN =                                  STATWK  
028600             WS-WEEK1-MON-JDN + ((PARM-WEEK - 1) * 7).            STATWK  
028700     PERFORM 090-BUILD-WEEK-DAY THRU 090-EXIT                     STATWK  
028800             VARYING WS-DAY-SUB FROM 1 BY 1                       STATWK  
028900             UNTIL WS-DAY-SUB > 7.                                STATWK  
029000     MOVE WS-WEEK-DAY(1) TO WS-LOW-CCYYMMDD.                      STATWK  
029100     MOVE WS-WEEK-DAY(7) TO WS-HIGH-CCYYMMDD.                     STATWK  
029200 060-EXIT.                                                        STATWK  
029300     EXIT.                                                        STATWK  
029400                                                                  STATWK  
029500 070-DATE-TO-JDN.                                                 STATWK  
029600*--- FLIEGEL & VAN FLANDERN JULIAN DAY NUMBER FROM A CALENDAR     STATWK  
029700*--- DATE IN WS-CALC-YEAR/WS-CALC-MONTH/WS-CALC-DAY.  EACH        STATWK  
029800*--- DIVISION IS ITS OWN STATEMENT SO TRUNCATION HAPPENS AT       STATWK  
029900*--- EVERY STEP, NOT JUST ON THE FINAL RESULT -- NO INTRINSIC     STATWK  
030000*--- FUNCTIONS ARE USED.                                          STATWK  
030100     COMPUTE WS-JDN-A = (14 - WS-CALC-MONTH) / 12.                STATWK  
030200     COMPUTE WS-JDN-Y = WS-CALC-YEAR + 4800 - WS-JDN-A.           STATWK  
030300     COMPUTE WS-JDN-M = WS-CALC-MONTH + (12 * WS-JDN-A) - 3.      STATWK  
030400     COMPUTE WS-JDN-TERM1 = ((153 * WS-JDN-M) + 2) / 5.           STATWK  
030500     COMPUTE WS-JDN-TERM2 = WS-JDN-Y / 4.                         STATWK  
030600     COMPUTE WS-JDN-TERM3 = WS-JDN-Y / 100.                       STATWK  
030700     COMPUTE WS-JDN-TERM4 = WS-JDN-Y / 400.                       STATWK  
030800     COMPUTE WS-CALC-JDN =                                        STATWK  
030900             WS-CALC-DAY + WS-JDN-TERM1 + (365 * WS-JDN-Y) +      STATWK  
031000             WS-JDN-TERM2 - WS-JDN-TERM3 + WS-JDN-TERM4 - 32045.  STATWK  
031100 070-EXIT.                                                        STATWK  
031200     EXIT.                                                        STATWK  
031300                                                                  STATWK  
031400 080-JDN-TO-DATE.                                                 STATWK  
031500*--- INVERSE OF 070-DATE-TO-JDN -- RECOVERS A CALENDAR DATE       STATWK  
031600*--- FROM WS-CALC-JDN INTO WS-CALC-YEAR/WS-CALC-MONTH/            STATWK  
031700*--- WS-CALC-DAY.  AGAIN EVERY DIVISION IS ITS OWN STATEMENT.     STATWK  
031800     COMPUTE WS-INV-A = WS-CALC-JDN + 32044.                      STATWK  
031900     COMPUTE WS-INV-B = ((4 * WS-INV-A) + 3) / 146097.            STATWK  
032000     COMPUTE WS-INV-T1 = (146097 * WS-INV-B) / 4.                 STATWK  
032100     COMPUTE WS-INV-C = WS-INV-A - WS-INV-T1.                     STATWK  
032200     COMPUTE WS-INV-D = ((4 * WS-INV-C) + 3) / 1461.              STATWK  
032300     COMPUTE WS-INV-T2 = (1461 * WS-INV-D) / 4.                   STATWK  
032400     COMPUTE WS-INV-E = WS-INV-C - WS-INV-T2.                     STATWK  
032500     COMPUTE WS-INV-M = ((5 * WS-INV-E) + 2) / 153.               STATWK  
032600     COMPUTE WS-INV-T3 = ((153 * WS-INV-M) + 2) / 5.              STATWK  
032700     COMPUTE WS-CALC-DAY = WS-INV-E - WS-INV-T3 + 1.              STATWK  
032800     COMPUTE WS-INV-T4 = WS-INV-M / 10.                           STATWK  
032900     COMPUTE WS-CALC-MONTH = WS-INV-M + 3 - (12 * WS-INV-T4).     STATWK  
033000     COMPUTE WS-CALC-YEAR =                                       STATWK  
033100             (100 * WS-INV-B) + WS-INV-D - 4800 + WS-INV-T4.      STATWK  
033200 080-EXIT.                                                        STATWK  
033300     EXIT.                                                        STATWK  
033400                                                                  STATWK  
033500 090-BUILD-WEEK-DAY.                                              STATWK  
033600*--- ONE DAY OF THE TARGET WEEK -- SUBSCRIPT 1 IS MONDAY, 7 IS    STATWK  
033700*--- SUNDAY -- BY ADVANCING THE WEEK'S MONDAY JDN AND             STATWK  
033800*--- CONVERTING THE RESULT BACK TO A CCYYMMDD DATE.               STATWK  
033900     COMPUTE WS-CALC-JDN = WS-TARGET-MON-JDN + (WS-DAY-SUB - 1).  STATWK  
034000     PERFORM 080-JDN-TO-DATE THRU 080-EXIT.                       STATWK  
034100     COMPUTE WS-WEEK-DAY(WS-DAY-SUB) =                            STATWK  
034200             (WS-CALC-YEAR * 10000) + (WS-CALC-MONTH * 100) +     STATWK  
034300             WS-CALC-DAY.                                         STATWK  
034400 090-EXIT.                                                        STATWK  
034500     EXIT.                                                        STATWK  
034600                                                                  STATWK  
034700 100-READ-TRANSACTIONS-IN-RANGE.                                  STATWK  
034800     PERFORM 110-READ-NEXT-TRANSACTION THRU 110-EXIT.             STATWK  
034900     PERFORM 200-ACCUMULATE-PERIOD-TOTALS THRU 200-EXIT           STATWK  
035000             UNTIL TRANSACTION-FILE-EOF.                          STATWK  
035100 100-EXIT.                                                        STATWK  
035200     EXIT.                                                        STATWK  
035300                                                                  STATWK  
035400 110-READ-NEXT-TRANSACTION.                                       STATWK  
035500     READ TRANSACTION-FILE NEXT RECORD                            STATWK  
035600         AT END MOVE "10" TO WS-TRAN-STATUS                       STATWK  
035700     END-READ.                                                    STATWK  
035800 110-EXIT.                                                        STATWK  
035900     EXIT.                                                        STATWK  
036000                                                                  STATWK  
036100 200-ACCUMULATE-PERIOD-TOTALS.                                    STATWK  
036200     MOVE "N" TO WS-OWNER-SW.                                     STATWK  
036300     IF LDG-TXN-DATE >= WS-LOW-CCYYMMDD AND                       STATWK  
036400             LDG-TXN-DATE <= WS-HIGH-CCYYMMDD                     STATWK  
036500         MOVE LDG-TXN-ACCOUNT-ID TO WS-ACCT-RRN                   STATWK  
036600         READ ACCOUNT-FILE                                        STATWK  
036700             INVALID KEY MOVE "23" TO WS-ACCT-STATUS              STATWK  
036800         END-READ                                                 STATWK  
036900         IF ACCOUNT-FOUND AND                                     STATWK  
037000                 LDG-ACCOUNT-USER-ID = PARM-USER-ID               STATWK  
037100             MOVE "Y" TO WS-OWNER-SW                              STATWK  
037200         END-IF                                                   STATWK  
037300     END-IF.                                                      STATWK  
037400     IF OWNER-MATCH                                               STATWK  
037500         MOVE "N" TO WS-DAY-FOUND-SW                              STATWK  
037600         PERFORM 205-FIND-DAY-INDEX THRU 205-EXIT                 STATWK  
037700                 VARYING WS-DAY-SUB FROM 1 BY 1                   STATWK  
037800                 UNTIL WS-DAY-SUB > 7 OR DAY-INDEX-FOUND          STATWK  
037900         IF DAY-INDEX-FOUND                                       STATWK  
038000             IF LDG-TXN-IS-INCOME                                 STATWK  
038100                 COMPUTE STAT-TOTAL-INCOME ROUNDED =              STATWK  
038200                         STAT-TOTAL-INCOME + LDG-TXN-AMOUNT       STATWK  
038300                 SET WS-WEEK-IDX TO WS-DAY-SUB                    STATWK  
038400                 COMPUTE WS-WEEK-INCOME(WS-WEEK-IDX) ROUNDED =    STATWK  
038500                         WS-WEEK-INCOME(WS-WEEK-IDX) +            STATWK  
038600                         LDG-TXN-AMOUNT                           STATWK  
038700             ELSE                                                 STATWK  
038800                 COMPUTE STAT-TOTAL-EXPENSE ROUNDED =             STATWK  
038900                         STAT-TOTAL-EXPENSE + LDG-TXN-AMOUNT      STATWK  
039000                 SET WS-WEEK-IDX TO WS-DAY-SUB                    STATWK  
039100                 COMPUTE WS-WEEK-EXPENSE(WS-WEEK-IDX) ROUNDED =   STATWK  
039200                         WS-WEEK-EXPENSE(WS-WEEK-IDX) +           STATWK  
039300                         LDG-TXN-AMOUNT                           STATWK  
039400             END-IF                                               STATWK  
039500             PERFORM 210-ACCUMULATE-CATEGORY THRU 210-EXIT        STATWK  
039600         END-IF                                                   STATWK  
039700     END-IF.                                                      STATWK  
039800     PERFORM 110-READ-NEXT-TRANSACTION THRU 110-EXIT.             STATWK  
039900 200-EXIT.                                                        STATWK  
040000     EXIT.                                                        STATWK  
040100                                                                  STATWK  
040200 205-FIND-DAY-INDEX.                                              STATWK  
040300     IF LDG-TXN-DATE = WS-WEEK-DAY(WS-DAY-SUB)                    STATWK  
040400         MOVE "Y" TO WS-DAY-FOUND-SW                              STATWK  
040500     END-IF.                                                      STATWK  
040600 205-EXIT.                                                        STATWK  
040700     EXIT.                                                        STATWK  
040800                                                                  STATWK  
040900 210-ACCUMULATE-CATEGORY.                                         STATWK  
041000     MOVE "N" TO WS-FOUND-SW.                                     STATWK  
041100     MOVE 1 TO WS-CAT-SUB.                                        STATWK  
041200     IF STAT-CAT-COUNT > 0                                        STATWK  
041300         PERFORM 215-SEARCH-CAT-TABLE THRU 215-EXIT               STATWK  
041400                 UNTIL WS-CAT-SUB > STAT-CAT-COUNT                STATWK  
041500                    OR CAT-ENTRY-FOUND                            STATWK  
041600     END-IF.                                                      STATWK  
041700     IF NOT CAT-ENTRY-FOUND                                       STATWK  
041800         ADD 1 TO STAT-CAT-COUNT                                  STATWK  
041900         MOVE STAT-CAT-COUNT TO WS-SEARCH-SUB                     STATWK  
042000         MOVE LDG-TXN-CATEGORY-ID TO STAT-CAT-ID(WS-SEARCH-SUB)   STATWK  
042100         MOVE ZERO TO STAT-CAT-AMOUNT(WS-SEARCH-SUB)              STATWK  
042200         MOVE ZERO TO STAT-CAT-PERCENT(WS-SEARCH-SUB)             STATWK  
042300         MOVE LDG-TXN-CATEGORY-ID TO WS-CAT-RRN                   STATWK  
042400         READ CATEGORY-FILE                                       STATWK  
042500             INVALID KEY MOVE "23" TO WS-CAT-STATUS               STATWK  
042600         END-READ                                                 STATWK  
042700         IF CATEGORY-FOUND                                        STATWK  
042800             MOVE LDG-CATEGORY-NAME                               STATWK  
042900                 TO STAT-CAT-NAME(WS-SEARCH-SUB)                  STATWK  
043000         ELSE                                                     STATWK  
043100             MOVE "** CATEGORY NOT ON FILE **"                    STATWK  
043200                 TO STAT-CAT-NAME(WS-SEARCH-SUB)                  STATWK  
043300         END-IF                                                   STATWK  
043400         MOVE WS-SEARCH-SUB TO WS-CAT-SUB                         STATWK  
043500     END-IF.                                                      STATWK  
043600     COMPUTE STAT-CAT-AMOUNT(WS-CAT-SUB) ROUNDED =                STATWK  
043700             STAT-CAT-AMOUNT(WS-CAT-SUB) + LDG-TXN-AMOUNT.        STATWK  
043800 210-EXIT.                                                        STATWK  
043900     EXIT.                                                        STATWK  
044000                                                                  STATWK  
044100 215-SEARCH-CAT-TABLE.                                            STATWK  
044200*--- ONE STEP OF THE LINEAR SCAN OF THE WORKING CATEGORY TABLE,   STATWK  
044300*--- CALLED REPEATEDLY BY 210-ACCUMULATE-CATEGORY UNTIL A MATCH   STATWK  
044400*--- IS FOUND OR THE TABLE IS EXHAUSTED.                          STATWK  
044500     IF STAT-CAT-ID(WS-CAT-SUB) = LDG-TXN-CATEGORY-ID             STATWK  
044600         MOVE "Y" TO WS-FOUND-SW                                  STATWK  
044700     ELSE                                                         STATWK  
044800         ADD 1 TO WS-CAT-SUB                                      STATWK  
044900     END-IF.                                                      STATWK  
045000 215-EXIT.                                                        STATWK  
045100     EXIT.                                                        STATWK  
045200                                                                  STATWK  
045300 300-DAY-OF-WEEK-CONTROL-BREAK.                                   STATWK  
045400     MOVE "DAY-OF-WEEK BREAKDOWN" TO STAT-RPT-SUBPERIOD-TITLE.    STATWK  
045500     WRITE STAT-RPT-RECORD FROM STAT-RPT-SUBPERIOD-HDR.           STATWK  
045600     WRITE STAT-RPT-RECORD FROM STAT-RPT-SUBPERIOD-COLHDR.        STATWK  
045700     PERFORM 310-PRINT-ONE-DAY THRU 310-EXIT                      STATWK  
045800             VARYING WS-WEEK-IDX FROM 1 BY 1                      STATWK  
045900             UNTIL WS-WEEK-IDX > 7.                               STATWK  
046000 300-EXIT.                                                        STATWK  
046100     EXIT.                                                        STATWK  
046200                                                                  STATWK  
046300 310-PRINT-ONE-DAY.                                               STATWK  
046400     MOVE WS-DAY-NAME(WS-WEEK-IDX) TO STAT-RPT-BUCKET-LABEL.      STATWK  
046500     MOVE WS-WEEK-INCOME(WS-WEEK-IDX)  TO STAT-RPT-BUCKET-INCOME. STATWK  
046600     MOVE WS-WEEK-EXPENSE(WS-WEEK-IDX) TO STAT-RPT-BUCKET-EXPENSE.STATWK  
046700     COMPUTE STAT-RPT-BUCKET-BALANCE =                            STATWK  
046800             WS-WEEK-INCOME(WS-WEEK-IDX) -                        STATWK  
046900             WS-WEEK-EXPENSE(WS-WEEK-IDX).                        STATWK  
047000     WRITE STAT-RPT-RECORD FROM STAT-RPT-SUBPERIOD-LINE.          STATWK  
047100 310-EXIT.                                                        STATWK  
047200     EXIT.                                                        STATWK  
047300                                                                  STATWK  
047400 400-CATEGORY-CONTROL-BREAK.                                      STATWK  
047500     MOVE "EXPENSE CATEGORY BREAKDOWN" TO STAT-RPT-CAT-HDR-TITLE. STATWK  
047600     WRITE STAT-RPT-RECORD FROM STAT-RPT-CATEGORY-HDR.            STATWK  
047700     WRITE STAT-RPT-RECORD FROM STAT-RPT-CATEGORY-COLHDR.         STATWK  
047800     PERFORM 410-PRINT-EXPENSE-CATEGORIES THRU 410-EXIT           STATWK  
047900             VARYING WS-CAT-SUB FROM 1 BY 1                       STATWK  
048000             UNTIL WS-CAT-SUB > STAT-CAT-COUNT.                   STATWK  
048100*--- CR-3102: THE CATEGORY TOTAL LINE IS THE PERIOD EXPENSE       STATWK  
048200*--- TOTAL ITSELF, NOT A RE-SUM OF THE TABLE -- IT TIES BACK      STATWK  
048300*--- TO STAT-RPT-TOTAL-EXPENSE ON THE SUMMARY LINE BY             STATWK  
048400*--- CONSTRUCTION.                                                STATWK  
048500     MOVE STAT-TOTAL-EXPENSE TO STAT-RPT-CAT-TOTAL-AMOUNT.        STATWK  
048600     WRITE STAT-RPT-RECORD FROM STAT-RPT-CATEGORY-TOTAL-LINE.     STATWK  
048700                                                                  STATWK  
048800     MOVE "INCOME CATEGORY BREAKDOWN" TO STAT-RPT-CAT-HDR-TITLE.  STATWK  
048900     WRITE STAT-RPT-RECORD FROM STAT-RPT-CATEGORY-HDR.            STATWK  
049000     WRITE STAT-RPT-RECORD FROM STAT-RPT-CATEGORY-COLHDR.         STATWK  
049100     PERFORM 415-PRINT-INCOME-CATEGORIES THRU 415-EXIT            STATWK  
049200             VARYING WS-CAT-SUB FROM 1 BY 1                       STATWK  
049300             UNTIL WS-CAT-SUB > STAT-CAT-COUNT.                   STATWK  
049400     MOVE STAT-TOTAL-INCOME TO STAT-RPT-CAT-TOTAL-AMOUNT.         STATWK  
049500     WRITE STAT-RPT-RECORD FROM STAT-RPT-CATEGORY-TOTAL-LINE.     STATWK  
049600 400-EXIT.                                                        STATWK  
049700     EXIT.                                                        STATWK  
049800                                                                  STATWK  
049900 410-PRINT-EXPENSE-CATEGORIES.                                    STATWK  
050000     MOVE STAT-CAT-ID(WS-CAT-SUB) TO WS-CAT-RRN.                  STATWK  
050100     READ CATEGORY-FILE                                           STATWK  
050200         INVALID KEY MOVE "23" TO WS-CAT-STATUS                   STATWK  
050300     END-READ.                                                    STATWK  
050400     IF CATEGORY-FOUND AND LDG-CATEGORY-IS-EXPENSE                STATWK  
050500         PERFORM 430-CALC-AND-PRINT-CAT-LINE THRU 430-EXIT        STATWK  
050600     END-IF.                                                      STATWK  
050700 410-EXIT.                                                        STATWK  
050800     EXIT.                                                        STATWK  
050900                                                                  STATWK  
051000 415-PRINT-INCOME-CATEGORIES.                                     STATWK  
051100     MOVE STAT-CAT-ID(WS-CAT-SUB) TO WS-CAT-RRN.                  STATWK  
051200     READ CATEGORY-FILE                                           STATWK  
051300         INVALID KEY MOVE "23" TO WS-CAT-STATUS                   STATWK  
051400     END-READ.                                                    STATWK  
051500     IF CATEGORY-FOUND AND LDG-CATEGORY-IS-INCOME                 STATWK  
051600         PERFORM 430-CALC-AND-PRINT-CAT-LINE THRU 430-EXIT        STATWK  
051700     END-IF.                                                      STATWK  
051800 415-EXIT.                                                        STATWK  
051900     EXIT.                                                        STATWK  
052000                                                                  STATWK  
052100 420-SORT-CAT-TABLE.                                              STATWK  
052200*--- STABLE INSERTION SORT, DESCENDING BY AMOUNT -- SEE STATMTH   STATWK  
052300*--- FOR THE FULL EXPLANATION OF THE ADSORT-DERIVED TECHNIQUE.    STATWK  
052400     IF STAT-CAT-COUNT > 1                                        STATWK  
052500         PERFORM 421-INSERT-ONE-ENTRY THRU 421-EXIT               STATWK  
052600                 VARYING WS-INS-SUB FROM 2 BY 1                   STATWK  
052700                 UNTIL WS-INS-SUB > STAT-CAT-COUNT                STATWK  
052800     END-IF.                                                      STATWK  
052900 420-EXIT.                                                        STATWK  
053000     EXIT.                                                        STATWK  
053100                                                                  STATWK  
053200 421-INSERT-ONE-ENTRY.                                            STATWK  
053300     MOVE STAT-CAT-ID(WS-INS-SUB)      TO WS-HOLD-CAT-ID.         STATWK  
053400     MOVE STAT-CAT-NAME(WS-INS-SUB)    TO WS-HOLD-CAT-NAME.       STATWK  
053500     MOVE STAT-CAT-AMOUNT(WS-INS-SUB)  TO WS-HOLD-CAT-AMOUNT.     STATWK  
053600     MOVE STAT-CAT-PERCENT(WS-INS-SUB) TO WS-HOLD-CAT-PERCENT.    STATWK  
053700     MOVE WS-INS-SUB TO WS-SEARCH-SUB.                            STATWK  
053800     PERFORM 422-SHIFT-ONE-ENTRY THRU 422-EXIT                    STATWK  
053900             UNTIL WS-SEARCH-SUB = 1                              STATWK  
054000                OR STAT-CAT-AMOUNT(WS-SEARCH-SUB - 1) >=          STATWK  
054100                   WS-HOLD-CAT-AMOUNT.                            STATWK  
054200     MOVE WS-HOLD-CAT-ID      TO STAT-CAT-ID(WS-SEARCH-SUB).      STATWK  
054300     MOVE WS-HOLD-CAT-NAME    TO STAT-CAT-NAME(WS-SEARCH-SUB).    STATWK  
054400     MOVE WS-HOLD-CAT-AMOUNT  TO STAT-CAT-AMOUNT(WS-SEARCH-SUB).  STATWK  
054500     MOVE WS-HOLD-CAT-PERCENT TO STAT-CAT-PERCENT(WS-SEARCH-SUB). STATWK  
054600 421-EXIT.                                                        STATWK  
054700     EXIT.                                                        STATWK  
054800                                                                  STATWK  
054900 422-SHIFT-ONE-ENTRY.                                             STATWK  
055000     MOVE STAT-CAT-ID(WS-SEARCH-SUB - 1)                          STATWK  
055100         TO STAT-CAT-ID(WS-SEARCH-SUB).                           STATWK  
055200     MOVE STAT-CAT-NAME(WS-SEARCH-SUB - 1)                        STATWK  
055300         TO STAT-CAT-NAME(WS-SEARCH-SUB).                         STATWK  
055400     MOVE STAT-CAT-AMOUNT(WS-SEARCH-SUB - 1)                      STATWK  
055500         TO STAT-CAT-AMOUNT(WS-SEARCH-SUB).                       STATWK  
055600     MOVE STAT-CAT-PERCENT(WS-SEARCH-SUB - 1)                     STATWK  
055700         TO STAT-CAT-PERCENT(WS-SEARCH-SUB).                      STATWK  
055800     SUBTRACT 1 FROM WS-SEARCH-SUB.                               STATWK  
055900 422-EXIT.                                                        STATWK  
056000     EXIT.                                                        STATWK  
056100                                                                  STATWK  
056200 430-CALC-AND-PRINT-CAT-LINE.                                     STATWK  
056300     IF LDG-CATEGORY-IS-EXPENSE                                   STATWK  
056400         IF STAT-TOTAL-EXPENSE = ZERO                             STATWK  
056500             MOVE ZERO TO STAT-CAT-PERCENT(WS-CAT-SUB)            STATWK  
056600         ELSE                                                     STATWK  
056700             COMPUTE STAT-CAT-PCT-INTERMEDIATE ROUNDED =          STATWK  
056800                     STAT-CAT-AMOUNT(WS-CAT-SUB) /                STATWK  
056900                     STAT-TOTAL-EXPENSE                           STATWK  
057000             COMPUTE STAT-CAT-PERCENT(WS-CAT-SUB) ROUNDED =       STATWK  
057100                     STAT-CAT-PCT-INTERMEDIATE * 100              STATWK  
057200         END-IF                                                   STATWK  
057300     ELSE                                                         STATWK  
057400         IF STAT-TOTAL-INCOME = ZERO                              STATWK  
057500             MOVE ZERO TO STAT-CAT-PERCENT(WS-CAT-SUB)            STATWK  
057600         ELSE                                                     STATWK  
057700             COMPUTE STAT-CAT-PCT-INTERMEDIATE ROUNDED =          STATWK  
057800                     STAT-CAT-AMOUNT(WS-CAT-SUB) /                STATWK  
057900                     STAT-TOTAL-INCOME                            STATWK  
058000             COMPUTE STAT-CAT-PERCENT(WS-CAT-SUB) ROUNDED =       STATWK  
058100                     STAT-CAT-PCT-INTERMEDIATE * 100              STATWK  
058200         END-IF                                                   STATWK  
058300     END-IF.                                                      STATWK  
058400     MOVE STAT-CAT-ID(WS-CAT-SUB)      TO STAT-RPT-CAT-ID.        STATWK  
058500     MOVE STAT-CAT-NAME(WS-CAT-SUB)    TO STAT-RPT-CAT-NAME.      STATWK  
058600     MOVE STAT-CAT-AMOUNT(WS-CAT-SUB)  TO STAT-RPT-CAT-AMOUNT.    STATWK  
058700     MOVE STAT-CAT-PERCENT(WS-CAT-SUB) TO STAT-RPT-CAT-PERCENT.   STATWK  
058800     WRITE STAT-RPT-RECORD FROM STAT-RPT-CATEGORY-LINE.           STATWK  
058900 430-EXIT.                                                        STATWK  
059000     EXIT.                                                        STATWK  
059100                                                                  STATWK  
059200 700-OPEN-FILES.                                                  STATWK  
059300     OPEN INPUT TRANSACTION-FILE.                                 STATWK  
059400     OPEN INPUT CATEGORY-FILE.                                    STATWK  
059500     OPEN INPUT ACCOUNT-FILE.                                     STATWK  
059600     OPEN INPUT PARM-FILE.                                        STATWK  
059700     OPEN OUTPUT STAT-RPT.                                        STATWK  
059800     READ PARM-FILE INTO STAT-PARM-REC                            STATWK  
059900         AT END                                                   STATWK  
060000             DISPLAY "STATWK - NO PARM CARD SUPPLIED"             STATWK  
060100             MOVE 16 TO RETURN-CODE                               STATWK  
060200             MOVE "N" TO WS-PARM-VALID-SW                         STATWK  
060300     END-READ.                                                    STATWK  
060400 700-EXIT.                                                        STATWK  
060500     EXIT.                                                        STATWK  
060600                                                                  STATWK  
060700 790-CLOSE-FILES.                                                 STATWK  
060800     CLOSE TRANSACTION-FILE, CATEGORY-FILE, ACCOUNT-FILE,         STATWK  
060900           PARM-FILE, STAT-RPT.                                   STATWK  
061000 790-EXIT.                                                        STATWK  
061100     EXIT.                                                        STATWK  
061200                                                                  STATWK  
061300 800-INIT-REPORT.                                                 STATWK  
061400     MOVE "WEEKLY REPORT" TO STAT-RPT-TITLE.                      STATWK  
061500     WRITE STAT-RPT-RECORD FROM STAT-RPT-HEADER-LINE1.            STATWK  
061600     MOVE SPACES TO STAT-RPT-PERIOD-LABEL.                        STATWK  
061700     STRING WS-LOW-CCYYMMDD DELIMITED BY SIZE                     STATWK  
061800            "-" DELIMITED BY SIZE                                 STATWK  
061900            WS-HIGH-CCYYMMDD DELIMITED BY SIZE                    STATWK  
062000            INTO STAT-RPT-PERIOD-LABEL.                           STATWK  
062100     WRITE STAT-RPT-RECORD FROM STAT-RPT-HEADER-LINE2.            STATWK  
062200 800-EXIT.                                                        STATWK  
062300     EXIT.                                                        STATWK  
062400                                                                  STATWK  
062500 810-PRINT-SUMMARY.                                               STATWK  
062600     COMPUTE STAT-NET-BALANCE = STAT-TOTAL-INCOME -               STATWK  
062700             STAT-TOTAL-EXPENSE.                                  STATWK  
062800     MOVE STAT-TOTAL-INCOME  TO STAT-RPT-TOTAL-INCOME.            STATWK  
062900     MOVE STAT-TOTAL-EXPENSE TO STAT-RPT-TOTAL-EXPENSE.           STATWK  
063000     MOVE STAT-NET-BALANCE   TO STAT-RPT-NET-BALANCE.             STATWK  
063100     WRITE STAT-RPT-RECORD FROM STAT-RPT-SUMMARY-LINE.            STATWK  
063200 810-EXIT.                                                        STATWK  
063300     EXIT.                                                        STATWK  
